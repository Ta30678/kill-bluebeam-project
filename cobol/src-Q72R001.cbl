000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72R001.
000400 AUTHOR.     L BRENNAN.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 03/10/1987.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72R001
001100* **++ quantity-takeoff report writer.  Reads the category,
001200*      floor and segment files built by the earlier steps of the
001300*      run and prints the three reports the plan review office
001400*      actually hands across the counter: a category summary
001500*      (with the unmapped-layer block the drafting crew watches),
001600*      and the building/floor/category hierarchy roll-up with
001700*      subtotals at every break.  Merge statistics are Q72M001's
001800*      own job, not this program's.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*  03/10/87 LB  W72-0025  ORIGINAL PROGRAM - CATEGORY SUMMARY AND
002200*                         HIERARCHY REPORT.
002300*  09/14/88 LB  W72-0038  UNCATEGORISED-BY-LAYER BLOCK ADDED TO
002400*                         THE CATEGORY SUMMARY - THE CONVERSION
002500*                         CREW KEPT CALLING ABOUT LAYERS THAT
002600*                         NEVER GOT A MAPPING ROW.
002700*  04/30/90 DM  W72-0073  HIERARCHY REPORT FLOOR/BUILDING SUBTOTAL
002800*                         LINES ADDED (COMPANION CHANGE TO THE
002900*                         PER-CATEGORY TOLERANCE WORK DONE IN
003000*                         Q72M001 THE SAME WEEK).
003100*  12/09/98 RH  W72-0149  YEAR 2000 REVIEW - NO DATE FIELDS IN
003200*                         THIS PROGRAM, NO CHANGE REQUIRED.
003300*  10/03/02 PC  W72-0154  UPSI-1 ADDED SO A RUN CAN EXCLUDE
003400*                         MERGED SEGMENTS FROM ALL FOUR SECTIONS
003500*                         ON REQUEST INSTEAD OF ALWAYS COUNTING
003600*                         THEM - BILLING WANTED AN "AS MERGED"
003700*                         FIGURE SEPARATE FROM THE RAW TRACE
003800*                         COUNT.
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-1 ON  STATUS IS WK-EXCLUDE-MERGED-SEGMENTS
004800            OFF STATUS IS WK-INCLUDE-MERGED-SEGMENTS.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CATEGORY-FILE               ASSIGN TO CATIN
005300                                       FILE STATUS CATIN-FS.
005400     SELECT SEGMENT-FILE-IN              ASSIGN TO SEGIN
005500                                       FILE STATUS SEGIN-FS.
005600     SELECT FLOOR-FILE                   ASSIGN TO FLRIN
005700                                       FILE STATUS FLRIN-FS.
005800     SELECT SUMMARY-REPORT               ASSIGN TO RPTOUT
005900                                       FILE STATUS RPTOUT-FS.
006000**
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  CATEGORY-FILE                     RECORDING F.
006600 COPY Q72WCAT.
006700*
006800 FD  SEGMENT-FILE-IN                   RECORDING F.
006900 01 SEGMENT-IN-REC                     PIC X(150).
007000*
007100 FD  FLOOR-FILE                        RECORDING F.
007200 COPY Q72WBLF.
007300*
007400 FD  SUMMARY-REPORT                    RECORDING F.
007500 01 SUMMARY-REC.
007600   03 SUMMARY-REC-TEXT            PIC X(130).
007700   03 FILLER                      PIC X(02).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01 WK-FILE-STATUSES.
008200   03 CATIN-FS                    PIC XX.
008300     88 CATIN-OK                      VALUE '00'.
008400     88 CATIN-EOF                     VALUE '10'.
008500   03 SEGIN-FS                    PIC XX.
008600     88 SEGIN-OK                      VALUE '00'.
008700     88 SEGIN-EOF                     VALUE '10'.
008800   03 FLRIN-FS                    PIC XX.
008900     88 FLRIN-OK                      VALUE '00'.
009000     88 FLRIN-EOF                     VALUE '10'.
009100   03 RPTOUT-FS                   PIC XX.
009200     88 RPTOUT-OK                     VALUE '00'.
009300* **++ combined-status trace DISPLAYed on any file abend so the
009400* operator reads one line instead of four.
009500 01 WK-FILE-STATUS-TRACE REDEFINES WK-FILE-STATUSES.
009600   03 FILLER                      PIC X(08).
009700*
009800 01 WK-COUNTERS.
009900   03 WK-CAT-TAB-TOT              PIC 9(4)  COMP VALUE ZERO.
010000   03 WK-CAT-NDX                  PIC 9(4)  COMP.
010100   03 WK-BLD-TAB-TOT              PIC 9(4)  COMP VALUE ZERO.
010200   03 WK-BLD-NDX                  PIC 9(4)  COMP.
010300   03 WK-FLR-TAB-TOT              PIC 9(4)  COMP VALUE ZERO.
010400   03 WK-FLR-NDX                  PIC 9(4)  COMP.
010500   03 WK-LAYER-TAB-TOT            PIC 9(4)  COMP VALUE ZERO.
010600   03 WK-LAYER-NDX                PIC 9(4)  COMP.
010700   03 WK-SEG-READ-CTR             PIC 9(7)  COMP VALUE ZERO.
010800   03 WK-SEG-EXCLUDED-CTR         PIC 9(7)  COMP VALUE ZERO.
010900   03 WK-GRAND-SEG-COUNT          PIC 9(7)  COMP VALUE ZERO.
011000* **++ raw byte trace of every table-total and run counter above,
011100* same dump-reading habit as the merge and import jobs.
011200 01 WK-COUNTERS-TRACE REDEFINES WK-COUNTERS.
011300   03 FILLER                      PIC X(53).
011400*
011500 01 WK-GRAND-LENGTH-MM            PIC S9(9)V9(4) VALUE ZERO.
011600*
011700 01 WK-SWITCHES.
011800   03 WK-CAT-FOUND-SW             PIC X VALUE 'N'.
011900     88 WK-CAT-WAS-FOUND              VALUE 'Y'.
012000   03 WK-FLR-FOUND-SW             PIC X VALUE 'N'.
012100     88 WK-FLR-WAS-FOUND              VALUE 'Y'.
012200   03 WK-LAYER-FOUND-SW           PIC X VALUE 'N'.
012300     88 WK-LAYER-WAS-FOUND            VALUE 'Y'.
012400   03 WK-FIRST-PAGE-SW            PIC X VALUE 'Y'.
012500     88 WK-IS-FIRST-PAGE              VALUE 'Y'.
012600*
012700* **++ edited work fields used to move a table accumulator into a
012800* report line; held separate from the table itself since the
012900* same accumulator is printed in mm, in metres and, on the
013000* category block, zero-suppressed for the screen-width report.
013100 01 WK-EDIT-FIELDS.
013200   03 WK-ED-SEG-COUNT             PIC ZZZZ9.
013300   03 WK-ED-LENGTH-MM             PIC ZZZZZZZZ9.99.
013400   03 WK-ED-LENGTH-M              PIC ZZZZZ9.99.
013500*
013600* **++ category table, loaded once from CATEGORY-FILE which the
013700* extraction step guarantees is already in display-order
013800* sequence; CAT-ID of zero never appears on this file, so the
013900* uncategorised block is carried in WK-LAYER-TABLE-AREA instead.
014000 01 WK-CATEGORY-TABLE-AREA.
014100   03 WK-CAT-TAB OCCURS 50 TIMES
014200                  INDEXED BY WK-CAT-TAB-NDX.
014300     05 WK-CAT-TAB-ID             PIC 9(4).
014400     05 WK-CAT-TAB-CODE           PIC X(8).
014500     05 WK-CAT-TAB-NAME           PIC X(20).
014600     05 WK-CAT-TAB-HEIGHT-TYPE    PIC X(20).
014700     05 WK-CAT-TAB-HEIGHT-FORM    PIC X(30).
014800     05 WK-CAT-TAB-SEG-COUNT      PIC 9(5)  COMP.
014900     05 WK-CAT-TAB-LENGTH-MM      PIC S9(9)V9(4).
015000 01 WK-CAT-TABLE-TRACE REDEFINES WK-CATEGORY-TABLE-AREA.
015100   03 FILLER                      PIC X(5000).
015200*
015300* **++ building table, loaded from the 'B' rows of FLOOR-FILE.
015400 01 WK-BUILDING-TABLE-AREA.
015500   03 WK-BLD-TAB OCCURS 20 TIMES
015600                  INDEXED BY WK-BLD-TAB-NDX.
015700     05 WK-BLD-TAB-ID             PIC 9(4).
015800     05 WK-BLD-TAB-CODE           PIC X(8).
015900     05 WK-BLD-TAB-NAME           PIC X(20).
016000     05 WK-BLD-TAB-SEG-COUNT      PIC 9(5)  COMP.
016100     05 WK-BLD-TAB-LENGTH-MM      PIC S9(9)V9(4).
016200 01 WK-BLD-TABLE-TRACE REDEFINES WK-BUILDING-TABLE-AREA.
016300   03 FILLER                      PIC X(1000).
016400*
016500* **++ floor table, loaded from the 'F' rows of FLOOR-FILE;
016600* WK-FLR-TAB-BLD-NDX is resolved once, after the whole file has
016700* been read, by RESOLVE-FLOOR-BUILDING-LINKS - it cannot be set
016800* while loading since a floor's building row does not have to
016900* appear before the floor row on this file.
017000 01 WK-FLOOR-TABLE-AREA.
017100   03 WK-FLR-TAB OCCURS 100 TIMES
017200                  INDEXED BY WK-FLR-TAB-NDX.
017300     05 WK-FLR-TAB-ID             PIC 9(4).
017400     05 WK-FLR-TAB-CODE           PIC X(8).
017500     05 WK-FLR-TAB-NAME           PIC X(20).
017600     05 WK-FLR-TAB-BUILDING-ID    PIC 9(4).
017700     05 WK-FLR-TAB-BLD-NDX        PIC 9(4)  COMP.
017800     05 WK-FLR-TAB-SEG-COUNT      PIC 9(5)  COMP.
017900     05 WK-FLR-TAB-LENGTH-MM      PIC S9(9)V9(4).
018000 01 WK-FLR-TABLE-TRACE REDEFINES WK-FLOOR-TABLE-AREA.
018100   03 FILLER                      PIC X(5800).
018200*
018300* **++ uncategorised-segment table, one row per distinct layer
018400* name seen on a segment whose category id is zero; built by
018500* linear probe since the layer list is short and unordered.
018600 01 WK-LAYER-TABLE-AREA.
018700   03 WK-LAYER-TAB OCCURS 100 TIMES
018800                    INDEXED BY WK-LAYER-TAB-NDX.
018900     05 WK-LAYER-TAB-NAME         PIC X(24).
019000     05 WK-LAYER-TAB-SEG-COUNT    PIC 9(5)  COMP.
019100     05 WK-LAYER-TAB-LENGTH-MM    PIC S9(9)V9(4).
019200 01 WK-LAYER-TABLE-TRACE REDEFINES WK-LAYER-TABLE-AREA.
019300   03 FILLER                      PIC X(4200).
019400*
019500* **++ hierarchy cell table - one (floor, category) cell per
019600* combination possible on this job; a two-dimensional OCCURS
019700* rather than a flat table keyed by a computed subscript, the
019800* same nested-table habit the old MCKN comparison tables used.
019900 01 WK-HIERARCHY-TABLE-AREA.
020000   03 WK-HIER-FLR OCCURS 100 TIMES
020100                   INDEXED BY WK-HIER-FLR-NDX.
020200     05 WK-HIER-CAT OCCURS 50 TIMES
020300                     INDEXED BY WK-HIER-CAT-NDX.
020400       10 WK-HIER-SEG-COUNT       PIC 9(5)  COMP.
020500       10 WK-HIER-LENGTH-MM       PIC S9(9)V9(4).
020600 01 WK-HIER-TABLE-TRACE REDEFINES WK-HIERARCHY-TABLE-AREA.
020700   03 FILLER                      PIC X(90000).
020800*
020900 COPY Q72WSEG.
021000*
021100**
021200 PROCEDURE DIVISION.
021300*
021400 MAIN-LINE.
021500     DISPLAY ' ********** Q72R001 REPORT WRITER RUN START ******'.
021600*
021700     PERFORM OPEN-FILES.
021800     PERFORM LOAD-CATEGORY-TABLE THRU LOAD-CATEGORY-TABLE-EXIT.
021900     PERFORM LOAD-FLOOR-TABLE THRU LOAD-FLOOR-TABLE-EXIT.
022000     PERFORM RESOLVE-FLOOR-BUILDING-LINKS
022100        VARYING WK-FLR-NDX FROM 1 BY 1
022200           UNTIL WK-FLR-NDX > WK-FLR-TAB-TOT.
022300     PERFORM ACCUM-SEGMENT-TOTALS THRU ACCUM-SEGMENT-TOTALS-EXIT.
022400*
022500     PERFORM PRINT-CATEGORY-SUMMARY THRU
022600             PRINT-CATEGORY-SUMMARY-EXIT.
022700     PERFORM PRINT-HIERARCHY-REPORT THRU
022800             PRINT-HIERARCHY-REPORT-EXIT.
022900*
023000     PERFORM CLOSE-FILES.
023100     DISPLAY ' ********** Q72R001 REPORT WRITER RUN END   ******'.
023200     GOBACK.
023300*
023400 OPEN-FILES.
023500     OPEN INPUT  CATEGORY-FILE.
023600     IF NOT CATIN-OK
023700        DISPLAY 'CATEGORY-FILE OPEN ERROR - FS: ' CATIN-FS
023800        PERFORM RAISE-FILE-ERROR
023900     END-IF.
024000     OPEN INPUT  SEGMENT-FILE-IN.
024100     IF NOT SEGIN-OK
024200        DISPLAY 'SEGMENT-FILE-IN OPEN ERROR - FS: ' SEGIN-FS
024300        PERFORM RAISE-FILE-ERROR
024400     END-IF.
024500     OPEN INPUT  FLOOR-FILE.
024600     IF NOT FLRIN-OK
024700        DISPLAY 'FLOOR-FILE OPEN ERROR - FS: ' FLRIN-FS
024800        PERFORM RAISE-FILE-ERROR
024900     END-IF.
025000     OPEN OUTPUT SUMMARY-REPORT.
025100     IF NOT RPTOUT-OK
025200        DISPLAY 'SUMMARY-REPORT OPEN ERROR - FS: ' RPTOUT-FS
025300        PERFORM RAISE-FILE-ERROR
025400     END-IF.
025500*
025600 CLOSE-FILES.
025700     CLOSE CATEGORY-FILE SEGMENT-FILE-IN FLOOR-FILE
025800           SUMMARY-REPORT.
025900*
026000* **++ LOAD-CATEGORY-TABLE - category file into core, accumulator
026100* columns zeroed as each row arrives.
026200 LOAD-CATEGORY-TABLE.
026300     MOVE ZERO                      TO WK-CAT-TAB-TOT.
026400     READ CATEGORY-FILE.
026500     PERFORM LOAD-ONE-CATEGORY-ROW UNTIL CATIN-EOF.
026600*
026700 LOAD-CATEGORY-TABLE-EXIT.
026800     EXIT.
026900*
027000 LOAD-ONE-CATEGORY-ROW.
027100     IF NOT CATIN-OK
027200        DISPLAY 'CATEGORY-FILE READ ERROR - FS: ' CATIN-FS
027300        PERFORM RAISE-FILE-ERROR
027400     END-IF.
027500     IF WK-CAT-TAB-TOT = 50
027600        DISPLAY 'CATEGORY TABLE FULL AT 50 ROWS'
027700        PERFORM RAISE-FILE-ERROR
027800     END-IF.
027900     ADD 1                         TO WK-CAT-TAB-TOT.
028000     SET WK-CAT-TAB-NDX TO WK-CAT-TAB-TOT.
028100     MOVE CAT-ID          TO WK-CAT-TAB-ID (WK-CAT-TAB-NDX).
028200     MOVE CAT-CODE        TO WK-CAT-TAB-CODE (WK-CAT-TAB-NDX).
028300     MOVE CAT-NAME        TO WK-CAT-TAB-NAME (WK-CAT-TAB-NDX).
028400     MOVE CAT-HEIGHT-TYPE TO
028500          WK-CAT-TAB-HEIGHT-TYPE (WK-CAT-TAB-NDX).
028600     MOVE CAT-HEIGHT-FORMULA TO
028700          WK-CAT-TAB-HEIGHT-FORM (WK-CAT-TAB-NDX).
028800     MOVE ZERO TO WK-CAT-TAB-SEG-COUNT (WK-CAT-TAB-NDX).
028900     MOVE ZERO TO WK-CAT-TAB-LENGTH-MM (WK-CAT-TAB-NDX).
029000     READ CATEGORY-FILE.
029100*
029200* **++ LOAD-FLOOR-TABLE - splits FLOOR-FILE on BF-REC-TYPE into
029300* the separate building and floor tables.
029400 LOAD-FLOOR-TABLE.
029500     MOVE ZERO                      TO WK-BLD-TAB-TOT.
029600     MOVE ZERO                      TO WK-FLR-TAB-TOT.
029700     READ FLOOR-FILE.
029800     PERFORM LOAD-ONE-FLOOR-ROW UNTIL FLRIN-EOF.
029900*
030000 LOAD-FLOOR-TABLE-EXIT.
030100     EXIT.
030200*
030300 LOAD-ONE-FLOOR-ROW.
030400     IF NOT FLRIN-OK
030500        DISPLAY 'FLOOR-FILE READ ERROR - FS: ' FLRIN-FS
030600        PERFORM RAISE-FILE-ERROR
030700     END-IF.
030800     IF BF-BUILDING-REC
030900        IF WK-BLD-TAB-TOT = 20
031000           DISPLAY 'BUILDING TABLE FULL AT 20 ROWS'
031100           PERFORM RAISE-FILE-ERROR
031200        END-IF
031300        ADD 1                      TO WK-BLD-TAB-TOT
031400        SET WK-BLD-TAB-NDX TO WK-BLD-TAB-TOT
031500        MOVE BLD-ID       TO WK-BLD-TAB-ID (WK-BLD-TAB-NDX)
031600        MOVE BLD-CODE     TO WK-BLD-TAB-CODE (WK-BLD-TAB-NDX)
031700        MOVE BLD-NAME     TO WK-BLD-TAB-NAME (WK-BLD-TAB-NDX)
031800        MOVE ZERO TO WK-BLD-TAB-SEG-COUNT (WK-BLD-TAB-NDX)
031900        MOVE ZERO TO WK-BLD-TAB-LENGTH-MM (WK-BLD-TAB-NDX)
032000     ELSE
032100        IF WK-FLR-TAB-TOT = 100
032200           DISPLAY 'FLOOR TABLE FULL AT 100 ROWS'
032300           PERFORM RAISE-FILE-ERROR
032400        END-IF
032500        ADD 1                      TO WK-FLR-TAB-TOT
032600        SET WK-FLR-TAB-NDX TO WK-FLR-TAB-TOT
032700        MOVE FLR-ID       TO WK-FLR-TAB-ID (WK-FLR-TAB-NDX)
032800        MOVE FLR-CODE     TO WK-FLR-TAB-CODE (WK-FLR-TAB-NDX)
032900        MOVE FLR-NAME     TO WK-FLR-TAB-NAME (WK-FLR-TAB-NDX)
033000        MOVE FLR-BUILDING-ID TO
033100             WK-FLR-TAB-BUILDING-ID (WK-FLR-TAB-NDX)
033200        MOVE ZERO TO WK-FLR-TAB-BLD-NDX (WK-FLR-TAB-NDX)
033300        MOVE ZERO TO WK-FLR-TAB-SEG-COUNT (WK-FLR-TAB-NDX)
033400        MOVE ZERO TO WK-FLR-TAB-LENGTH-MM (WK-FLR-TAB-NDX)
033500     END-IF.
033600     READ FLOOR-FILE.
033700*
033800* **++ RESOLVE-FLOOR-BUILDING-LINKS - a second pass over the
033900* floor table, now that every building row is in core, fixing
034000* each floor's WK-FLR-TAB-BLD-NDX; an unmatched building id
034100* leaves the link at zero and the floor is skipped further down
034200* rather than raising the whole run.
034300 RESOLVE-FLOOR-BUILDING-LINKS.
034400     SET WK-BLD-TAB-NDX TO 1.
034500     SEARCH WK-BLD-TAB VARYING WK-BLD-TAB-NDX
034600        AT END
034700           DISPLAY 'NO BUILDING ROW FOR FLOOR ID '
034800                   WK-FLR-TAB-ID (WK-FLR-NDX)
034900        WHEN WK-BLD-TAB-ID (WK-BLD-TAB-NDX) EQUAL
035000             WK-FLR-TAB-BUILDING-ID (WK-FLR-NDX)
035100           SET WK-FLR-TAB-BLD-NDX (WK-FLR-NDX)
035200              TO WK-BLD-TAB-NDX
035300     END-SEARCH.
035400*
035500* **++ ACCUM-SEGMENT-TOTALS - one sequential pass of SEGMENT-FILE
035600* feeds the category, uncategorised-layer, floor, building and
035700* hierarchy accumulators together; there is no second pass.
035800 ACCUM-SEGMENT-TOTALS.
035900     READ SEGMENT-FILE-IN.
036000     PERFORM ACCUM-ONE-SEGMENT UNTIL SEGIN-EOF.
036100*
036200 ACCUM-SEGMENT-TOTALS-EXIT.
036300     EXIT.
036400*
036500 ACCUM-ONE-SEGMENT.
036600     IF NOT SEGIN-OK
036700        DISPLAY 'SEGMENT-FILE-IN READ ERROR - FS: ' SEGIN-FS
036800        PERFORM RAISE-FILE-ERROR
036900     END-IF.
037000     ADD 1                         TO WK-SEG-READ-CTR.
037100     MOVE SEGMENT-IN-REC           TO WS-SEGMENT.
037200*
037300     IF WK-EXCLUDE-MERGED-SEGMENTS AND SEG-IS-MERGED
037400        ADD 1                      TO WK-SEG-EXCLUDED-CTR
037500        GO TO ACCUM-ONE-SEGMENT-NEXT
037600     END-IF.
037700*
037800     ADD 1                         TO WK-GRAND-SEG-COUNT.
037900     ADD SEG-LENGTH                TO WK-GRAND-LENGTH-MM.
038000*
038100     IF SEG-CATEGORY-ID EQUAL ZERO
038200        PERFORM FIND-OR-ADD-LAYER-ROW THRU
038300                FIND-OR-ADD-LAYER-ROW-EXIT
038400        ADD 1 TO WK-LAYER-TAB-SEG-COUNT (WK-LAYER-TAB-NDX)
038500        ADD SEG-LENGTH TO
038600            WK-LAYER-TAB-LENGTH-MM (WK-LAYER-TAB-NDX)
038700     ELSE
038800        PERFORM FIND-CATEGORY-INDEX
038900        IF WK-CAT-WAS-FOUND
039000           ADD 1 TO WK-CAT-TAB-SEG-COUNT (WK-CAT-TAB-NDX)
039100           ADD SEG-LENGTH TO
039200               WK-CAT-TAB-LENGTH-MM (WK-CAT-TAB-NDX)
039300        END-IF
039400     END-IF.
039500*
039600     IF SEG-FLOOR-ID NOT EQUAL ZERO
039700        PERFORM FIND-FLOOR-INDEX
039800        IF WK-FLR-WAS-FOUND
039900           ADD 1 TO WK-FLR-TAB-SEG-COUNT (WK-FLR-NDX)
040000           ADD SEG-LENGTH TO WK-FLR-TAB-LENGTH-MM (WK-FLR-NDX)
040100           IF WK-FLR-TAB-BLD-NDX (WK-FLR-NDX) NOT EQUAL ZERO
040200              SET WK-BLD-NDX TO WK-FLR-TAB-BLD-NDX (WK-FLR-NDX)
040300              ADD 1 TO WK-BLD-TAB-SEG-COUNT (WK-BLD-NDX)
040400              ADD SEG-LENGTH TO
040500                  WK-BLD-TAB-LENGTH-MM (WK-BLD-NDX)
040600           END-IF
040700           IF SEG-CATEGORY-ID NOT EQUAL ZERO
040800                 AND WK-CAT-WAS-FOUND
040900              SET WK-HIER-FLR-NDX TO WK-FLR-NDX
041000              SET WK-HIER-CAT-NDX TO WK-CAT-TAB-NDX
041100              ADD 1 TO
041200                  WK-HIER-SEG-COUNT (WK-HIER-FLR-NDX
041300                                     WK-HIER-CAT-NDX)
041400              ADD SEG-LENGTH TO
041500                  WK-HIER-LENGTH-MM (WK-HIER-FLR-NDX
041600                                     WK-HIER-CAT-NDX)
041700           END-IF
041800        END-IF
041900     END-IF.
042000*
042100 ACCUM-ONE-SEGMENT-NEXT.
042200     READ SEGMENT-FILE-IN.
042300*
042400* **++ FIND-CATEGORY-INDEX - sequential SEARCH, same lookup habit
042500* as Q72C001's LOOKUP-CATEGORY.
042600 FIND-CATEGORY-INDEX.
042700     MOVE 'N'                       TO WK-CAT-FOUND-SW.
042800     SET WK-CAT-TAB-NDX TO 1.
042900     SEARCH WK-CAT-TAB VARYING WK-CAT-TAB-NDX
043000        AT END
043100           DISPLAY 'NO CATEGORY ROW FOR SEGMENT '
043200                   SEG-UID ' CAT ' SEG-CATEGORY-ID
043300        WHEN WK-CAT-TAB-ID (WK-CAT-TAB-NDX) EQUAL
043400             SEG-CATEGORY-ID
043500           MOVE 'Y'                 TO WK-CAT-FOUND-SW
043600     END-SEARCH.
043700*
043800 FIND-FLOOR-INDEX.
043900     MOVE 'N'                       TO WK-FLR-FOUND-SW.
044000     SET WK-FLR-NDX TO 1.
044100     SEARCH WK-FLR-TAB VARYING WK-FLR-NDX
044200        AT END
044300           DISPLAY 'NO FLOOR ROW FOR SEGMENT '
044400                   SEG-UID ' FLOOR ' SEG-FLOOR-ID
044500        WHEN WK-FLR-TAB-ID (WK-FLR-NDX) EQUAL SEG-FLOOR-ID
044600           MOVE 'Y'                 TO WK-FLR-FOUND-SW
044700     END-SEARCH.
044800*
044900* **++ FIND-OR-ADD-LAYER-ROW - linear probe of the uncategorised
045000* layer list; a new layer name gets a fresh row with its counts
045100* starting at zero.
045200 FIND-OR-ADD-LAYER-ROW.
045300     MOVE 'N'                       TO WK-LAYER-FOUND-SW.
045400     SET WK-LAYER-TAB-NDX TO 1.
045500     SEARCH WK-LAYER-TAB VARYING WK-LAYER-TAB-NDX
045600        AT END
045700           CONTINUE
045800        WHEN WK-LAYER-TAB-NAME (WK-LAYER-TAB-NDX) EQUAL
045900             SEG-LAYER
046000           MOVE 'Y'                 TO WK-LAYER-FOUND-SW
046100     END-SEARCH.
046200     IF WK-LAYER-WAS-FOUND
046300        GO TO FIND-OR-ADD-LAYER-ROW-EXIT
046400     END-IF.
046500     IF WK-LAYER-TAB-TOT = 100
046600        DISPLAY 'UNCATEGORISED LAYER TABLE FULL AT 100 ROWS'
046700        PERFORM RAISE-FILE-ERROR
046800     END-IF.
046900     ADD 1                          TO WK-LAYER-TAB-TOT.
047000     SET WK-LAYER-TAB-NDX TO WK-LAYER-TAB-TOT.
047100     MOVE SEG-LAYER TO WK-LAYER-TAB-NAME (WK-LAYER-TAB-NDX).
047200     MOVE ZERO TO WK-LAYER-TAB-SEG-COUNT (WK-LAYER-TAB-NDX).
047300     MOVE ZERO TO WK-LAYER-TAB-LENGTH-MM (WK-LAYER-TAB-NDX).
047400*
047500 FIND-OR-ADD-LAYER-ROW-EXIT.
047600     EXIT.
047700*
047800* **++ PRINT-CATEGORY-SUMMARY - title, one block per category in
047900* display-order sequence, the uncategorised block, then the
048000* grand total line.
048100 PRINT-CATEGORY-SUMMARY.
048200     PERFORM WRITE-REPORT-TITLE.
048300     MOVE SPACES TO SUMMARY-REC.
048400     MOVE '  CATEGORY SUMMARY' TO SUMMARY-REC-TEXT.
048500     WRITE SUMMARY-REC AFTER ADVANCING 2 LINES.
048600     PERFORM WRITE-CATEGORY-DETAIL-LINE
048700        VARYING WK-CAT-NDX FROM 1 BY 1
048800           UNTIL WK-CAT-NDX > WK-CAT-TAB-TOT.
048900     PERFORM WRITE-LAYER-DETAIL-LINE
049000        VARYING WK-LAYER-NDX FROM 1 BY 1
049100           UNTIL WK-LAYER-NDX > WK-LAYER-TAB-TOT.
049200     PERFORM WRITE-CATEGORY-GRAND-TOTAL.
049300*
049400 PRINT-CATEGORY-SUMMARY-EXIT.
049500     EXIT.
049600*
049700 WRITE-CATEGORY-DETAIL-LINE.
049800     MOVE WK-CAT-TAB-SEG-COUNT (WK-CAT-NDX) TO WK-ED-SEG-COUNT.
049900     COMPUTE WK-ED-LENGTH-MM ROUNDED =
050000             WK-CAT-TAB-LENGTH-MM (WK-CAT-NDX).
050100     COMPUTE WK-ED-LENGTH-M ROUNDED =
050200             WK-CAT-TAB-LENGTH-MM (WK-CAT-NDX) / 1000.
050300     MOVE SPACES TO SUMMARY-REC.
050400     STRING '  ' WK-CAT-TAB-CODE (WK-CAT-NDX)
050500             ' ' WK-CAT-TAB-NAME (WK-CAT-NDX)
050600             '  CNT:' WK-ED-SEG-COUNT
050700             '  MM:' WK-ED-LENGTH-MM
050800             '  M:' WK-ED-LENGTH-M
050900                                   DELIMITED BY SIZE
051000       INTO SUMMARY-REC-TEXT.
051100     WRITE SUMMARY-REC AFTER ADVANCING 1 LINES.
051200*
051300 WRITE-LAYER-DETAIL-LINE.
051400     MOVE WK-LAYER-TAB-SEG-COUNT (WK-LAYER-NDX)
051500                                  TO WK-ED-SEG-COUNT.
051600     COMPUTE WK-ED-LENGTH-MM ROUNDED =
051700             WK-LAYER-TAB-LENGTH-MM (WK-LAYER-NDX).
051800     COMPUTE WK-ED-LENGTH-M ROUNDED =
051900             WK-LAYER-TAB-LENGTH-MM (WK-LAYER-NDX) / 1000.
052000     MOVE SPACES TO SUMMARY-REC.
052100     STRING '  UNMAPPED LAYER ' WK-LAYER-TAB-NAME (WK-LAYER-NDX)
052200             '  CNT:' WK-ED-SEG-COUNT
052300             '  MM:' WK-ED-LENGTH-MM
052400             '  M:' WK-ED-LENGTH-M
052500                                   DELIMITED BY SIZE
052600       INTO SUMMARY-REC-TEXT.
052700     WRITE SUMMARY-REC AFTER ADVANCING 1 LINES.
052800*
052900 WRITE-CATEGORY-GRAND-TOTAL.
053000     MOVE WK-GRAND-SEG-COUNT         TO WK-ED-SEG-COUNT.
053100     COMPUTE WK-ED-LENGTH-MM ROUNDED = WK-GRAND-LENGTH-MM.
053200     COMPUTE WK-ED-LENGTH-M ROUNDED = WK-GRAND-LENGTH-MM / 1000.
053300     MOVE SPACES TO SUMMARY-REC.
053400     STRING '  GRAND TOTAL  CNT:' WK-ED-SEG-COUNT
053500             '  MM:' WK-ED-LENGTH-MM
053600             '  M:' WK-ED-LENGTH-M
053700                                   DELIMITED BY SIZE
053800       INTO SUMMARY-REC-TEXT.
053900     WRITE SUMMARY-REC AFTER ADVANCING 2 LINES.
054000*
054100* **++ PRINT-HIERARCHY-REPORT - building (outer) / floor (inner)
054200* control breaks; a floor with no building link (WK-FLR-TAB-BLD
054300* -NDX zero) is skipped, not printed under a wrong building.
054400 PRINT-HIERARCHY-REPORT.
054500     PERFORM WRITE-REPORT-TITLE.
054600     MOVE SPACES TO SUMMARY-REC.
054700     MOVE '  BUILDING / FLOOR / CATEGORY HIERARCHY'
054800                                  TO SUMMARY-REC-TEXT.
054900     WRITE SUMMARY-REC AFTER ADVANCING 2 LINES.
055000     PERFORM PRINT-ONE-BUILDING
055100        VARYING WK-BLD-NDX FROM 1 BY 1
055200           UNTIL WK-BLD-NDX > WK-BLD-TAB-TOT.
055300     PERFORM WRITE-CATEGORY-GRAND-TOTAL.
055400*
055500 PRINT-HIERARCHY-REPORT-EXIT.
055600     EXIT.
055700*
055800 PRINT-ONE-BUILDING.
055900     MOVE SPACES TO SUMMARY-REC.
056000     STRING '  BUILDING ' WK-BLD-TAB-CODE (WK-BLD-NDX)
056100             ' ' WK-BLD-TAB-NAME (WK-BLD-NDX)
056200                                   DELIMITED BY SIZE
056300       INTO SUMMARY-REC-TEXT.
056400     WRITE SUMMARY-REC AFTER ADVANCING 2 LINES.
056500     PERFORM PRINT-ONE-FLOOR
056600        VARYING WK-FLR-NDX FROM 1 BY 1
056700           UNTIL WK-FLR-NDX > WK-FLR-TAB-TOT.
056800     PERFORM WRITE-BUILDING-SUBTOTAL.
056900*
057000 PRINT-ONE-FLOOR.
057100     IF WK-FLR-TAB-BLD-NDX (WK-FLR-NDX) NOT EQUAL WK-BLD-NDX
057200        GO TO PRINT-ONE-FLOOR-EXIT
057300     END-IF.
057400     MOVE SPACES TO SUMMARY-REC.
057500     STRING '    FLOOR ' WK-FLR-TAB-CODE (WK-FLR-NDX)
057600             ' ' WK-FLR-TAB-NAME (WK-FLR-NDX)
057700                                   DELIMITED BY SIZE
057800       INTO SUMMARY-REC-TEXT.
057900     WRITE SUMMARY-REC AFTER ADVANCING 1 LINES.
058000     SET WK-HIER-FLR-NDX TO WK-FLR-NDX.
058100     PERFORM PRINT-ONE-HIER-CELL
058200        VARYING WK-CAT-NDX FROM 1 BY 1
058300           UNTIL WK-CAT-NDX > WK-CAT-TAB-TOT.
058400     PERFORM WRITE-FLOOR-SUBTOTAL.
058500*
058600 PRINT-ONE-FLOOR-EXIT.
058700     EXIT.
058800*
058900 PRINT-ONE-HIER-CELL.
059000     SET WK-HIER-CAT-NDX TO WK-CAT-NDX.
059100     IF WK-HIER-SEG-COUNT (WK-HIER-FLR-NDX WK-HIER-CAT-NDX)
059200           EQUAL ZERO
059300        GO TO PRINT-ONE-HIER-CELL-EXIT
059400     END-IF.
059500     MOVE WK-HIER-SEG-COUNT (WK-HIER-FLR-NDX WK-HIER-CAT-NDX)
059600                                  TO WK-ED-SEG-COUNT.
059700     COMPUTE WK-ED-LENGTH-MM ROUNDED =
059800        WK-HIER-LENGTH-MM (WK-HIER-FLR-NDX WK-HIER-CAT-NDX).
059900     MOVE SPACES TO SUMMARY-REC.
060000     STRING '      ' WK-CAT-TAB-CODE (WK-CAT-NDX)
060100             ' ' WK-CAT-TAB-NAME (WK-CAT-NDX)
060200             '  CNT:' WK-ED-SEG-COUNT
060300             '  MM:' WK-ED-LENGTH-MM
060400                                   DELIMITED BY SIZE
060500       INTO SUMMARY-REC-TEXT.
060600     WRITE SUMMARY-REC AFTER ADVANCING 1 LINES.
060700*
060800 PRINT-ONE-HIER-CELL-EXIT.
060900     EXIT.
061000*
061100* **++ WRITE-FLOOR-SUBTOTAL / WRITE-BUILDING-SUBTOTAL together
061200* satisfy BATCH FLOW U6 steps 3 and 4 - the per-floor and
061300* per-building summaries are the subtotal lines struck at each
061400* control break rather than separate reports of their own.
061500 WRITE-FLOOR-SUBTOTAL.
061600     MOVE WK-FLR-TAB-SEG-COUNT (WK-FLR-NDX) TO WK-ED-SEG-COUNT.
061700     COMPUTE WK-ED-LENGTH-MM ROUNDED =
061800             WK-FLR-TAB-LENGTH-MM (WK-FLR-NDX).
061900     MOVE SPACES TO SUMMARY-REC.
062000     STRING '    FLOOR SUBTOTAL  CNT:' WK-ED-SEG-COUNT
062100             '  MM:' WK-ED-LENGTH-MM
062200                                   DELIMITED BY SIZE
062300       INTO SUMMARY-REC-TEXT.
062400     WRITE SUMMARY-REC AFTER ADVANCING 1 LINES.
062500*
062600 WRITE-BUILDING-SUBTOTAL.
062700     MOVE WK-BLD-TAB-SEG-COUNT (WK-BLD-NDX) TO WK-ED-SEG-COUNT.
062800     COMPUTE WK-ED-LENGTH-MM ROUNDED =
062900             WK-BLD-TAB-LENGTH-MM (WK-BLD-NDX).
063000     MOVE SPACES TO SUMMARY-REC.
063100     STRING '  BUILDING SUBTOTAL  CNT:' WK-ED-SEG-COUNT
063200             '  MM:' WK-ED-LENGTH-MM
063300                                   DELIMITED BY SIZE
063400       INTO SUMMARY-REC-TEXT.
063500     WRITE SUMMARY-REC AFTER ADVANCING 2 LINES.
063600*
063700* **++ WRITE-REPORT-TITLE - every report in this job starts at
063800* the top of a fresh form; C01 is the printer channel the
063900* carriage-control tape punches for top-of-page.
064000 WRITE-REPORT-TITLE.
064100     MOVE SPACES TO SUMMARY-REC.
064200     MOVE '  Q72R001 - WALL QUANTITY TAKEOFF REPORT'
064300                                  TO SUMMARY-REC-TEXT.
064400     IF WK-IS-FIRST-PAGE
064500        WRITE SUMMARY-REC AFTER ADVANCING C01
064600        MOVE 'N' TO WK-FIRST-PAGE-SW
064700     ELSE
064800        WRITE SUMMARY-REC AFTER ADVANCING C01
064900     END-IF.
065000*
065100 RAISE-FILE-ERROR.
065200     MOVE 8                          TO RETURN-CODE.
065300     GOBACK.
