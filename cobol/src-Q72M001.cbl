000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72M001.
000400 AUTHOR.     R HALVORSEN.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 07/22/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72M001
001100* **++ wall-face merge run.  The drafting section traces both
001200*      faces of most interior and exterior walls, which leaves
001300*      this office counting every wall's footage twice unless
001400*      the two parallel, closely-spaced traces are found and
001500*      folded into one segment for billing and material
001600*      quantities.  Segments are compared two at a time within
001700*      a category (same nominal wall thickness), the shorter of
001800*      a matching pair is flagged merged and pointed at the
001900*      longer one, and the category/uncategorised reports
002000*      downstream simply skip merged segments when "exclude
002100*      merged" is on.
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*  07/22/86 RH  W72-0018  ORIGINAL PROGRAM.
002500*  11/05/87 RH  W72-0031  PAIR TEST MOVED OUT TO Q72G001 SO THE
002600*                         SAME RULE IS USED HERE AND IN THE
002700*                         ENGINEERING REVIEW UTILITY.
002800*  04/30/90 DM  W72-0072  PER-CATEGORY THICKNESS TOLERANCE NOW
002900*                         TAKEN FROM THE CATEGORY FILE INSTEAD OF
003000*                         A HARD-CODED 1.0 MM - THE PARTITION
003100*                         CATEGORY NEEDED A WIDER BAND.
003200*  12/09/98 RH  W72-0141  YEAR 2000 REVIEW - NO DATE FIELDS IN
003300*                         THIS PROGRAM, NO CHANGE REQUIRED.
003400*  03/17/00 KO  W72-0145  A SEGMENT THAT BECOMES A SECONDARY CAN
003500*                         NO LONGER GO ON TO BE TESTED AS A
003600*                         PRIMARY LATER IN THE SAME CATEGORY PASS
003700*                         - PREVIOUS LOGIC LET A THIRD TRACE CHAIN
003800*                         ONTO AN ALREADY-MERGED PAIR.
003900*  10/03/02 PC  W72-0152  MERGE STATISTICS RECAP ADDED TO THE
004000*                         JOB LOG PER SUPERVISOR REQUEST.
004100*  11/14/05 RH  W72-0160  MERGE RATIO ON THE RECAP NOW CARRIED AS
004200*                         A PERCENTAGE (WAS PRINTING THE RAW
004300*                         FRACTION, E.G. 0.4000 INSTEAD OF 40.00)
004400*                         - SUPERVISOR READ A RUN AS 40% MERGED
004500*                         INSTEAD OF THE ACTUAL 0.4%.
004600*  12/02/05 RH  W72-0161  ADDED COPY Q72WSGP FOR THE
004700*                         WS-SEGMENT-PRI/WS-SEGMENT-SEC WORK
004800*                         COPIES USED IN GEOMETRY-TEST-PAIR -
004900*                         PULLED OUT OF Q72WSEG AS A NEW MEMBER
005000*                         OF ITS OWN WHILE THAT COPYBOOK WAS BEING
005100*                         SPLIT FOR Q72M002.
005200*----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.    IBM-370.
005700 OBJECT-COMPUTER.    IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CATEGORY-FILE               ASSIGN TO CATIN
006400                                       FILE STATUS CATIN-FS.
006500     SELECT SEGMENT-FILE-IN              ASSIGN TO SEGIN
006600                                       FILE STATUS SEGIN-FS.
006700     SELECT SEGMENT-FILE-OUT             ASSIGN TO SEGOUT
006800                                       FILE STATUS SEGOUT-FS.
006900**
007000 DATA DIVISION.
007100*
007200 FILE SECTION.
007300*
007400 FD  CATEGORY-FILE                     RECORDING F.
007500 COPY Q72WCAT.
007600*
007700 FD  SEGMENT-FILE-IN                   RECORDING F.
007800 01 SEGMENT-IN-REC                     PIC X(150).
007900*
008000 FD  SEGMENT-FILE-OUT                  RECORDING F.
008100 01 SEGMENT-OUT-REC                    PIC X(150).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01 WK-FILE-STATUSES.
008600   03 CATIN-FS                    PIC XX.
008700     88 CATIN-OK                      VALUE '00'.
008800     88 CATIN-EOF                     VALUE '10'.
008900   03 SEGIN-FS                    PIC XX.
009000     88 SEGIN-OK                      VALUE '00'.
009100     88 SEGIN-EOF                     VALUE '10'.
009200   03 SEGOUT-FS                   PIC XX.
009300     88 SEGOUT-OK                     VALUE '00'.
009400*
009500 01 WK-DEFAULT-TOLERANCES.
009600   03 WK-DFLT-PARALLEL-TOL-DEG    PIC S9(2)V9(4) VALUE 1.0000.
009700   03 WK-DFLT-MIN-OVERLAP         PIC S9(5)V9(4) VALUE 10.0000.
009800*
009900 01 WK-COUNTERS.
010000   03 WK-CAT-TAB-TOT              PIC 9(4)  COMP VALUE ZERO.
010100   03 WK-CAT-NDX                  PIC 9(4)  COMP.
010200   03 WK-SEG-TAB-TOT              PIC 9(4)  COMP VALUE ZERO.
010300   03 WK-SEG-NDX                  PIC 9(4)  COMP.
010400   03 WK-CAT-SEG-CTR              PIC 9(4)  COMP VALUE ZERO.
010500   03 WK-LIST-I                   PIC 9(4)  COMP.
010600   03 WK-LIST-J                   PIC 9(4)  COMP.
010700   03 WK-LIST-J-START             PIC 9(4)  COMP.
010800   03 WK-MAIN-I                   PIC 9(4)  COMP.
010900   03 WK-MAIN-J                   PIC 9(4)  COMP.
011000   03 WK-PAIRS-FOUND-CTR          PIC 9(7)  COMP VALUE ZERO.
011100   03 WK-SEGS-MERGED-CTR          PIC 9(7)  COMP VALUE ZERO.
011200   03 WK-SEGS-TOTAL-CTR           PIC 9(7)  COMP VALUE ZERO.
011300*
011400 01 WK-SWITCHES.
011500   03 WK-PRIMARY-I-MERGED-SW      PIC X VALUE 'N'.
011600     88 WK-PRIMARY-I-NOW-MERGED       VALUE 'Y'.
011700*
011800 01 WK-LENGTH-SAVED               PIC S9(9)V9(4) VALUE ZERO.
011900 01 WK-MERGE-RATIO                PIC S9(3)V9(4) VALUE ZERO.
012000 01 WK-RATIO-EDIT                 PIC ZZ9.99.
012100*
012200* **++ category tolerance table, loaded once from CATEGORY-FILE;
012300* only CAT-ID/CAT-THICKNESS/CAT-THICK-TOL matter to this program,
012400* the rest of the category record belongs to the report writer.
012500 01 WK-CATEGORY-TABLE-AREA.
012600   03 WK-CAT-TAB OCCURS 50 TIMES
012700                  INDEXED BY WK-CAT-SRCH-NDX.
012800     05 WK-CAT-TAB-ID             PIC 9(4).
012900     05 WK-CAT-TAB-THICKNESS      PIC S9(4)V9(2).
013000     05 WK-CAT-TAB-THICK-TOL      PIC S9(2)V9(2).
013100 01 WK-CAT-TABLE-TRACE REDEFINES WK-CATEGORY-TABLE-AREA.
013200   03 FILLER                      PIC X(700).
013300*
013400* **++ whole-run segment table, one row per SEGMENT-FILE record,
013500* laid out the same as WS-SEGMENT so the two MOVE straight across;
013600* kept in core for the length of the run and rewritten to
013700* SEGMENT-FILE-OUT once every category has been scanned.
013800 01 WK-SEGMENT-TABLE-AREA.
013900   03 WK-SEG-TAB OCCURS 2000 TIMES
014000                  INDEXED BY WK-SEG-TAB-NDX.
014100     05 TBL-UID                   PIC X(10).
014200     05 TBL-LAYER                 PIC X(24).
014300     05 TBL-ENTITY-TYPE           PIC X(10).
014400     05 TBL-START-X               PIC S9(7)V9(4).
014500     05 TBL-START-Y               PIC S9(7)V9(4).
014600     05 TBL-END-X                 PIC S9(7)V9(4).
014700     05 TBL-END-Y                 PIC S9(7)V9(4).
014800     05 TBL-LENGTH                PIC S9(8)V9(4).
014900     05 TBL-CATEGORY-ID           PIC 9(4).
015000     05 TBL-FLOOR-ID              PIC 9(4).
015100     05 TBL-MERGED-FLAG           PIC X.
015200       88 TBL-IS-MERGED               VALUE 'Y'.
015300       88 TBL-NOT-MERGED              VALUE 'N'.
015400     05 TBL-MERGED-INTO           PIC X(10).
015500     05 TBL-EXCLUDED-FLAG         PIC X.
015600       88 TBL-IS-EXCLUDED             VALUE 'Y'.
015700       88 TBL-NOT-EXCLUDED            VALUE 'N'.
015800     05 FILLER                    PIC X(20).
015900 01 WK-SEGMENT-TABLE-TRACE REDEFINES WK-SEGMENT-TABLE-AREA.
016000   03 FILLER                      PIC X(300000).
016100*
016200* **++ subscript list of the current category's eligible
016300* segments (not merged, not excluded) into WK-SEGMENT-TABLE-AREA;
016400* rebuilt fresh for every category passed through
016500* SELECT-CATEGORY-SEGMENTS.
016600 01 WK-CAT-SEG-LIST-AREA.
016700   03 WK-CAT-SEG-LIST OCCURS 2000 TIMES
016800                        INDEXED BY WK-CAT-SEG-LIST-NDX
016900                                   PIC 9(4) COMP.
017000 01 WK-CAT-SEG-LIST-TRACE REDEFINES WK-CAT-SEG-LIST-AREA.
017100   03 FILLER                      PIC X(4000).
017200*
017300* **++ one-row holder for the pair just applied, filled from
017400* Q72G001's result and DISPLAYed on the job log as each merge is
017500* made - the county auditors asked for a line-by-line trace of
017600* which trace got folded into which, not just the end totals.
017700 COPY Q72PAIR.
017800*
017900* **++ primary/secondary compare copies (W72-0161) - the pair
018000* test in GEOMETRY-TEST-PAIR needs both faces broken out by
018100* name (SEGP-.../SEGS-...) rather than chasing two table
018200* subscripts through WK-SEG-TAB every time a field is touched.
018300 COPY Q72WSGP.
018400*
018500 COPY Q72MCP.
018600 COPY Q72MCG.
018700 COPY Q72MCR.
018800*
018900**
019000 PROCEDURE DIVISION.
019100*
019200 MAIN-LINE.
019300     DISPLAY ' ********** Q72M001 WALL MERGE RUN START *********'.
019400*
019500     PERFORM OPEN-FILES.
019600     PERFORM LOAD-CATEGORY-TABLE THRU LOAD-CATEGORY-TABLE-EXIT.
019700     PERFORM LOAD-SEGMENT-TABLE THRU LOAD-SEGMENT-TABLE-EXIT.
019800*
019900     PERFORM PROCESS-ONE-CATEGORY THRU PROCESS-ONE-CATEGORY-EXIT
020000        VARYING WK-CAT-NDX FROM 1 BY 1
020100           UNTIL WK-CAT-NDX > WK-CAT-TAB-TOT.
020200*
020300     PERFORM REWRITE-SEGMENT-FILE THRU REWRITE-SEGMENT-FILE-EXIT.
020400     PERFORM COMPUTE-MERGE-STATS.
020500     PERFORM PRINT-MERGE-STATISTICS.
020600     PERFORM CLOSE-FILES.
020700*
020800     DISPLAY ' ********** Q72M001 WALL MERGE RUN END   *********'.
020900     GOBACK.
021000*
021100 OPEN-FILES.
021200     OPEN INPUT  CATEGORY-FILE.
021300     IF NOT CATIN-OK
021400        DISPLAY 'CATEGORY-FILE OPEN ERROR - FS: ' CATIN-FS
021500        PERFORM RAISE-FILE-ERROR
021600     END-IF.
021700     OPEN INPUT  SEGMENT-FILE-IN.
021800     IF NOT SEGIN-OK
021900        DISPLAY 'SEGMENT-FILE-IN OPEN ERROR - FS: ' SEGIN-FS
022000        PERFORM RAISE-FILE-ERROR
022100     END-IF.
022200     OPEN OUTPUT SEGMENT-FILE-OUT.
022300     IF NOT SEGOUT-OK
022400        DISPLAY 'SEGMENT-FILE-OUT OPEN ERROR - FS: ' SEGOUT-FS
022500        PERFORM RAISE-FILE-ERROR
022600     END-IF.
022700*
022800 CLOSE-FILES.
022900     CLOSE CATEGORY-FILE SEGMENT-FILE-IN SEGMENT-FILE-OUT.
023000*
023100* **++ LOAD-CATEGORY-TABLE - whole CATEGORY-FILE into core; a
023200* category with CAT-THICKNESS of zero is loaded along with the
023300* rest but is simply never picked up by PROCESS-ONE-CATEGORY
023400* below (a zero-thickness category has no wall face to match).
023500 LOAD-CATEGORY-TABLE.
023600     MOVE ZERO                      TO WK-CAT-TAB-TOT.
023700     READ CATEGORY-FILE.
023800     PERFORM LOAD-ONE-CATEGORY-ROW UNTIL CATIN-EOF.
023900*
024000 LOAD-CATEGORY-TABLE-EXIT.
024100     EXIT.
024200*
024300 LOAD-ONE-CATEGORY-ROW.
024400     IF NOT CATIN-OK
024500        DISPLAY 'CATEGORY-FILE READ ERROR - FS: ' CATIN-FS
024600        PERFORM RAISE-FILE-ERROR
024700     END-IF.
024800     IF WK-CAT-TAB-TOT = 50
024900        DISPLAY 'CATEGORY TABLE FULL AT 50 ROWS'
025000        PERFORM RAISE-FILE-ERROR
025100     END-IF.
025200     ADD 1                         TO WK-CAT-TAB-TOT.
025300     SET WK-CAT-SRCH-NDX           TO WK-CAT-TAB-TOT.
025400     MOVE CAT-ID          TO WK-CAT-TAB-ID (WK-CAT-SRCH-NDX).
025500     MOVE CAT-THICKNESS   TO WK-CAT-TAB-THICKNESS (WK-CAT-SRCH-NDX).
025600     MOVE CAT-THICK-TOL   TO WK-CAT-TAB-THICK-TOL (WK-CAT-SRCH-NDX).
025700     READ CATEGORY-FILE.
025800*
025900* **++ LOAD-SEGMENT-TABLE - whole SEGMENT-FILE-IN into core; a
026000* job bigger than 2000 segments raises the run rather than
026100* silently truncating the quantity takeoff.
026200 LOAD-SEGMENT-TABLE.
026300     MOVE ZERO                      TO WK-SEG-TAB-TOT.
026400     READ SEGMENT-FILE-IN.
026500     PERFORM LOAD-ONE-SEGMENT-ROW UNTIL SEGIN-EOF.
026600*
026700 LOAD-SEGMENT-TABLE-EXIT.
026800     EXIT.
026900*
027000 LOAD-ONE-SEGMENT-ROW.
027100     IF NOT SEGIN-OK
027200        DISPLAY 'SEGMENT-FILE-IN READ ERROR - FS: ' SEGIN-FS
027300        PERFORM RAISE-FILE-ERROR
027400     END-IF.
027500     IF WK-SEG-TAB-TOT = 2000
027600        DISPLAY 'SEGMENT TABLE FULL AT 2000 ROWS'
027700        PERFORM RAISE-FILE-ERROR
027800     END-IF.
027900     ADD 1                         TO WK-SEG-TAB-TOT.
028000     SET WK-SEG-TAB-NDX            TO WK-SEG-TAB-TOT.
028100     MOVE SEGMENT-IN-REC TO WK-SEG-TAB (WK-SEG-TAB-NDX).
028200     ADD 1                         TO WK-SEGS-TOTAL-CTR.
028300     READ SEGMENT-FILE-IN.
028400*
028500* **++ PROCESS-ONE-CATEGORY - skip categories with no wall
028600* thickness on file, else build the eligible-segment list and
028700* scan it for parallel-face pairs.
028800 PROCESS-ONE-CATEGORY.
028900     IF WK-CAT-TAB-THICKNESS (WK-CAT-NDX) NOT GREATER THAN ZERO
029000        GO TO PROCESS-ONE-CATEGORY-EXIT
029100     END-IF.
029200     PERFORM SELECT-CATEGORY-SEGMENTS.
029300     IF WK-CAT-SEG-CTR < 2
029400        GO TO PROCESS-ONE-CATEGORY-EXIT
029500     END-IF.
029600     PERFORM SCAN-SEGMENT-PAIRS.
029700*
029800 PROCESS-ONE-CATEGORY-EXIT.
029900     EXIT.
030000*
030100* **++ SELECT-CATEGORY-SEGMENTS - builds WK-CAT-SEG-LIST with the
030200* main-table subscripts of every not-merged, not-excluded segment
030300* carrying this category's id.
030400 SELECT-CATEGORY-SEGMENTS.
030500     MOVE ZERO                      TO WK-CAT-SEG-CTR.
030600     PERFORM TEST-ONE-SEG-FOR-LIST
030700        VARYING WK-SEG-NDX FROM 1 BY 1
030800           UNTIL WK-SEG-NDX > WK-SEG-TAB-TOT.
030900*
031000 TEST-ONE-SEG-FOR-LIST.
031100     SET WK-SEG-TAB-NDX TO WK-SEG-NDX.
031200     IF TBL-CATEGORY-ID (WK-SEG-TAB-NDX) NOT EQUAL
031300           WK-CAT-TAB-ID (WK-CAT-NDX)
031400        GO TO TEST-ONE-SEG-FOR-LIST-EXIT
031500     END-IF.
031600     IF TBL-IS-MERGED (WK-SEG-TAB-NDX)
031700        GO TO TEST-ONE-SEG-FOR-LIST-EXIT
031800     END-IF.
031900     IF TBL-IS-EXCLUDED (WK-SEG-TAB-NDX)
032000        GO TO TEST-ONE-SEG-FOR-LIST-EXIT
032100     END-IF.
032200     ADD 1                         TO WK-CAT-SEG-CTR.
032300     SET WK-CAT-SEG-LIST-NDX TO WK-CAT-SEG-CTR.
032400     MOVE WK-SEG-NDX TO WK-CAT-SEG-LIST (WK-CAT-SEG-LIST-NDX).
032500*
032600 TEST-ONE-SEG-FOR-LIST-EXIT.
032700     EXIT.
032800*
032900* **++ SCAN-SEGMENT-PAIRS - the i < j walk of BUSINESS RULES U4;
033000* list position, not main-table subscript, drives the two loops.
033100 SCAN-SEGMENT-PAIRS.
033200     PERFORM SCAN-ONE-PRIMARY-CANDIDATE
033300        VARYING WK-LIST-I FROM 1 BY 1
033400           UNTIL WK-LIST-I > WK-CAT-SEG-CTR - 1.
033500*
033600 SCAN-ONE-PRIMARY-CANDIDATE.
033700     SET WK-CAT-SEG-LIST-NDX TO WK-LIST-I.
033800     MOVE WK-CAT-SEG-LIST (WK-CAT-SEG-LIST-NDX) TO WK-MAIN-I.
033900     SET WK-SEG-TAB-NDX TO WK-MAIN-I.
034000     IF TBL-IS-MERGED (WK-SEG-TAB-NDX)
034100        GO TO SCAN-ONE-PRIMARY-CANDIDATE-EXIT
034200     END-IF.
034300     SET WK-PRIMARY-I-MERGED-SW TO 'N'.
034400     COMPUTE WK-LIST-J-START = WK-LIST-I + 1.
034500     PERFORM SCAN-ONE-SECONDARY-CANDIDATE
034600        VARYING WK-LIST-J FROM WK-LIST-J-START BY 1
034700           UNTIL WK-LIST-J > WK-CAT-SEG-CTR
034800              OR WK-PRIMARY-I-NOW-MERGED.
034900*
035000 SCAN-ONE-PRIMARY-CANDIDATE-EXIT.
035100     EXIT.
035200*
035300* **++ SCAN-ONE-SECONDARY-CANDIDATE - one candidate pair against
035400* Q72G001's parallel-pair rule; list position I is re-resolved to
035500* its main-table subscript every pass since an earlier pass in
035600* this same inner loop may have merged a different segment.
035700 SCAN-ONE-SECONDARY-CANDIDATE.
035800     SET WK-CAT-SEG-LIST-NDX TO WK-LIST-J.
035900     MOVE WK-CAT-SEG-LIST (WK-CAT-SEG-LIST-NDX) TO WK-MAIN-J.
036000     SET WK-SEG-TAB-NDX TO WK-MAIN-J.
036100     IF TBL-IS-MERGED (WK-SEG-TAB-NDX)
036200        GO TO SCAN-ONE-SECONDARY-CANDIDATE-EXIT
036300     END-IF.
036400*
036500     SET WK-SEG-TAB-NDX TO WK-MAIN-I.
036600     MOVE WK-CAT-TAB-THICKNESS (WK-CAT-NDX)  TO GEOM-THICKNESS.
036700     MOVE WK-CAT-TAB-THICK-TOL (WK-CAT-NDX)  TO GEOM-THICK-TOL.
036800     MOVE WK-DFLT-PARALLEL-TOL-DEG       TO GEOM-PARALLEL-TOL-DEG.
036900     MOVE WK-DFLT-MIN-OVERLAP            TO GEOM-MIN-OVERLAP.
037000* **++ work copies of the two candidates, same habit as the old
037100* MCKN comparison code this table-scan replaced - easier to read
037200* a dump of SEGP-.../SEGS-... than to chase two table subscripts.
037300     MOVE WK-SEG-TAB (WK-SEG-TAB-NDX)    TO WS-SEGMENT-PRI.
037400     SET WK-SEG-TAB-NDX TO WK-MAIN-J.
037500     MOVE WK-SEG-TAB (WK-SEG-TAB-NDX)    TO WS-SEGMENT-SEC.
037600     MOVE SEGP-START-X                   TO GEOM-L1-START-X.
037700     MOVE SEGP-START-Y                   TO GEOM-L1-START-Y.
037800     MOVE SEGP-END-X                     TO GEOM-L1-END-X.
037900     MOVE SEGP-END-Y                     TO GEOM-L1-END-Y.
038000     MOVE SEGS-START-X                   TO GEOM-L2-START-X.
038100     MOVE SEGS-START-Y                   TO GEOM-L2-START-Y.
038200     MOVE SEGS-END-X                     TO GEOM-L2-END-X.
038300     MOVE SEGS-END-Y                     TO GEOM-L2-END-Y.
038400     SET GEOM-FN-PAIR-RULE TO TRUE.
038500*
038600     CALL 'Q72G001' USING GEOM-PARM GEOM-RESULT MR.
038700     IF MR-RESULT NOT EQUAL ZERO
038800        DISPLAY 'Q72G001 CALL ERROR - ' MR-DESCRIPTION
038900        PERFORM RAISE-CALL-ERROR
039000     END-IF.
039100*
039200     IF GEOM-OUT-IS-PAIR
039300        PERFORM APPLY-MERGE-PAIR
039400     END-IF.
039500*
039600 SCAN-ONE-SECONDARY-CANDIDATE-EXIT.
039700     EXIT.
039800*
039900* **++ APPLY-MERGE-PAIR - line1 of the CALL was always segment I,
040000* line2 always segment J; GEOM-OUT-LINE1-IS-PRIMARY says which
040100* one of the two actually comes out the longer (the primary).
040200* Per W72-0145 above, if I turns out to be the secondary the
040300* outer loop must move on to the next I rather than keep testing
040400* J candidates against a segment that is now merged away.
040500 APPLY-MERGE-PAIR.
040600     ADD 1                         TO WK-PAIRS-FOUND-CTR.
040700     MOVE GEOM-OUT-DISTANCE        TO PAIR-DISTANCE.
040800     MOVE GEOM-OUT-OVERLAP-LEN     TO PAIR-OVERLAP-LEN.
040900     IF GEOM-OUT-LINE1-IS-PRIMARY
041000        SET WK-SEG-TAB-NDX TO WK-MAIN-J
041100        SET TBL-IS-MERGED (WK-SEG-TAB-NDX) TO TRUE
041200        SET WK-SEG-TAB-NDX TO WK-MAIN-I
041300        MOVE TBL-UID (WK-SEG-TAB-NDX) TO TBL-MERGED-INTO
041400                                           (WK-MAIN-J)
041500        MOVE TBL-UID (WK-SEG-TAB-NDX) TO PAIR-PRIMARY-UID
041600        SET WK-SEG-TAB-NDX TO WK-MAIN-J
041700        MOVE TBL-UID (WK-SEG-TAB-NDX) TO PAIR-SECONDARY-UID
041800        ADD TBL-LENGTH (WK-MAIN-J)  TO WK-LENGTH-SAVED
041900     ELSE
042000        SET WK-SEG-TAB-NDX TO WK-MAIN-I
042100        SET TBL-IS-MERGED (WK-SEG-TAB-NDX) TO TRUE
042200        SET WK-SEG-TAB-NDX TO WK-MAIN-J
042300        MOVE TBL-UID (WK-SEG-TAB-NDX) TO TBL-MERGED-INTO
042400                                           (WK-MAIN-I)
042500        MOVE TBL-UID (WK-SEG-TAB-NDX) TO PAIR-PRIMARY-UID
042600        SET WK-SEG-TAB-NDX TO WK-MAIN-I
042700        MOVE TBL-UID (WK-SEG-TAB-NDX) TO PAIR-SECONDARY-UID
042800        ADD TBL-LENGTH (WK-MAIN-I)  TO WK-LENGTH-SAVED
042900        SET WK-PRIMARY-I-NOW-MERGED TO TRUE
043000     END-IF.
043100     ADD 1                         TO WK-SEGS-MERGED-CTR.
043200     DISPLAY 'PAIR APPLIED - PRIMARY: ' PAIR-PRIMARY-UID
043300             ' SECONDARY: ' PAIR-SECONDARY-UID
043400             ' DIST: ' PAIR-DISTANCE
043500             ' OVERLAP: ' PAIR-OVERLAP-LEN.
043600*
043700* **++ REWRITE-SEGMENT-FILE - the table goes back out in the same
043800* order it came in; only the merge flag and merged-into fields
043900* differ from the original SEGMENT-FILE-IN image.
044000 REWRITE-SEGMENT-FILE.
044100     PERFORM WRITE-ONE-SEGMENT-ROW
044200        VARYING WK-SEG-NDX FROM 1 BY 1
044300           UNTIL WK-SEG-NDX > WK-SEG-TAB-TOT.
044400*
044500 REWRITE-SEGMENT-FILE-EXIT.
044600     EXIT.
044700*
044800 WRITE-ONE-SEGMENT-ROW.
044900     SET WK-SEG-TAB-NDX TO WK-SEG-NDX.
045000     MOVE WK-SEG-TAB (WK-SEG-TAB-NDX) TO SEGMENT-OUT-REC.
045100     WRITE SEGMENT-OUT-REC.
045200     IF NOT SEGOUT-OK
045300        DISPLAY 'SEGMENT-FILE-OUT WRITE ERROR - FS: ' SEGOUT-FS
045400        PERFORM RAISE-FILE-ERROR
045500     END-IF.
045600*
045700* **++ COMPUTE-MERGE-STATS - merge ratio per BUSINESS RULES U4,
045800* carried as a percentage (segments merged over segments on file,
045900* times 100) so the recap prints the same figure the estimating
046000* clerks ask for over the phone; zero when no segments were on
046100* file at all.
046200 COMPUTE-MERGE-STATS.
046300     IF WK-SEGS-TOTAL-CTR EQUAL ZERO
046400        MOVE ZERO                  TO WK-MERGE-RATIO
046500     ELSE
046600        COMPUTE WK-MERGE-RATIO ROUNDED =
046700                WK-SEGS-MERGED-CTR / WK-SEGS-TOTAL-CTR * 100
046800     END-IF.
046900*
047000 PRINT-MERGE-STATISTICS.
047100     MOVE WK-MERGE-RATIO             TO WK-RATIO-EDIT.
047200     DISPLAY ' '.
047300     DISPLAY '**************** WALL MERGE RECAP ***************'.
047400     DISPLAY '* SEGMENTS ON FILE:        ' WK-SEGS-TOTAL-CTR.
047500     DISPLAY '* PAIRS FOUND/APPLIED:     ' WK-PAIRS-FOUND-CTR.
047600     DISPLAY '* SEGMENTS MERGED:         ' WK-SEGS-MERGED-CTR.
047700     DISPLAY '* EFFECTIVE SEGMENTS:      '
047800             WK-SEGS-TOTAL-CTR - WK-SEGS-MERGED-CTR.
047900     DISPLAY '* LENGTH SAVED (MM):       ' WK-LENGTH-SAVED.
048000     DISPLAY '* MERGE RATIO (PCT):       ' WK-RATIO-EDIT.
048100     DISPLAY '**************************************************'.
048200*
048300 RAISE-CALL-ERROR.
048400     MOVE 8                          TO RETURN-CODE.
048500     GOBACK.
048600*
048700 RAISE-FILE-ERROR.
048800     MOVE 8                          TO RETURN-CODE.
048900     GOBACK.
