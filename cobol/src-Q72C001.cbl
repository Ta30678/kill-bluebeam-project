000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72C001.
000400 AUTHOR.     K OLESON.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 05/14/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72C001
001100* **++ segment import and classification run.  Takes the raw
001200*      segment file off the extraction step, looks every
001300*      segment's layer up in the layer-to-category mapping
001400*      table, stamps the matching category id onto the segment
001500*      (or leaves it uncategorised for the review section to
001600*      chase down), and rejects a segment already on file under
001700*      the same uid rather than letting a double-import run
001800*      double the footage.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*  05/14/86 KO  W72-0005  ORIGINAL PROGRAM.
002200*  09/02/86 KO  W72-0014  DUPLICATE-UID CHECK ADDED AFTER A RERUN
002300*                         OF THE ANNEX JOB DOUBLED EVERY FOOTAGE
002400*                         FIGURE ON THE TAKEOFF SHEET.
002500*  02/11/88 DM  W72-0033  MAPPING TABLE SIZE RAISED TO 500 ROWS,
002600*                         150 WAS TOO SMALL FOR THE HOSPITAL SET.
002700*  06/19/91 DM  W72-0090  UNMATCHED LAYER NOW CLASSIFIED 0000
002800*                         (UNCATEGORISED) INSTEAD OF BEING SET
002900*                         ASIDE ON A REJECT FILE - REVIEW SECTION
003000*                         WANTS TO SEE THEM ON THE REGULAR RUN.
003100*  12/09/98 KO  W72-0142  YEAR 2000 REVIEW - NO DATE FIELDS IN
003200*                         THIS PROGRAM, NO CHANGE REQUIRED.
003300*  10/03/02 PC  W72-0151  DUPLICATE-UID TABLE KEYED OFF THE
003400*                         NUMERIC SUFFIX OF THE UID RATHER THAN A
003500*                         FULL STRING COMPARE, TO SPEED UP THE
003600*                         LARGER JOBS.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MAPPING-FILE                ASSIGN TO MAPIN
004900                                       FILE STATUS MAPIN-FS.
005000     SELECT SEGMENT-FILE-IN              ASSIGN TO SEGIN
005100                                       FILE STATUS SEGIN-FS.
005200     SELECT SEGMENT-FILE-OUT             ASSIGN TO SEGOUT
005300                                       FILE STATUS SEGOUT-FS.
005400**
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  MAPPING-FILE                      RECORDING F.
006000 COPY Q72WMAP.
006100*
006200 FD  SEGMENT-FILE-IN                   RECORDING F.
006300 01 SEGMENT-IN-REC                     PIC X(150).
006400*
006500 FD  SEGMENT-FILE-OUT                  RECORDING F.
006600 01 SEGMENT-OUT-REC                    PIC X(150).
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000 01 WK-FILE-STATUSES.
007100   03 MAPIN-FS                    PIC XX.
007200     88 MAPIN-OK                      VALUE '00'.
007300     88 MAPIN-EOF                     VALUE '10'.
007400   03 SEGIN-FS                    PIC XX.
007500     88 SEGIN-OK                      VALUE '00'.
007600     88 SEGIN-EOF                     VALUE '10'.
007700   03 SEGOUT-FS                   PIC XX.
007800     88 SEGOUT-OK                     VALUE '00'.
007900*
008000 01 WK-COUNTERS.
008100   03 WK-MAP-TAB-TOT              PIC 9(4) COMP VALUE ZERO.
008200   03 WK-MAP-NDX                  PIC 9(4) COMP.
008300   03 WK-READ-CTR                 PIC 9(9) COMP VALUE ZERO.
008400   03 WK-IMPORTED-CTR             PIC 9(9) COMP VALUE ZERO.
008500   03 WK-DUPLICATE-CTR            PIC 9(9) COMP VALUE ZERO.
008600   03 WK-UNCAT-CTR                PIC 9(9) COMP VALUE ZERO.
008700*
008800* **++ layer-to-category mapping, loaded once at open and
008900* searched sequentially for every segment read (W72-RB-04 - a
009000* keyed VSAM file was looked at for this in '88 and turned down,
009100* the table search is fast enough at the volumes this office
009200* sees).
009300 01 WK-MAP-TABLE-AREA.
009400   03 WK-MAP-TAB OCCURS 500 TIMES
009500                  INDEXED BY WK-MAP-SRCH-NDX.
009600     05 WK-MAP-TAB-LAYER          PIC X(24).
009700     05 WK-MAP-TAB-CAT-ID         PIC 9(4).
009800 01 WK-MAP-TABLE-TRACE REDEFINES WK-MAP-TABLE-AREA.
009900   03 FILLER                      PIC X(14000).
010000*
010100* **++ duplicate-uid check table, keyed by the numeric suffix of
010200* SEG-UID (the 'SEG_' prefix is fixed shop-wide, see Q72E001);
010300* one flag byte per uid number actually used keeps this well
010400* under the 99999 possible uids without a full bit map.
010500 01 WK-UID-SEEN-TABLE.
010600   03 WK-UID-SEEN-FLAG OCCURS 99999 TIMES
010700                        INDEXED BY WK-UID-NDX
010800                                   PIC X.
010900     88 WK-UID-ALREADY-SEEN           VALUE 'Y'.
011000 01 WK-UID-TABLE-TRACE REDEFINES WK-UID-SEEN-TABLE.
011100   03 FILLER                      PIC X(99999).
011200*
011300 01 WK-UID-WORK.
011400   03 WK-UID-SUFFIX-EDIT          PIC 9(5).
011500* **++ alphanumeric trace view of the suffix, used only when the
011600* field fails to MOVE as numeric so the bad uid can be DISPLAYed
011700* to the exception list instead of just abending the run.
011800 01 WK-UID-WORK-TRACE REDEFINES WK-UID-WORK.
011900   03 WK-UID-SUFFIX-TRACE         PIC X(5).
012000*
012100 COPY Q72WSEG.
012200*
012300**
012400 PROCEDURE DIVISION.
012500*
012600 MAIN-LINE.
012700     DISPLAY ' ********** Q72C001 IMPORT/CLASSIFY START *******'.
012800*
012900     PERFORM INITIALISE-RUN.
013000     PERFORM OPEN-FILES.
013100     PERFORM LOAD-MAPPING-TABLE THRU LOAD-MAPPING-TABLE-EXIT.
013200     PERFORM READ-SEGMENT-FILE THRU READ-SEGMENT-FILE-EXIT.
013300*
013400     PERFORM IMPORT-ONE-SEGMENT THRU IMPORT-ONE-SEGMENT-EXIT
013500        UNTIL SEGIN-EOF.
013600*
013700     PERFORM CLOSE-FILES.
013800     PERFORM PRINT-IMPORT-COUNT.
013900*
014000     DISPLAY ' ********** Q72C001 IMPORT/CLASSIFY END   *******'.
014100     GOBACK.
014200*
014300 INITIALISE-RUN.
014400     MOVE ZERO                      TO WK-MAP-TAB-TOT
014500                                       WK-READ-CTR
014600                                       WK-IMPORTED-CTR
014700                                       WK-DUPLICATE-CTR
014800                                       WK-UNCAT-CTR.
014900     MOVE SPACES                    TO WK-UID-TABLE-TRACE.
015000*
015100 OPEN-FILES.
015200     OPEN INPUT  MAPPING-FILE.
015300     IF NOT MAPIN-OK
015400        DISPLAY 'MAPPING-FILE OPEN ERROR - FS: ' MAPIN-FS
015500        PERFORM RAISE-FILE-ERROR
015600     END-IF.
015700     OPEN INPUT  SEGMENT-FILE-IN.
015800     IF NOT SEGIN-OK
015900        DISPLAY 'SEGMENT-FILE-IN OPEN ERROR - FS: ' SEGIN-FS
016000        PERFORM RAISE-FILE-ERROR
016100     END-IF.
016200     OPEN OUTPUT SEGMENT-FILE-OUT.
016300     IF NOT SEGOUT-OK
016400        DISPLAY 'SEGMENT-FILE-OUT OPEN ERROR - FS: ' SEGOUT-FS
016500        PERFORM RAISE-FILE-ERROR
016600     END-IF.
016700*
016800 CLOSE-FILES.
016900     CLOSE MAPPING-FILE SEGMENT-FILE-IN SEGMENT-FILE-OUT.
017000*
017100* **++ LOAD-MAPPING-TABLE - whole mapping file read into working
017200* storage before the first segment is looked at; a file with
017300* more than 500 rows raises the run (table is full, see
017400* W72-0033 above for the last time this had to be raised).
017500 LOAD-MAPPING-TABLE.
017600     READ MAPPING-FILE.
017700     PERFORM LOAD-ONE-MAPPING-ROW UNTIL MAPIN-EOF.
017800*
017900 LOAD-MAPPING-TABLE-EXIT.
018000     EXIT.
018100*
018200 LOAD-ONE-MAPPING-ROW.
018300     IF NOT MAPIN-OK
018400        DISPLAY 'MAPPING-FILE READ ERROR - FS: ' MAPIN-FS
018500        PERFORM RAISE-FILE-ERROR
018600     END-IF.
018700     IF WK-MAP-TAB-TOT = 500
018800        DISPLAY 'MAPPING TABLE FULL AT 500 ROWS'
018900        PERFORM RAISE-FILE-ERROR
019000     END-IF.
019100     ADD 1                       TO WK-MAP-TAB-TOT.
019200     SET WK-MAP-SRCH-NDX         TO WK-MAP-TAB-TOT.
019300     MOVE MAP-LAYER-NAME
019400               TO WK-MAP-TAB-LAYER (WK-MAP-SRCH-NDX).
019500     MOVE MAP-CATEGORY-ID
019600               TO WK-MAP-TAB-CAT-ID (WK-MAP-SRCH-NDX).
019700     READ MAPPING-FILE.
019800*
019900 READ-SEGMENT-FILE.
020000     READ SEGMENT-FILE-IN.
020100     IF NOT SEGIN-OK AND NOT SEGIN-EOF
020200        DISPLAY 'SEGMENT-FILE-IN READ ERROR - FS: ' SEGIN-FS
020300        PERFORM RAISE-FILE-ERROR
020400     END-IF.
020500     IF SEGIN-OK
020600        ADD 1                       TO WK-READ-CTR
020700     END-IF.
020800*
020900 READ-SEGMENT-FILE-EXIT.
021000     EXIT.
021100*
021200* **++ IMPORT-ONE-SEGMENT - duplicate check first (a duplicate
021300* costs nothing more than a skipped record and a tally), then
021400* the layer lookup, then the record goes out classified.
021500 IMPORT-ONE-SEGMENT.
021600     MOVE SEGMENT-IN-REC             TO WS-SEGMENT.
021700     PERFORM CHECK-DUPLICATE-UID THRU CHECK-DUPLICATE-UID-EXIT.
021800     IF WK-UID-ALREADY-SEEN (WK-UID-NDX)
021900        ADD 1                        TO WK-DUPLICATE-CTR
022000        GO TO IMPORT-ONE-SEGMENT-EXIT
022100     END-IF.
022200     SET WK-UID-ALREADY-SEEN (WK-UID-NDX) TO TRUE.
022300*
022400     PERFORM LOOKUP-CATEGORY.
022500*
022600     MOVE WS-SEGMENT                 TO SEGMENT-OUT-REC.
022700     WRITE SEGMENT-OUT-REC.
022800     IF NOT SEGOUT-OK
022900        DISPLAY 'SEGMENT-FILE-OUT WRITE ERROR - FS: ' SEGOUT-FS
023000        PERFORM RAISE-FILE-ERROR
023100     END-IF.
023200     ADD 1                           TO WK-IMPORTED-CTR.
023300*
023400     PERFORM READ-SEGMENT-FILE THRU READ-SEGMENT-FILE-EXIT.
023500*
023600 IMPORT-ONE-SEGMENT-EXIT.
023700     EXIT.
023800*
023900* **++ CHECK-DUPLICATE-UID - the numeric suffix of SEG-UID
024000* (positions 5-9 of the 'SEG_nnnnn' uid) indexes the seen table
024100* directly; a non-numeric suffix (malformed uid) is treated as
024200* never seen and simply cannot collide with a real one.
024300 CHECK-DUPLICATE-UID.
024400     MOVE SEG-UID (5:5)              TO WK-UID-SUFFIX-TRACE.
024500     IF WK-UID-SUFFIX-TRACE NOT NUMERIC
024600        DISPLAY 'NON-NUMERIC UID SUFFIX SKIPPED: ' SEG-UID
024700        MOVE ZERO                    TO WK-UID-SUFFIX-EDIT
024800        SET WK-UID-NDX TO 1
024900        GO TO CHECK-DUPLICATE-UID-EXIT
025000     END-IF.
025100     SET WK-UID-NDX TO WK-UID-SUFFIX-EDIT.
025200     SET WK-UID-NDX UP BY 1.
025300*
025400 CHECK-DUPLICATE-UID-EXIT.
025500     EXIT.
025600*
025700* **++ LOOKUP-CATEGORY - sequential search of the in-core
025800* mapping table; no match leaves the segment's category at the
025900* uncategorised value (0000) it already carries off extraction.
026000 LOOKUP-CATEGORY.
026100     SET WK-MAP-SRCH-NDX TO 1.
026200     SEARCH WK-MAP-TAB
026300        AT END PERFORM COUNT-UNCATEGORISED
026400        WHEN WK-MAP-TAB-LAYER (WK-MAP-SRCH-NDX) EQUAL SEG-LAYER
026500           MOVE WK-MAP-TAB-CAT-ID (WK-MAP-SRCH-NDX)
026600                                     TO SEG-CATEGORY-ID
026700     END-SEARCH.
026800*
026900 COUNT-UNCATEGORISED.
027000     ADD 1                           TO WK-UNCAT-CTR.
027100*
027200 PRINT-IMPORT-COUNT.
027300     DISPLAY ' '.
027400     DISPLAY '************* IMPORT/CLASSIFY RECAP *************'.
027500     DISPLAY '* SEGMENTS READ:        ' WK-READ-CTR.
027600     DISPLAY '* SEGMENTS IMPORTED:    ' WK-IMPORTED-CTR.
027700     DISPLAY '* DUPLICATES REJECTED:  ' WK-DUPLICATE-CTR.
027800     DISPLAY '* LEFT UNCATEGORISED:   ' WK-UNCAT-CTR.
027900     DISPLAY '* MAPPING ROWS LOADED:  ' WK-MAP-TAB-TOT.
028000     DISPLAY '**************************************************'.
028100*
028200 RAISE-FILE-ERROR.
028300     MOVE 8                          TO RETURN-CODE.
028400     GOBACK.
