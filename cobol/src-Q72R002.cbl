000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72R002.
000400 AUTHOR.     K OKAFOR.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 11/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72R002
001100* **++ category-totals CSV extract.  The estimating package the
001200*      front counter runs on a PC cannot read a print file, so
001300*      this step writes the same category quantities Q72R001
001400*      prints as a flat comma file it can load straight into a
001500*      spreadsheet.  One line per category, no subtotals, no
001600*      page breaks - the PC side does its own formatting.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*  11/02/91 KO  W72-0061  ORIGINAL PROGRAM.
002000*  12/09/98 KO  W72-0155  YEAR 2000 REVIEW - NO DATE FIELDS IN
002100*                         THIS PROGRAM, NO CHANGE REQUIRED.
002200*  10/03/02 RH  W72-0156  METRE COLUMN ADDED ALONGSIDE THE
002300*                         MILLIMETRE COLUMN - THE ESTIMATING
002400*                         PACKAGE WANTED BOTH UNITS ON THE SAME
002500*                         LINE INSTEAD OF CONVERTING ON ITS OWN.
002600*  12/02/05 DM  W72-0167  CSV LAYOUT RE-VERIFIED AGAINST Q72R001'S
002700*                         PRINT COLUMNS WHILE THAT PROGRAM WAS
002800*                         BEING CHECKED OVER FOR THE SAME REVIEW -
002900*                         CATEGORY, DESCRIPTION, MM AND M COLUMNS
003000*                         STILL MATCH FIELD FOR FIELD, NO CHANGE
003100*                         MADE HERE.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CATEGORY-FILE               ASSIGN TO CATIN
004400                                       FILE STATUS CATIN-FS.
004500     SELECT SEGMENT-FILE-IN              ASSIGN TO SEGIN
004600                                       FILE STATUS SEGIN-FS.
004700     SELECT CSV-FILE                     ASSIGN TO CSVOUT
004800                                       FILE STATUS CSVOUT-FS.
004900**
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  CATEGORY-FILE                     RECORDING F.
005500 COPY Q72WCAT.
005600*
005700 FD  SEGMENT-FILE-IN                   RECORDING F.
005800 01 SEGMENT-IN-REC                     PIC X(150).
005900*
006000 FD  CSV-FILE                          RECORDING F.
006100 01 CSV-REC                            PIC X(120).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01 WK-FILE-STATUSES.
006600   03 CATIN-FS                    PIC XX.
006700     88 CATIN-OK                      VALUE '00'.
006800     88 CATIN-EOF                     VALUE '10'.
006900   03 SEGIN-FS                    PIC XX.
007000     88 SEGIN-OK                      VALUE '00'.
007100     88 SEGIN-EOF                     VALUE '10'.
007200   03 CSVOUT-FS                   PIC XX.
007300     88 CSVOUT-OK                     VALUE '00'.
007400* **++ combined-status trace DISPLAYed whole on an abend, same
007500* habit as the merge and report programs.
007600 01 WK-FILE-STATUS-TRACE REDEFINES WK-FILE-STATUSES.
007700   03 FILLER                      PIC X(06).
007800*
007900 01 WK-COUNTERS.
008000   03 WK-CAT-TAB-TOT              PIC 9(4)  COMP VALUE ZERO.
008100   03 WK-CAT-NDX                  PIC 9(4)  COMP.
008200   03 WK-SEG-READ-CTR             PIC 9(7)  COMP VALUE ZERO.
008300   03 WK-DETAIL-LINE-CTR          PIC 9(7)  COMP VALUE ZERO.
008400 01 WK-COUNTERS-TRACE REDEFINES WK-COUNTERS.
008500   03 FILLER                      PIC X(22).
008600*
008700 01 WK-SWITCHES.
008800   03 WK-CAT-FOUND-SW             PIC X VALUE 'N'.
008900     88 WK-CAT-WAS-FOUND              VALUE 'Y'.
009000*
009100* **++ edit view of a category row's two accumulators, used only
009200* when a CSV detail line is being built from WK-CAT-TAB.
009300 01 WK-EDIT-FIELDS.
009400   03 WK-ED-SEG-COUNT             PIC 9(5).
009500   03 WK-ED-LENGTH-MM             PIC 9(9).99.
009600   03 WK-ED-LENGTH-M              PIC 9(6).99.
009700*
009800* **++ category table, loaded once from CATEGORY-FILE (display-
009900* order sequence guaranteed by the extraction step) then filled
010000* in by one pass of SEGMENT-FILE-IN; a segment whose category id
010100* does not match any row on CATEGORY-FILE is not on this extract
010200* at all - Q72R001's print carries the uncategorised-by-layer
010300* figures that this PC extract has no column for.
010400 01 WK-CATEGORY-TABLE-AREA.
010500   03 WK-CAT-TAB OCCURS 50 TIMES
010600                  INDEXED BY WK-CAT-TAB-NDX.
010700     05 WK-CAT-TAB-ID             PIC 9(4).
010800     05 WK-CAT-TAB-CODE           PIC X(8).
010900     05 WK-CAT-TAB-NAME           PIC X(20).
011000     05 WK-CAT-TAB-HEIGHT-TYPE    PIC X(20).
011100     05 WK-CAT-TAB-HEIGHT-FORM    PIC X(30).
011200     05 WK-CAT-TAB-SEG-COUNT      PIC 9(5)  COMP.
011300     05 WK-CAT-TAB-LENGTH-MM      PIC S9(9)V9(4).
011400 01 WK-CAT-TABLE-TRACE REDEFINES WK-CATEGORY-TABLE-AREA.
011500   03 FILLER                      PIC X(5000).
011600*
011700 COPY Q72WSEG.
011800*
011900**
012000 PROCEDURE DIVISION.
012100*
012200 MAIN-LINE.
012300     DISPLAY ' ********** Q72R002 CSV EXTRACT RUN START ********'.
012400*
012500     PERFORM OPEN-FILES.
012600     PERFORM LOAD-CATEGORY-TABLE THRU LOAD-CATEGORY-TABLE-EXIT.
012700     PERFORM ACCUM-CATEGORY-TOTALS THRU
012800             ACCUM-CATEGORY-TOTALS-EXIT.
012900     PERFORM WRITE-CSV-HEADER.
013000     PERFORM WRITE-CSV-DETAIL
013100        VARYING WK-CAT-NDX FROM 1 BY 1
013200           UNTIL WK-CAT-NDX > WK-CAT-TAB-TOT.
013300     PERFORM CLOSE-FILES.
013400*
013500     DISPLAY '* CATEGORY ROWS READ:   ' WK-CAT-TAB-TOT.
013600     DISPLAY '* SEGMENTS READ:        ' WK-SEG-READ-CTR.
013700     DISPLAY '* CSV DETAIL LINES OUT: ' WK-DETAIL-LINE-CTR.
013800     DISPLAY ' ********** Q72R002 CSV EXTRACT RUN END   ********'.
013900     GOBACK.
014000*
014100 OPEN-FILES.
014200     OPEN INPUT  CATEGORY-FILE.
014300     IF NOT CATIN-OK
014400        DISPLAY 'CATEGORY-FILE OPEN ERROR - FS: ' CATIN-FS
014500        PERFORM RAISE-FILE-ERROR
014600     END-IF.
014700     OPEN INPUT  SEGMENT-FILE-IN.
014800     IF NOT SEGIN-OK
014900        DISPLAY 'SEGMENT-FILE-IN OPEN ERROR - FS: ' SEGIN-FS
015000        PERFORM RAISE-FILE-ERROR
015100     END-IF.
015200     OPEN OUTPUT CSV-FILE.
015300     IF NOT CSVOUT-OK
015400        DISPLAY 'CSV-FILE OPEN ERROR - FS: ' CSVOUT-FS
015500        PERFORM RAISE-FILE-ERROR
015600     END-IF.
015700*
015800 CLOSE-FILES.
015900     CLOSE CATEGORY-FILE SEGMENT-FILE-IN CSV-FILE.
016000*
016100* **++ LOAD-CATEGORY-TABLE - same load as Q72R001, repeated here
016200* rather than shared since this is the only other place it is
016300* used and a CALLed load routine would need its own linkage
016400* copybook for one nine-line paragraph.
016500 LOAD-CATEGORY-TABLE.
016600     MOVE ZERO                      TO WK-CAT-TAB-TOT.
016700     READ CATEGORY-FILE.
016800     PERFORM LOAD-ONE-CATEGORY-ROW UNTIL CATIN-EOF.
016900*
017000 LOAD-CATEGORY-TABLE-EXIT.
017100     EXIT.
017200*
017300 LOAD-ONE-CATEGORY-ROW.
017400     IF NOT CATIN-OK
017500        DISPLAY 'CATEGORY-FILE READ ERROR - FS: ' CATIN-FS
017600        PERFORM RAISE-FILE-ERROR
017700     END-IF.
017800     IF WK-CAT-TAB-TOT = 50
017900        DISPLAY 'CATEGORY TABLE FULL AT 50 ROWS'
018000        PERFORM RAISE-FILE-ERROR
018100     END-IF.
018200     ADD 1                         TO WK-CAT-TAB-TOT.
018300     SET WK-CAT-TAB-NDX TO WK-CAT-TAB-TOT.
018400     MOVE CAT-ID          TO WK-CAT-TAB-ID (WK-CAT-TAB-NDX).
018500     MOVE CAT-CODE        TO WK-CAT-TAB-CODE (WK-CAT-TAB-NDX).
018600     MOVE CAT-NAME        TO WK-CAT-TAB-NAME (WK-CAT-TAB-NDX).
018700     MOVE CAT-HEIGHT-TYPE TO
018800          WK-CAT-TAB-HEIGHT-TYPE (WK-CAT-TAB-NDX).
018900     MOVE CAT-HEIGHT-FORMULA TO
019000          WK-CAT-TAB-HEIGHT-FORM (WK-CAT-TAB-NDX).
019100     MOVE ZERO TO WK-CAT-TAB-SEG-COUNT (WK-CAT-TAB-NDX).
019200     MOVE ZERO TO WK-CAT-TAB-LENGTH-MM (WK-CAT-TAB-NDX).
019300     READ CATEGORY-FILE.
019400*
019500* **++ ACCUM-CATEGORY-TOTALS - one sequential pass of SEGMENT-
019600* FILE-IN, rolling each segment's length into its category row;
019700* a segment with no matching category row is counted in
019800* WK-SEG-READ-CTR but not on any CSV line.
019900 ACCUM-CATEGORY-TOTALS.
020000     READ SEGMENT-FILE-IN.
020100     PERFORM ACCUM-ONE-SEGMENT UNTIL SEGIN-EOF.
020200*
020300 ACCUM-CATEGORY-TOTALS-EXIT.
020400     EXIT.
020500*
020600 ACCUM-ONE-SEGMENT.
020700     IF NOT SEGIN-OK
020800        DISPLAY 'SEGMENT-FILE-IN READ ERROR - FS: ' SEGIN-FS
020900        PERFORM RAISE-FILE-ERROR
021000     END-IF.
021100     ADD 1                         TO WK-SEG-READ-CTR.
021200     MOVE SEGMENT-IN-REC           TO WS-SEGMENT.
021300*
021400     IF SEG-CATEGORY-ID NOT EQUAL ZERO
021500        PERFORM FIND-CATEGORY-INDEX
021600        IF WK-CAT-WAS-FOUND
021700           ADD 1 TO WK-CAT-TAB-SEG-COUNT (WK-CAT-TAB-NDX)
021800           ADD SEG-LENGTH TO
021900               WK-CAT-TAB-LENGTH-MM (WK-CAT-TAB-NDX)
022000        END-IF
022100     END-IF.
022200*
022300     READ SEGMENT-FILE-IN.
022400*
022500 FIND-CATEGORY-INDEX.
022600     MOVE 'N'                       TO WK-CAT-FOUND-SW.
022700     SET WK-CAT-TAB-NDX TO 1.
022800     SEARCH WK-CAT-TAB VARYING WK-CAT-TAB-NDX
022900        AT END
023000           DISPLAY 'NO CATEGORY ROW FOR SEGMENT '
023100                   SEG-UID ' CAT ' SEG-CATEGORY-ID
023200        WHEN WK-CAT-TAB-ID (WK-CAT-TAB-NDX) EQUAL
023300             SEG-CATEGORY-ID
023400           MOVE 'Y'                 TO WK-CAT-FOUND-SW
023500     END-SEARCH.
023600*
023700* **++ WRITE-CSV-HEADER - the seven-column heading the estimating
023800* package keys its import mapping on; do not reorder these
023900* columns without walking over to tell the front counter first.
024000 WRITE-CSV-HEADER.
024100     MOVE SPACES                    TO CSV-REC.
024200     MOVE '類型代碼,類型名稱,高度類型,高度公式,線段數,總長度(mm),總長度(m)'
024300                                  TO CSV-REC.
024400     WRITE CSV-REC.
024500     IF NOT CSVOUT-OK
024600        DISPLAY 'CSV-FILE WRITE ERROR - FS: ' CSVOUT-FS
024700        PERFORM RAISE-FILE-ERROR
024800     END-IF.
024900*
025000* **++ WRITE-CSV-DETAIL - one line per category row, in the same
025100* display-order sequence the category table was loaded in;
025200* lengths carry two decimal places per the estimating package's
025300* import spec, rounded the normal COBOL way (half away from
025400* zero), never truncated.
025500 WRITE-CSV-DETAIL.
025600     MOVE WK-CAT-TAB-SEG-COUNT (WK-CAT-NDX) TO WK-ED-SEG-COUNT.
025700     COMPUTE WK-ED-LENGTH-MM ROUNDED =
025800             WK-CAT-TAB-LENGTH-MM (WK-CAT-NDX).
025900     COMPUTE WK-ED-LENGTH-M ROUNDED =
026000             WK-CAT-TAB-LENGTH-MM (WK-CAT-NDX) / 1000.
026100     MOVE SPACES                    TO CSV-REC.
026200     STRING WK-CAT-TAB-CODE (WK-CAT-NDX) DELIMITED BY SPACE
026300             ','                   DELIMITED BY SIZE
026400             WK-CAT-TAB-NAME (WK-CAT-NDX)
026500                                   DELIMITED BY SPACE
026600             ','                   DELIMITED BY SIZE
026700             WK-CAT-TAB-HEIGHT-TYPE (WK-CAT-NDX)
026800                                   DELIMITED BY SPACE
026900             ','                   DELIMITED BY SIZE
027000             WK-CAT-TAB-HEIGHT-FORM (WK-CAT-NDX)
027100                                   DELIMITED BY SPACE
027200             ','                   DELIMITED BY SIZE
027300             WK-ED-SEG-COUNT       DELIMITED BY SIZE
027400             ','                   DELIMITED BY SIZE
027500             WK-ED-LENGTH-MM       DELIMITED BY SIZE
027600             ','                   DELIMITED BY SIZE
027700             WK-ED-LENGTH-M        DELIMITED BY SIZE
027800       INTO CSV-REC.
027900     WRITE CSV-REC.
028000     IF NOT CSVOUT-OK
028100        DISPLAY 'CSV-FILE WRITE ERROR - FS: ' CSVOUT-FS
028200        PERFORM RAISE-FILE-ERROR
028300     END-IF.
028400     ADD 1                         TO WK-DETAIL-LINE-CTR.
028500*
028600 RAISE-FILE-ERROR.
028700     MOVE 8                          TO RETURN-CODE.
028800     GOBACK.
