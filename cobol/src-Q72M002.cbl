000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72M002.
000400 AUTHOR.     D MARCHETTI.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 08/04/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72M002
001100* **++ merge-clear subroutine.  CALLed once per control card by
001200*      Q72X001 to undo a prior merge run - a rejected permit
001300*      revision or a digitizing error on the traced faces means
001400*      the merge has to be backed out and redone.  Since a
001500*      merged segment's own coordinates and length were never
001600*      touched by Q72M001 (only the flag and the merged-into
001700*      pointer), clearing the two fields restores the original
001800*      per-segment figures exactly - nothing is recomputed here.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*  08/04/86 DM  W72-0021  ORIGINAL PROGRAM.
002200*  01/14/89 KO  W72-0046  ALL-CATEGORIES CLEAR ADDED (CLR-CATEGORY
002300*                         -ID OF ZERO) FOR THE WHOLE-PROJECT REDO
002400*                         CASE - UNTIL NOW EVERY CATEGORY HAD TO
002500*                         BE CLEARED ON ITS OWN CONTROL CARD.
002600*  12/09/98 DM  W72-0143  YEAR 2000 REVIEW - NO DATE FIELDS IN
002700*                         THIS PROGRAM, NO CHANGE REQUIRED.
002800*  12/02/05 RH  W72-0162  Q72WSEG TRIMMED TO WS-SEGMENT ALONE (THE
002900*                         PRIMARY/SECONDARY COMPARE COPIES MOVED TO
003000*                         Q72WSGP) SO WS-SEGMENT-RAW COULD REDEFINE
003100*                         WS-SEGMENT DIRECTLY - THE OLD COPYBOOK
003200*                         CARRIED TWO MORE 01-LEVELS BETWEEN THE
003300*                         COPY AND THE REDEFINES AND SHOULD NEVER
003400*                         HAVE COMPILED CLEAN.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SEGMENT-FILE-IO              ASSIGN TO SEGIO
004700                                       FILE STATUS SEGIO-FS.
004800     SELECT SEGMENT-FILE-TEMP            ASSIGN TO SEGTMP
004900                                       FILE STATUS SEGTMP-FS.
005000**
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  SEGMENT-FILE-IO                   RECORDING F.
005600 01 SEGMENT-IO-REC                     PIC X(150).
005700*
005800 FD  SEGMENT-FILE-TEMP                 RECORDING F.
005900 01 SEGMENT-TEMP-REC                   PIC X(150).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01 WK-FILE-STATUSES.
006400   03 SEGIO-FS                    PIC XX.
006500     88 SEGIO-OK                      VALUE '00'.
006600     88 SEGIO-EOF                     VALUE '10'.
006700   03 SEGTMP-FS                   PIC XX.
006800     88 SEGTMP-OK                     VALUE '00'.
006900     88 SEGTMP-EOF                    VALUE '10'.
007000* **++ combined-status trace, DISPLAYed whole on an abend rather
007100* than listing SEGIO-FS and SEGTMP-FS on two separate lines.
007200 01 WK-FILE-STATUS-TRACE REDEFINES WK-FILE-STATUSES.
007300   03 FILLER                      PIC X(04).
007400*
007500 01 WK-COUNTERS.
007600   03 WK-CALL-CTR                 PIC 9(9) COMP VALUE ZERO.
007700   03 WK-READ-CTR                 PIC 9(9) COMP VALUE ZERO.
007800* **++ raw byte trace of both counters together, carried onto
007900* the end-of-call recap line for the file-status analyst who
008000* occasionally has to read a dump byte for byte.
008100 01 WK-COUNTERS-TRACE REDEFINES WK-COUNTERS.
008200   03 FILLER                      PIC X(08).
008300*
008400 COPY Q72WSEG.
008500* **++ flat 150-byte view of WS-SEGMENT, the shape the file
008600* itself actually wants; read and write move through this view
008700* rather than the typed group, same habit as the extraction
008800* program's segment build.
008900 01 WS-SEGMENT-RAW REDEFINES WS-SEGMENT.
009000   03 FILLER                      PIC X(150).
009100*
009200**
009300 LINKAGE SECTION.
009400 COPY Q72MCC.
009500 COPY Q72MCR.
009600*
009700 PROCEDURE DIVISION USING CLR-REQUEST
009800                          CLR-RESULT
009900                          MR.
010000*
010100 Q72M002-BEGIN.
010200     ADD 1                           TO WK-CALL-CTR.
010300     MOVE ZERO                       TO MR-RESULT.
010400     MOVE ZERO                       TO CLR-CLEARED-COUNT.
010500*
010600     PERFORM OPEN-CLEAR-FILES.
010700     PERFORM CLEAR-ONE-SEGMENT-ROW
010800        UNTIL SEGIO-EOF.
010900     PERFORM CLOSE-AND-SWAP-FILES.
011000     PERFORM SHOW-RUN-RECAP.
011100*
011200     GOBACK.
011300*
011400 OPEN-CLEAR-FILES.
011500     OPEN INPUT  SEGMENT-FILE-IO.
011600     IF NOT SEGIO-OK
011700        MOVE 8                        TO MR-RESULT
011800        MOVE 'SEGMENT-FILE-IO OPEN ERROR' TO MR-DESCRIPTION
011900        MOVE SEGIO-FS                 TO MR-POSITION
012000        DISPLAY 'Q72M002 FILE STATUS TRACE: ' WK-FILE-STATUS-TRACE
012100        GOBACK
012200     END-IF.
012300     OPEN OUTPUT SEGMENT-FILE-TEMP.
012400     IF NOT SEGTMP-OK
012500        MOVE 8                        TO MR-RESULT
012600        MOVE 'SEGMENT-FILE-TEMP OPEN ERROR' TO MR-DESCRIPTION
012700        MOVE SEGTMP-FS                TO MR-POSITION
012800        DISPLAY 'Q72M002 FILE STATUS TRACE: ' WK-FILE-STATUS-TRACE
012900        GOBACK
013000     END-IF.
013100     READ SEGMENT-FILE-IO.
013200*
013300* **++ CLEAR-ONE-SEGMENT-ROW - a category match (or an ALL
013400* request) turns SEG-MERGED-FLAG back to 'N' and blanks
013500* SEG-MERGED-INTO; every row, touched or not, goes on to the
013600* temporary file so the original segment order is preserved.
013700 CLEAR-ONE-SEGMENT-ROW.
013800     IF NOT SEGIO-OK
013900        MOVE 8                        TO MR-RESULT
014000        MOVE 'SEGMENT-FILE-IO READ ERROR' TO MR-DESCRIPTION
014100        MOVE SEGIO-FS                 TO MR-POSITION
014200        GOBACK
014300     END-IF.
014400     ADD 1                           TO WK-READ-CTR.
014500     MOVE SEGMENT-IO-REC             TO WS-SEGMENT-RAW.
014600*
014700     IF CLR-CATEGORY-ID EQUAL ZERO
014800           OR SEG-CATEGORY-ID EQUAL CLR-CATEGORY-ID
014900        IF SEG-IS-MERGED
015000           MOVE 'N'                  TO SEG-MERGED-FLAG
015100           MOVE SPACES               TO SEG-MERGED-INTO
015200           ADD 1                     TO CLR-CLEARED-COUNT
015300        END-IF
015400     END-IF.
015500*
015600     MOVE WS-SEGMENT-RAW TO SEGMENT-TEMP-REC.
015700     WRITE SEGMENT-TEMP-REC.
015800     IF NOT SEGTMP-OK
015900        MOVE 8                        TO MR-RESULT
016000        MOVE 'SEGMENT-FILE-TEMP WRITE ERROR' TO MR-DESCRIPTION
016100        MOVE SEGTMP-FS                TO MR-POSITION
016200        GOBACK
016300     END-IF.
016400*
016500     READ SEGMENT-FILE-IO.
016600*
016700* **++ CLOSE-AND-SWAP-FILES - the shop's JCL renames the cleared
016800* temporary file over the live SEGMENT-FILE after a clean return
016900* code from this routine; no rename happens inside the program
017000* itself (COBOL on this system has no portable rename verb).
017100 CLOSE-AND-SWAP-FILES.
017200     CLOSE SEGMENT-FILE-IO SEGMENT-FILE-TEMP.
017300*
017400 SHOW-RUN-RECAP.
017500     DISPLAY 'Q72M002 CLEAR - CATEGORY: ' CLR-CATEGORY-ID
017600             ' READ: ' WK-READ-CTR
017700             ' CLEARED: ' CLR-CLEARED-COUNT
017800             ' CALL-CTR: ' WK-COUNTERS-TRACE.
