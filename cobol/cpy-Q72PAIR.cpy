000100* **++ PARALLEL-PAIR WORK RECORD
000200* One row per face-pair found by the merge scan in a single run;
000300* held in a working-storage table, never written to a file of its
000400* own (statistics are printed, the pair itself only changes
000500* SEG-MERGED-FLAG / SEG-MERGED-INTO on the segment table).
000600*
000700 01 WS-PAIR.
000800   03 PAIR-PRIMARY-UID            PIC X(10).
000900   03 PAIR-SECONDARY-UID          PIC X(10).
001000   03 PAIR-DISTANCE               PIC S9(5)V9(4).
001100   03 PAIR-OVERLAP-LEN            PIC S9(8)V9(4).
001200   03 FILLER                      PIC X(10).
