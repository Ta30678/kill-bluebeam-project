000100* **++ LAYER-TO-CATEGORY MAPPING RECORD
000200* Drawing layer name keyed to the category it feeds. Loaded whole
000300* into a working-storage table at the start of a run; the table
000400* is searched sequentially, not kept as an indexed file (see
000500* run book note W72-RB-04).
000600*
000700 01 WS-LAYER-MAP.
000800   03 MAP-LAYER-NAME              PIC X(24).
000900   03 MAP-CATEGORY-ID             PIC 9(4).
001000   03 FILLER                      PIC X(08).
