000100* **++ MERGE-CLEAR CALL PARAMETER BLOCK
000200* Passed USING to Q72M002 by the control-card driver Q72X001,
000300* one request per control card.
000400*
000500 01 CLR-REQUEST.
000600   03 CLR-CATEGORY-ID             PIC 9(4).
000700     88 CLR-ALL-CATEGORIES            VALUE ZERO.
000800   03 FILLER                      PIC X(10).
000900*
001000 01 CLR-RESULT.
001100   03 CLR-CLEARED-COUNT           PIC 9(7) COMP.
001200   03 FILLER                      PIC X(10).
