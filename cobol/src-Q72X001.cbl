000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72X001.
000400 AUTHOR.     P CHEUNG.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 01/19/1989.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72X001
001100* **++ merge-clear control run.  One card in, one clear request
001200*      out - a permit tech lists the category codes that need
001300*      the last merge undone (or the word ALL for a whole-project
001400*      redo) and this job drives Q72M002 once per card, the same
001500*      way the geometry engine's own test harness drives a CALL
001600*      once per test case.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*  01/19/89 PC  W72-0047  ORIGINAL PROGRAM, COMPANION TO THE
002000*                         ALL-CATEGORIES CLEAR ADDED TO Q72M002
002100*                         THIS SAME WEEK (W72-0046).
002200*  12/09/98 PC  W72-0144  YEAR 2000 REVIEW - NO DATE FIELDS IN
002300*                         THIS PROGRAM, NO CHANGE REQUIRED.
002400*  10/03/02 PC  W72-0153  SKIPPED-CARD COUNT ADDED TO THE RECAP -
002500*                         A BLANK CARD WAS SILENTLY COUNTING AS A
002600*                         CLEAR OF CATEGORY ZERO.
002700*  12/02/05 RH  W72-0166  RUN RECAP REVIEWED AGAINST THE MERGE
002800*                         SUBSYSTEM'S NEW COPYBOOK SPLIT (W72-
002900*                         0161/0162) WHILE CHASING THE Q72M001/
003000*                         Q72M002 REDEFINES PROBLEM - THIS
003100*                         PROGRAM ONLY CALLS Q72M002, NOTHING
003200*                         TO CHANGE HERE, BUT THE SKIPPED-CARD
003300*                         COUNT (W72-0153) WAS RE-VERIFIED
003400*                         AGAINST THE CURRENT CONTROL-CARD LAYOUT
003500*                         WHILE WE WERE IN THE AREA.
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CONTROL-CARD-FILE           ASSIGN TO CCIN
004800                                       FILE STATUS CCIN-FS.
004900**
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  CONTROL-CARD-FILE                 RECORDING F.
005500 01 CC-REC.
005600   03 CC-REQUEST-TEXT             PIC X(04).
005700     88 CC-REQUEST-IS-ALL             VALUE 'ALL '.
005800   03 FILLER                      PIC X.
005900   03 CC-CATEGORY-ID              PIC 9(04).
006000   03 FILLER                      PIC X(71).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400 01 WK-FILE-STATUSES.
006500   03 CCIN-FS                     PIC XX.
006600     88 CCIN-OK                       VALUE '00'.
006700     88 CCIN-EOF                      VALUE '10'.
006800*
006900 01 WK-CC-PROGRAM-NAME             PIC X(08) VALUE 'Q72M002'.
007000*
007100 01 WK-COUNTERS.
007200   03 WK-CARD-CTR                 PIC S9(9) COMP VALUE ZERO.
007300   03 WK-CLEARED-CARD-CTR         PIC S9(9) COMP VALUE ZERO.
007400   03 WK-SKIPPED-CARD-CTR         PIC S9(9) COMP VALUE ZERO.
007500   03 WK-TOTAL-CLEARED-CTR        PIC S9(9) COMP VALUE ZERO.
007600* **++ raw byte trace of the four run counters together, added
007700* to the recap for the same dump-reading habit noted in Q72M002.
007800 01 WK-COUNTERS-TRACE REDEFINES WK-COUNTERS.
007900   03 FILLER                      PIC X(16).
008000*
008100* **++ edit view of CC-CATEGORY-ID used only to trap a blank or
008200* non-numeric card before it reaches Q72M002 (W72-0153).
008300 01 WK-CARD-EDIT.
008400   03 WK-CARD-EDIT-CATEGORY       PIC X(04).
008500 01 WK-CARD-EDIT-DIGITS REDEFINES WK-CARD-EDIT.
008600   03 WK-CARD-DIGITS              PIC 9(04).
008700*
008800* **++ a second, all-spaces view of the same edit area, moved in
008900* ahead of every card so a short or truncated card record cannot
009000* leave a stale category id behind from the previous card.
009100 01 WK-CARD-EDIT-CLEAR REDEFINES WK-CARD-EDIT.
009200   03 FILLER                      PIC X(04).
009300*
009400 COPY Q72MCC.
009500 COPY Q72MCR.
009600*
009700**
009800 PROCEDURE DIVISION.
009900*
010000 MAIN-LINE.
010100     DISPLAY ' ********** Q72X001 MERGE-CLEAR RUN START ********'.
010200*
010300     PERFORM OPEN-CONTROL-CARD-FILE.
010400     PERFORM READ-CONTROL-CARD THRU READ-CONTROL-CARD-EXIT.
010500*
010600     PERFORM PROCESS-ONE-CARD THRU PROCESS-ONE-CARD-EXIT
010700        UNTIL CCIN-EOF.
010800*
010900     PERFORM CLOSE-CONTROL-CARD-FILE.
011000     PERFORM SHOW-CLEAR-STATISTICS.
011100*
011200     DISPLAY ' ********** Q72X001 MERGE-CLEAR RUN END   ********'.
011300     GOBACK.
011400*
011500 OPEN-CONTROL-CARD-FILE.
011600     OPEN INPUT CONTROL-CARD-FILE.
011700     IF NOT CCIN-OK
011800        DISPLAY 'CONTROL-CARD-FILE OPEN ERROR - FS: ' CCIN-FS
011900        PERFORM RAISE-ERROR
012000     END-IF.
012100*
012200 CLOSE-CONTROL-CARD-FILE.
012300     CLOSE CONTROL-CARD-FILE.
012400*
012500 READ-CONTROL-CARD.
012600     READ CONTROL-CARD-FILE.
012700     IF NOT CCIN-OK AND NOT CCIN-EOF
012800        DISPLAY 'CONTROL-CARD-FILE READ ERROR - FS: ' CCIN-FS
012900        PERFORM RAISE-ERROR
013000     END-IF.
013100*
013200 READ-CONTROL-CARD-EXIT.
013300     EXIT.
013400*
013500* **++ PROCESS-ONE-CARD - a blank or non-numeric category id that
013600* is not the literal ALL is a skipped card, not an abend; the
013700* county would rather lose one clear request than one whole run.
013800 PROCESS-ONE-CARD.
013900     ADD 1                           TO WK-CARD-CTR.
014000     PERFORM INVOKE-CLEAR-REQUEST.
014100     PERFORM READ-CONTROL-CARD THRU READ-CONTROL-CARD-EXIT.
014200*
014300 PROCESS-ONE-CARD-EXIT.
014400     EXIT.
014500*
014600 INVOKE-CLEAR-REQUEST.
014700     MOVE SPACES TO WK-CARD-EDIT-CLEAR.
014800     IF CC-REQUEST-IS-ALL
014900        MOVE ZERO                    TO CLR-CATEGORY-ID
015000     ELSE
015100        MOVE CC-CATEGORY-ID          TO WK-CARD-EDIT-CATEGORY
015200        IF WK-CARD-DIGITS IS NOT NUMERIC
015300           ADD 1                     TO WK-SKIPPED-CARD-CTR
015400           DISPLAY 'SKIPPED CARD ' WK-CARD-CTR
015500                   ' - INVALID CATEGORY ID'
015600           GO TO INVOKE-CLEAR-REQUEST-EXIT
015700        END-IF
015800        IF WK-CARD-DIGITS EQUAL ZERO
015900           ADD 1                     TO WK-SKIPPED-CARD-CTR
016000           DISPLAY 'SKIPPED CARD ' WK-CARD-CTR
016100                   ' - CATEGORY ID OF ZERO, USE ALL INSTEAD'
016200           GO TO INVOKE-CLEAR-REQUEST-EXIT
016300        END-IF
016400        MOVE WK-CARD-DIGITS          TO CLR-CATEGORY-ID
016500     END-IF.
016600*
016700     CALL WK-CC-PROGRAM-NAME USING CLR-REQUEST CLR-RESULT MR
016800         ON EXCEPTION
016900            PERFORM RAISE-CALL-ERROR
017000         NOT ON EXCEPTION
017100            PERFORM CHECK-CLEAR-RESULT
017200     END-CALL.
017300*
017400 INVOKE-CLEAR-REQUEST-EXIT.
017500     EXIT.
017600*
017700 CHECK-CLEAR-RESULT.
017800     IF MR-RESULT NOT EQUAL ZERO
017900        DISPLAY 'Q72M002 RETURNED ERROR ON CARD ' WK-CARD-CTR
018000        DISPLAY 'DESCRIPTION: ' MR-DESCRIPTION
018100        DISPLAY 'AT POSITION: ' MR-POSITION
018200        PERFORM RAISE-ERROR
018300     END-IF.
018400     ADD 1                           TO WK-CLEARED-CARD-CTR.
018500     ADD CLR-CLEARED-COUNT           TO WK-TOTAL-CLEARED-CTR.
018600     DISPLAY 'CARD ' WK-CARD-CTR ' CLEARED '
018700             CLR-CLEARED-COUNT ' SEGMENTS'.
018800*
018900 SHOW-CLEAR-STATISTICS.
019000     DISPLAY ' '.
019100     DISPLAY '************* MERGE-CLEAR RUN RECAP *************'.
019200     DISPLAY '* CONTROL CARDS READ:     ' WK-CARD-CTR.
019300     DISPLAY '* CARDS PROCESSED:        ' WK-CLEARED-CARD-CTR.
019400     DISPLAY '* CARDS SKIPPED:          ' WK-SKIPPED-CARD-CTR.
019500     DISPLAY '* TOTAL SEGMENTS CLEARED: ' WK-TOTAL-CLEARED-CTR.
019600     DISPLAY '* COUNTERS TRACE BYTES:   ' WK-COUNTERS-TRACE.
019700     DISPLAY '**************************************************'.
019800*
019900 RAISE-CALL-ERROR.
020000     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-CC-PROGRAM-NAME.
020100     PERFORM RAISE-ERROR.
020200*
020300 RAISE-ERROR.
020400     MOVE 8                          TO RETURN-CODE.
020500     GOBACK.
