000100* **++ BUILDING / FLOOR REFERENCE RECORD
000200* FLOOR-FILE carries two kinds of row multiplexed on BF-REC-TYPE:
000300* a 'B' row describes one building, an 'F' row describes one
000400* floor of a building. The hierarchy report loads both kinds into
000500* separate tables keyed by display order.
000600*
000700 01 WS-BLDFLR-REC.
000800   03 BF-REC-TYPE                 PIC X.
000900     88 BF-BUILDING-REC               VALUE 'B'.
001000     88 BF-FLOOR-REC                  VALUE 'F'.
001100   03 BF-BUILDING-AREA.
001200     05 BLD-ID                   PIC 9(4).
001300     05 BLD-CODE                 PIC X(8).
001400     05 BLD-NAME                 PIC X(20).
001500     05 BLD-IS-BASEMENT          PIC X.
001600       88 BLD-IS-A-BASEMENT          VALUE 'Y'.
001700     05 BLD-DISPLAY-ORDER        PIC 9(3).
001800     05 FILLER                   PIC X(10).
001900   03 BF-FLOOR-AREA REDEFINES BF-BUILDING-AREA.
002000     05 FLR-ID                   PIC 9(4).
002100     05 FLR-CODE                 PIC X(8).
002200     05 FLR-NAME                 PIC X(20).
002300     05 FLR-BUILDING-ID          PIC 9(4).
002400     05 FLR-DISPLAY-ORDER        PIC 9(3).
002500     05 FILLER                   PIC X(07).
002600   03 FILLER                     PIC X(09).
