000100* **++ UNITS HELPER - CALL PARAMETER/RESULT BLOCK
000200* Passed USING to Q72U001. UNIT-FN selects the direction; the
000300* combined function (UNIT-FN-COMBINED) ignores UNIT-TO-CODE on
000400* a to-mm-only call and UNIT-FROM-CODE on a from-mm-only call.
000500*
000600 01 UNIT-PARM.
000700   03 UNIT-FN                     PIC X.
000800     88 UNIT-FN-TO-MM                 VALUE '1'.
000900     88 UNIT-FN-FROM-MM               VALUE '2'.
001000     88 UNIT-FN-COMBINED              VALUE '3'.
001100   03 UNIT-FROM-CODE               PIC 9(2).
001200   03 UNIT-TO-CODE                 PIC 9(2).
001300   03 FILLER                       PIC X(10).
001400*
001500 01 UNIT-RESULT.
001600   03 UNIT-OUT-FACTOR              PIC S9(7)V9(6).
001700   03 FILLER                       PIC X(10).
