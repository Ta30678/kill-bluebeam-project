000100* **++ PRIMARY/SECONDARY SEGMENT WORK COPIES
000200* Used while a pair of segments is being compared or merged
000300* (W72 02-6, MCKN). Split out of Q72WSEG so a program needing
000400* WS-SEGMENT-RAW REDEFINES WS-SEGMENT can COPY that member alone
000500* with nothing else landing between the base record and its
000600* REDEFINES.
000700*
000800 01 WS-SEGMENT-PRI.
000900   03 SEGP-UID                    PIC X(10).
001000   03 SEGP-LAYER                  PIC X(24).
001100   03 SEGP-ENTITY-TYPE            PIC X(10).
001200   03 SEGP-START-PT.
001300     05 SEGP-START-X              PIC S9(7)V9(4).
001400     05 SEGP-START-Y              PIC S9(7)V9(4).
001500   03 SEGP-END-PT.
001600     05 SEGP-END-X                PIC S9(7)V9(4).
001700     05 SEGP-END-Y                PIC S9(7)V9(4).
001800   03 SEGP-LENGTH                 PIC S9(8)V9(4).
001900   03 SEGP-CATEGORY-ID            PIC 9(4).
002000   03 SEGP-FLOOR-ID               PIC 9(4).
002100   03 SEGP-MERGED-FLAG            PIC X.
002200   03 SEGP-MERGED-INTO            PIC X(10).
002300   03 SEGP-EXCLUDED-FLAG          PIC X.
002400   03 FILLER                      PIC X(20).
002500*
002600 01 WS-SEGMENT-SEC.
002700   03 SEGS-UID                    PIC X(10).
002800   03 SEGS-LAYER                  PIC X(24).
002900   03 SEGS-ENTITY-TYPE            PIC X(10).
003000   03 SEGS-START-PT.
003100     05 SEGS-START-X              PIC S9(7)V9(4).
003200     05 SEGS-START-Y              PIC S9(7)V9(4).
003300   03 SEGS-END-PT.
003400     05 SEGS-END-X                PIC S9(7)V9(4).
003500     05 SEGS-END-Y                PIC S9(7)V9(4).
003600   03 SEGS-LENGTH                 PIC S9(8)V9(4).
003700   03 SEGS-CATEGORY-ID            PIC 9(4).
003800   03 SEGS-FLOOR-ID               PIC 9(4).
003900   03 SEGS-MERGED-FLAG            PIC X.
004000   03 SEGS-MERGED-INTO            PIC X(10).
004100   03 SEGS-EXCLUDED-FLAG          PIC X.
004200   03 FILLER                      PIC X(20).
