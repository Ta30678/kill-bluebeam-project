000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72U001.
000400 AUTHOR.     D MARCHETTI.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 06/18/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72U001
001100* **++ drawing-unit conversion factor lookup.  Drafting sends us
001200*      tracings keyed to whatever unit the original sheet was
001300*      drawn in (INSUNITS on the digitiser setup sheet); this
001400*      routine turns that unit code into a straight multiplier
001500*      to our working millimetre basis, and back out again for
001600*      any report column the county still wants in inches or
001700*      feet.  CALLed by Q72E001 once per entity file at open
001800*      time, not once per entity - the sheet unit does not
001900*      change mid-file.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*  06/18/86 DM  W72-0010  ORIGINAL PROGRAM, TABLE COPIED FROM THE
002300*                         DIGITISER VENDOR'S UNIT CODE CHART.
002400*  02/02/87 DM  W72-0028  ADDED CODE 14 (DECIMETRE) PER SURVEY
002500*                         SECTION REQUEST, SHEET 4 OF THE ANNEX.
002600*  08/11/89 KO  W72-0058  UNKNOWN CODES NOW DEFAULT TO FACTOR 1
002700*                         INSTEAD OF ABENDING - BAD UNIT BYTE WAS
002800*                         CRASHING THE WHOLE EXTRACTION RUN.
002900*  12/09/98 KO  W72-0140  YEAR 2000 REVIEW - NO DATE FIELDS IN
003000*                         THIS PROGRAM, NO CHANGE REQUIRED.
003100*  09/14/01 PC  W72-0148  COMPUTE-COMBINED-FACTOR ADDED FOR THE
003200*                         REPORT SECTION'S MIXED-UNIT JOB.
003300*  12/02/05 RH  W72-0164  UNIT-PARM/UNIT-RESULT MOVED OUT TO A
003400*                         SHARED COPYBOOK (Q72MCU) SO Q72E001 CAN
003500*                         BUILD THE SAME LAYOUT IT CALLS THIS
003600*                         PROGRAM WITH - NO CHANGE TO THE FIELDS
003700*                         THEMSELVES.
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600* **++ to-millimetre factor by INSUNITS style code, built from
005700* the vendor chart (W72-RB-05).  Entry subscript = code + 1.
005800 01 WK-TO-MM-VALUES.
005900   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
006000   03 FILLER              PIC S9(7)V9(4) VALUE 25.4000.
006100   03 FILLER              PIC S9(7)V9(4) VALUE 304.8000.
006200   03 FILLER              PIC S9(7)V9(4) VALUE 1609344.0000.
006300   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
006400   03 FILLER              PIC S9(7)V9(4) VALUE 10.0000.
006500   03 FILLER              PIC S9(7)V9(4) VALUE 1000.0000.
006600   03 FILLER              PIC S9(7)V9(4) VALUE 1000000.0000.
006700   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
006800   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
006900   03 FILLER              PIC S9(7)V9(4) VALUE 914.4000.
007000   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
007100   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
007200   03 FILLER              PIC S9(7)V9(4) VALUE 1.0000.
007300   03 FILLER              PIC S9(7)V9(4) VALUE 100.0000.
007400 01 WK-TO-MM-TABLE REDEFINES WK-TO-MM-VALUES.
007500   03 WK-TO-MM-ENTRY       PIC S9(7)V9(4) OCCURS 15 TIMES
007600                            INDEXED BY WK-TO-MM-NDX.
007700*
007800* **++ 88-levels on the vendor code carried here rather than in
007900* the LINKAGE block so the EVALUATE below reads like the vendor
008000* chart itself, one line per code.
008100 01 WK-UNIT-EDIT.
008200   03 WK-UNIT-CODE          PIC 9(2).
008300     88 WK-UNIT-UNSPECIFIED     VALUE 00.
008400     88 WK-UNIT-INCH            VALUE 01.
008500     88 WK-UNIT-FOOT             VALUE 02.
008600     88 WK-UNIT-MILE            VALUE 03.
008700     88 WK-UNIT-MM               VALUE 04.
008800     88 WK-UNIT-CM               VALUE 05.
008900     88 WK-UNIT-M               VALUE 06.
009000     88 WK-UNIT-KM               VALUE 07.
009100     88 WK-UNIT-YARD            VALUE 10.
009200     88 WK-UNIT-DECIMETRE        VALUE 14.
009300* **++ alternate packed view of the same edit byte, used only
009400* when Q72E001 traces a bad unit code back to drafting on the
009500* daily exception list.
009600 01 WK-UNIT-TRACE REDEFINES WK-UNIT-EDIT.
009700   03 WK-UNIT-TRACE-DIGITS  PIC 99.
009800*
009900 01 WK-COUNTERS.
010000   03 WK-CALL-CTR            PIC 9(9) COMP VALUE ZERO.
010100*
010200* **++ holding area for the to-mm leg of a combined conversion
010300* while the from-mm leg is looked up into the same result field.
010400 01 WK-HOLD-AREA.
010500   03 UNIT-FACTOR-HOLD        PIC S9(7)V9(6).
010600 01 WK-HOLD-VIEW REDEFINES WK-HOLD-AREA.
010700   03 FILLER                  PIC X(1).
010800   03 WK-HOLD-DIGITS          PIC 9(6)V9(6).
010900*
011000**
011100 LINKAGE SECTION.
011200 COPY Q72MCU.
011300 COPY Q72MCR.
011400*
011500 PROCEDURE DIVISION USING UNIT-PARM
011600                          UNIT-RESULT
011700                          MR.
011800*
011900 Q72U001-BEGIN.
012000     ADD 1                           TO WK-CALL-CTR.
012100     MOVE ZERO                       TO MR-RESULT.
012200     MOVE ZERO                       TO UNIT-OUT-FACTOR.
012300*
012400     EVALUATE TRUE
012500        WHEN UNIT-FN-TO-MM
012600           PERFORM LOOKUP-TO-MM-FACTOR
012700        WHEN UNIT-FN-FROM-MM
012800           PERFORM LOOKUP-FROM-MM-FACTOR
012900        WHEN UNIT-FN-COMBINED
013000           PERFORM COMPUTE-COMBINED-FACTOR
013100        WHEN OTHER
013200           MOVE 04                   TO MR-RESULT
013300           MOVE 'INVALID UNIT-FN ON CALL'
013400                                      TO MR-DESCRIPTION
013500     END-EVALUATE.
013600*
013700     GOBACK.
013800*
013900* **++ LOOKUP-TO-MM-FACTOR - UNIT-FROM-CODE to millimetres;
014000* an unrecognised vendor code defaults to factor 1 rather than
014100* aborting the extraction run (see W72-0058 above).
014200 LOOKUP-TO-MM-FACTOR.
014300     MOVE UNIT-FROM-CODE              TO WK-UNIT-CODE.
014400     IF WK-UNIT-CODE > 14
014500        MOVE 1                        TO UNIT-OUT-FACTOR
014600        GO TO LOOKUP-TO-MM-FACTOR-EXIT
014700     END-IF.
014800     SET WK-TO-MM-NDX TO WK-UNIT-CODE.
014900     SET WK-TO-MM-NDX UP BY 1.
015000     MOVE WK-TO-MM-ENTRY (WK-TO-MM-NDX)  TO UNIT-OUT-FACTOR.
015100*
015200 LOOKUP-TO-MM-FACTOR-EXIT.
015300     EXIT.
015400*
015500* **++ LOOKUP-FROM-MM-FACTOR - millimetres to UNIT-TO-CODE, the
015600* reciprocal of the to-mm factor; the vendor chart never lists a
015700* from-mm column outright so this shop has always derived it.
015800 LOOKUP-FROM-MM-FACTOR.
015900     MOVE UNIT-TO-CODE                TO WK-UNIT-CODE.
016000     IF WK-UNIT-CODE > 14
016100        MOVE 1                        TO UNIT-OUT-FACTOR
016200        GO TO LOOKUP-FROM-MM-FACTOR-EXIT
016300     END-IF.
016400     SET WK-TO-MM-NDX TO WK-UNIT-CODE.
016500     SET WK-TO-MM-NDX UP BY 1.
016600     IF WK-TO-MM-ENTRY (WK-TO-MM-NDX) EQUAL ZERO
016700        MOVE 1                        TO UNIT-OUT-FACTOR
016800        GO TO LOOKUP-FROM-MM-FACTOR-EXIT
016900     END-IF.
017000     COMPUTE UNIT-OUT-FACTOR ROUNDED =
017100             1 / WK-TO-MM-ENTRY (WK-TO-MM-NDX).
017200*
017300 LOOKUP-FROM-MM-FACTOR-EXIT.
017400     EXIT.
017500*
017600* **++ COMPUTE-COMBINED-FACTOR - straight UNIT-FROM-CODE to
017700* UNIT-TO-CODE conversion, routed through millimetres as the
017800* common basis (to-mm times from-mm), the way the report
017900* section's mixed-unit job needs it.
018000 COMPUTE-COMBINED-FACTOR.
018100     PERFORM LOOKUP-TO-MM-FACTOR.
018200     MOVE UNIT-OUT-FACTOR              TO UNIT-FACTOR-HOLD.
018300     PERFORM LOOKUP-FROM-MM-FACTOR.
018400     COMPUTE UNIT-OUT-FACTOR ROUNDED =
018500             UNIT-FACTOR-HOLD * UNIT-OUT-FACTOR.
018600*
018700 RAISE-INVALID-UNIT.
018800     MOVE 04                          TO MR-RESULT.
018900     MOVE 'INVALID UNIT CODE ON CALL'  TO MR-DESCRIPTION.
