000100* **++ WALL SEGMENT WORK RECORD
000200* Carries one wall segment produced by the extraction step.
000300* Reused, via COPY, as the SEGMENT-FILE record area and as the
000400* working-storage row of the in-core segment table built by the
000500* classification, merge and report steps. The primary/secondary
000600* compare copies (W72-0161) moved out to Q72WSGP so a REDEFINES
000700* of this record can follow the COPY with nothing in between.
000800*
000900 01 WS-SEGMENT.
001000   03 SEG-UID                     PIC X(10).
001100   03 SEG-LAYER                   PIC X(24).
001200   03 SEG-ENTITY-TYPE             PIC X(10).
001300   03 SEG-START-PT.
001400     05 SEG-START-X               PIC S9(7)V9(4).
001500     05 SEG-START-Y               PIC S9(7)V9(4).
001600   03 SEG-END-PT.
001700     05 SEG-END-X                 PIC S9(7)V9(4).
001800     05 SEG-END-Y                 PIC S9(7)V9(4).
001900   03 SEG-LENGTH                  PIC S9(8)V9(4).
002000   03 SEG-CATEGORY-ID             PIC 9(4).
002100   03 SEG-FLOOR-ID                PIC 9(4).
002200   03 SEG-MERGED-FLAG             PIC X.
002300     88 SEG-IS-MERGED                 VALUE 'Y'.
002400     88 SEG-NOT-MERGED                VALUE 'N'.
002500   03 SEG-MERGED-INTO             PIC X(10).
002600   03 SEG-EXCLUDED-FLAG           PIC X.
002700     88 SEG-IS-EXCLUDED               VALUE 'Y'.
002800     88 SEG-NOT-EXCLUDED              VALUE 'N'.
002900   03 FILLER                      PIC X(20).
