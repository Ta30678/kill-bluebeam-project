000100* **++ GEOMETRY ENGINE - CALL PARAMETER BLOCK (request)
000200* Passed USING to Q72G001. GEOM-FN selects the calculation;
000300* the two-line areas are filled differently depending on GEOM-FN
000400* (GEOM-LINE-2 is unused for the single-line functions).
000500*
000600 01 GEOM-PARM.
000700   03 GEOM-FN                     PIC XX.
000800     88 GEOM-FN-LENGTH                VALUE 'LN'.
000900     88 GEOM-FN-NORMALISE             VALUE 'NV'.
001000     88 GEOM-FN-PARALLEL-TEST         VALUE 'PT'.
001100     88 GEOM-FN-PERP-SINGLE           VALUE 'PS'.
001200     88 GEOM-FN-PERP-AVERAGE          VALUE 'PV'.
001300     88 GEOM-FN-OVERLAP               VALUE 'OV'.
001400     88 GEOM-FN-PAIR-RULE             VALUE 'PR'.
001500   03 GEOM-LINE-1.
001600     05 GEOM-L1-START-X             PIC S9(7)V9(4).
001700     05 GEOM-L1-START-Y             PIC S9(7)V9(4).
001800     05 GEOM-L1-END-X               PIC S9(7)V9(4).
001900     05 GEOM-L1-END-Y               PIC S9(7)V9(4).
002000   03 GEOM-LINE-2.
002100     05 GEOM-L2-START-X             PIC S9(7)V9(4).
002200     05 GEOM-L2-START-Y             PIC S9(7)V9(4).
002300     05 GEOM-L2-END-X               PIC S9(7)V9(4).
002400     05 GEOM-L2-END-Y               PIC S9(7)V9(4).
002500   03 GEOM-PARALLEL-TOL-DEG         PIC S9(2)V9(4).
002600   03 GEOM-THICKNESS                PIC S9(4)V9(2).
002700   03 GEOM-THICK-TOL                PIC S9(2)V9(2).
002800   03 GEOM-MIN-OVERLAP              PIC S9(5)V9(4).
002900   03 FILLER                        PIC X(12).
