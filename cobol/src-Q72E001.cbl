000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72E001.
000400 AUTHOR.     R HALVORSEN.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 04/25/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72E001
001100* **++ entity extraction run.  Reads the raw entity extract the
001200*      drafting section hands off after digitising a floor plan
001300*      tracing (one record per drawn primitive) and turns every
001400*      entity that belongs to a wall layer into a wall segment
001500*      with a start point, end point, and computed length.  The
001600*      per-layer summary printed at the end is what the review
001700*      section uses to spot a layer that was mis-named on the
001800*      tracing before it ever reaches classification.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*  04/25/86 RH  W72-0002  ORIGINAL PROGRAM FOR PILOT RUN ON THE
002200*                         MAPLE ST ANNEX DRAWING SET.
002300*  06/02/86 RH  W72-0011  ARC AND CIRCLE EXTRACTION ADDED; CIRCLE
002400*                         LENGTH TAKEN AS 2 PI R DIRECTLY RATHER
002500*                         THAN WALKING A POLYGON APPROXIMATION.
002600*  01/14/87 DM  W72-0022  INSERT (BLOCK REFERENCE) HANDLING -
002700*                         SCALE, ROTATE, TRANSLATE THE CONTAINED
002800*                         PRIMITIVE BEFORE EXTRACTING IT.  LOCAL
002900*                         COSINE TABLE ADDED (SAME VENDOR TRIG
003000*                         CHART AS Q72G001, W72-RB-04) SINCE THIS
003100*                         PROGRAM HAS NO CALL PATH TO THAT TABLE.
003200*  07/09/87 DM  W72-0049  LAYER "0" INSIDE A BLOCK NOW INHERITS
003300*                         THE INSERT'S OWN LAYER, PER DRAFTING
003400*                         SECTION STANDARD SHEET 2.
003500*  03/30/89 KO  W72-0067  WALL-LAYER-PREFIX MADE A RUN PARAMETER
003600*                         (WAS HARD CODED TO 'A-WALL').  AN EMPTY
003700*                         PREFIX NOW ACCEPTS EVERY LAYER.
003800*  11/02/90 KO  W72-0085  SPLINE TREATED AS A VERTEX CHAIN, SAME
003900*                         AS LWPOLYLINE/POLYLINE.
004000*  04/18/92 DM  W72-0099  PER-LAYER SUMMARY NOW SHOWS METRES (MM
004100*                         DIVIDED BY 1000) ALONGSIDE MM, REQUEST
004200*                         OF THE FEE SCHEDULE SECTION.
004300*  12/09/98 KO  W72-0141  YEAR 2000 REVIEW - NO DATE FIELDS IN
004400*                         THIS PROGRAM, NO CHANGE REQUIRED.
004500*  05/20/03 PC  W72-0157  SEG-UID NOW BUILT FROM A RUN PARAMETER
004600*                         STARTING NUMBER SO A RESTART RUN DOES
004700*                         NOT COLLIDE WITH UIDS ALREADY ON FILE.
004800*  11/14/05 RH  W72-0158  SEG-UID PREFIX CORRECTED TO LOWER CASE
004900*                         'seg_' - THE UPPERCASE 'SEG_' BUILT BY
005000*                         THIS STEP WAS NEVER WHAT THE ESTIMATING
005100*                         PACKAGE'S IMPORT MAP EXPECTED ON THE
005200*                         UID COLUMN.
005300*  11/14/05 RH  W72-0159  PER-LAYER METRES FIGURE IN THE CLOSING
005400*                         RECAP NOW COMPUTED IN A FULL-WIDTH WORK
005500*                         FIELD - THE OLD TWO-DIGIT-WHOLE-PART
005600*                         FIELD WAS QUIETLY TRUNCATING ANY LAYER
005700*                         PAST 99,999 MM, AND A COUPLE OF THE
005800*                         LARGER RETROFIT JOBS HIT IT.
005900*  12/02/05 RH  W72-0165  RUN NOW CALLS Q72U001 ONCE AT FILE OPEN
006000*                         TO GET THE SHEET'S TO-MM FACTOR AND
006100*                         APPLIES IT TO EVERY ENT- COORDINATE AS
006200*                         READ - WK-DRAWING-UNIT-CODE DEFAULTS TO
006300*                         04 (MM) SO A STRAIGHT MM TRACING RUNS
006400*                         UNCHANGED; SURVEY SAYS SOME OF THE OLDER
006500*                         ANNEX SHEETS ARE STILL DIGITISED IN
006600*                         INCHES.
006700*----------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.    IBM-370.
007200 OBJECT-COMPUTER.    IBM-370.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT ENTITY-FILE                 ASSIGN TO ENTIN
007900                                       FILE STATUS ENTIN-FS.
008000     SELECT SEGMENT-FILE                 ASSIGN TO SEGOUT
008100                                       FILE STATUS SEGOUT-FS.
008200**
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  ENTITY-FILE                       RECORDING F.
008800 01 ENT-RECORD.
008900   03 ENT-TYPE                    PIC X(10).
009000     88 ENT-TYPE-LINE                 VALUE 'LINE'.
009100     88 ENT-TYPE-LWPOLYLINE           VALUE 'LWPOLYLINE'.
009200     88 ENT-TYPE-POLYLINE             VALUE 'POLYLINE'.
009300     88 ENT-TYPE-SPLINE               VALUE 'SPLINE'.
009400     88 ENT-TYPE-ARC                  VALUE 'ARC'.
009500     88 ENT-TYPE-CIRCLE               VALUE 'CIRCLE'.
009600     88 ENT-TYPE-INSERT               VALUE 'INSERT'.
009700   03 ENT-LAYER                   PIC X(24).
009800   03 ENT-X1                      PIC S9(7)V9(4).
009900   03 ENT-Y1                      PIC S9(7)V9(4).
010000   03 ENT-X2                      PIC S9(7)V9(4).
010100   03 ENT-Y2                      PIC S9(7)V9(4).
010200   03 ENT-RADIUS                  PIC S9(7)V9(4).
010300   03 ENT-START-ANGLE             PIC S9(3)V9(4).
010400   03 ENT-END-ANGLE               PIC S9(3)V9(4).
010500   03 ENT-VERTEX-COUNT            PIC 9(3).
010600   03 ENT-VERTICES OCCURS 30 TIMES
010700                    INDEXED BY ENT-VTX-NDX.
010800     05 ENT-VERTEX-X              PIC S9(7)V9(4).
010900     05 ENT-VERTEX-Y              PIC S9(7)V9(4).
011000   03 ENT-CONTAINED-TYPE          PIC X(10).
011100     88 ENT-CONTAINED-IS-LINE         VALUE 'LINE'.
011200     88 ENT-CONTAINED-IS-POLYLINE     VALUE 'LWPOLYLINE'
011300                                       'POLYLINE' 'SPLINE'.
011400     88 ENT-CONTAINED-IS-ARC          VALUE 'ARC'.
011500     88 ENT-CONTAINED-IS-CIRCLE       VALUE 'CIRCLE'.
011600   03 ENT-INSERT-LAYER             PIC X(24).
011700   03 ENT-INSERT-X                 PIC S9(7)V9(4).
011800   03 ENT-INSERT-Y                 PIC S9(7)V9(4).
011900   03 ENT-INSERT-XSCALE            PIC S9(3)V9(4).
012000   03 ENT-INSERT-YSCALE            PIC S9(3)V9(4).
012100   03 ENT-INSERT-ROTATION          PIC S9(3)V9(4).
012200*
012300 FD  SEGMENT-FILE                      RECORDING F.
012400 01 SEGMENT-FILE-REC                   PIC X(150).
012500*
012600 WORKING-STORAGE SECTION.
012700*
012800 01 WK-LITERALS.
012900   03 WK-TWO-PI                   PIC S9V9(8) VALUE 6.28318531.
013000   03 WK-DEG-TO-RAD               PIC S9V9(8) VALUE 0.01745329.
013100*
013200 01 WK-RUN-PARMS.
013300   03 WK-WALL-LAYER-PREFIX        PIC X(24)   VALUE 'A-WALL'.
013400   03 WK-PREFIX-LEN               PIC 9(2) COMP.
013500   03 WK-RESTART-SEG-NBR          PIC 9(5)    VALUE ZERO.
013600   03 WK-DRAWING-UNIT-CODE        PIC 9(2)    VALUE 04.
013700   03 WK-UNIT-TO-MM-FACTOR        PIC S9(7)V9(6) VALUE 1.000000.
013800*
013900 01 WK-FILE-STATUSES.
014000   03 ENTIN-FS                    PIC XX.
014100     88 ENTIN-OK                      VALUE '00'.
014200     88 ENTIN-EOF                     VALUE '10'.
014300   03 SEGOUT-FS                   PIC XX.
014400     88 SEGOUT-OK                     VALUE '00'.
014500*
014600 01 WK-COUNTERS.
014700   03 WK-NEXT-SEG-NBR             PIC 9(5)      VALUE ZERO.
014800   03 WK-ENTITY-CTR               PIC 9(9) COMP VALUE ZERO.
014900   03 WK-SEGMENT-CTR              PIC 9(9) COMP VALUE ZERO.
015000   03 WK-SKIPPED-CTR              PIC 9(9) COMP VALUE ZERO.
015100   03 WK-LAYER-TAB-TOT            PIC 9(4) COMP VALUE ZERO.
015200   03 WK-LAYER-NDX                PIC 9(4) COMP.
015300*
015400 01 WK-ENTITY-TYPE-OUT             PIC X(10).
015500*
015600* **++ working copy of the current entity used while a contained
015700* (INSERT) entity is being transformed, so the literal ENT-
015800* RECORD fields are never overwritten before moved out here.
015900 01 WK-GEOM-AREA.
016000   03 WK-G-X1                     PIC S9(8)V9(4).
016100   03 WK-G-Y1                     PIC S9(8)V9(4).
016200   03 WK-G-X2                     PIC S9(8)V9(4).
016300   03 WK-G-Y2                     PIC S9(8)V9(4).
016400   03 WK-G-RADIUS                 PIC S9(8)V9(4).
016500   03 WK-G-START-ANGLE            PIC S9(3)V9(4).
016600   03 WK-G-END-ANGLE              PIC S9(3)V9(4).
016700   03 WK-G-VERTEX-COUNT           PIC 9(3).
016800   03 WK-G-VERTICES OCCURS 30 TIMES
016900                    INDEXED BY WK-G-VTX-NDX.
017000     05 WK-G-VERTEX-X             PIC S9(8)V9(4).
017100     05 WK-G-VERTEX-Y             PIC S9(8)V9(4).
017200   03 WK-G-LAYER                  PIC X(24).
017300 01 WK-GEOM-AREA-CLEAR REDEFINES WK-GEOM-AREA.
017400   03 FILLER                      PIC X(1162).
017500*
017600 01 WK-ARC-WORK.
017700   03 WK-SWEEP                    PIC S9(3)V9(8).
017800   03 WK-CENTRE-X                 PIC S9(8)V9(4).
017900   03 WK-CENTRE-Y                 PIC S9(8)V9(4).
018000*
018100 01 WK-LENGTH-WORK.
018200   03 WK-TOTAL-LENGTH             PIC S9(8)V9(4).
018300   03 WK-STEP-LENGTH-M            PIC S9(9)V9(4).
018400*
018500* **++ point-transform work area - one point in, one point out,
018600* shared by the INSERT block transform and by the arc endpoint
018700* math, both of which need a rotated/scaled coordinate.
018800 01 WK-POINT-WORK.
018900   03 WK-PT-IN-X                  PIC S9(8)V9(4).
019000   03 WK-PT-IN-Y                  PIC S9(8)V9(4).
019100   03 WK-PT-SCALED-X              PIC S9(8)V9(4).
019200   03 WK-PT-SCALED-Y              PIC S9(8)V9(4).
019300   03 WK-PT-COS                   PIC S9V9(6).
019400   03 WK-PT-SIN                   PIC S9V9(6).
019500   03 WK-PT-SIN-ANGLE             PIC S9(3)V9(4).
019600   03 WK-PT-OUT-X                 PIC S9(8)V9(4).
019700   03 WK-PT-OUT-Y                 PIC S9(8)V9(4).
019800*
019900* **++ degree-to-cosine lookup, vendor trig chart W72-RB-04 -
020000* the same table Q72G001 carries, kept here too since a CALL
020100* round trip for one table lookup is not worth the overhead on
020200* a file this size.  WK-ANGLE-WHOLE-DEG is the integer-degree
020300* view of the signed angle used to index the table; the sine of
020400* an angle is read off the same table as the cosine of its
020500* complement.
020600 01 WK-ANGLE-AREA.
020700   03 WK-ANGLE-DEG                PIC S9(3)V9(4).
020800 01 WK-ANGLE-WHOLE REDEFINES WK-ANGLE-AREA.
020900   03 WK-ANGLE-WHOLE-DEG          PIC S9(3).
021000   03 FILLER                      PIC 9(4).
021100*
021200 01 WK-TRIG-COUNTERS.
021300   03 WK-COS-NDX                  PIC 9(3) COMP.
021400   03 WK-SAVE-WHOLE-DEG           PIC S9(3) COMP.
021500*
021600 01 WK-COS-TABLE-VALUES.
021700   03 FILLER              PIC S9V9(6) VALUE 1.000000.
021800   03 FILLER              PIC S9V9(6) VALUE 0.999848.
021900   03 FILLER              PIC S9V9(6) VALUE 0.999391.
022000   03 FILLER              PIC S9V9(6) VALUE 0.998630.
022100   03 FILLER              PIC S9V9(6) VALUE 0.997564.
022200   03 FILLER              PIC S9V9(6) VALUE 0.996195.
022300   03 FILLER              PIC S9V9(6) VALUE 0.994522.
022400   03 FILLER              PIC S9V9(6) VALUE 0.992546.
022500   03 FILLER              PIC S9V9(6) VALUE 0.990268.
022600   03 FILLER              PIC S9V9(6) VALUE 0.987688.
022700   03 FILLER              PIC S9V9(6) VALUE 0.984808.
022800   03 FILLER              PIC S9V9(6) VALUE 0.981627.
022900   03 FILLER              PIC S9V9(6) VALUE 0.978148.
023000   03 FILLER              PIC S9V9(6) VALUE 0.974370.
023100   03 FILLER              PIC S9V9(6) VALUE 0.970296.
023200   03 FILLER              PIC S9V9(6) VALUE 0.965926.
023300   03 FILLER              PIC S9V9(6) VALUE 0.961262.
023400   03 FILLER              PIC S9V9(6) VALUE 0.956305.
023500   03 FILLER              PIC S9V9(6) VALUE 0.951057.
023600   03 FILLER              PIC S9V9(6) VALUE 0.945519.
023700   03 FILLER              PIC S9V9(6) VALUE 0.939693.
023800   03 FILLER              PIC S9V9(6) VALUE 0.933580.
023900   03 FILLER              PIC S9V9(6) VALUE 0.927184.
024000   03 FILLER              PIC S9V9(6) VALUE 0.920505.
024100   03 FILLER              PIC S9V9(6) VALUE 0.913545.
024200   03 FILLER              PIC S9V9(6) VALUE 0.906308.
024300   03 FILLER              PIC S9V9(6) VALUE 0.898794.
024400   03 FILLER              PIC S9V9(6) VALUE 0.891007.
024500   03 FILLER              PIC S9V9(6) VALUE 0.882948.
024600   03 FILLER              PIC S9V9(6) VALUE 0.874620.
024700   03 FILLER              PIC S9V9(6) VALUE 0.866025.
024800   03 FILLER              PIC S9V9(6) VALUE 0.857167.
024900   03 FILLER              PIC S9V9(6) VALUE 0.848048.
025000   03 FILLER              PIC S9V9(6) VALUE 0.838671.
025100   03 FILLER              PIC S9V9(6) VALUE 0.829038.
025200   03 FILLER              PIC S9V9(6) VALUE 0.819152.
025300   03 FILLER              PIC S9V9(6) VALUE 0.809017.
025400   03 FILLER              PIC S9V9(6) VALUE 0.798636.
025500   03 FILLER              PIC S9V9(6) VALUE 0.788011.
025600   03 FILLER              PIC S9V9(6) VALUE 0.777146.
025700   03 FILLER              PIC S9V9(6) VALUE 0.766044.
025800   03 FILLER              PIC S9V9(6) VALUE 0.754710.
025900   03 FILLER              PIC S9V9(6) VALUE 0.743145.
026000   03 FILLER              PIC S9V9(6) VALUE 0.731354.
026100   03 FILLER              PIC S9V9(6) VALUE 0.719340.
026200   03 FILLER              PIC S9V9(6) VALUE 0.707107.
026300   03 FILLER              PIC S9V9(6) VALUE 0.694658.
026400   03 FILLER              PIC S9V9(6) VALUE 0.681998.
026500   03 FILLER              PIC S9V9(6) VALUE 0.669131.
026600   03 FILLER              PIC S9V9(6) VALUE 0.656059.
026700   03 FILLER              PIC S9V9(6) VALUE 0.642788.
026800   03 FILLER              PIC S9V9(6) VALUE 0.629320.
026900   03 FILLER              PIC S9V9(6) VALUE 0.615661.
027000   03 FILLER              PIC S9V9(6) VALUE 0.601815.
027100   03 FILLER              PIC S9V9(6) VALUE 0.587785.
027200   03 FILLER              PIC S9V9(6) VALUE 0.573576.
027300   03 FILLER              PIC S9V9(6) VALUE 0.559193.
027400   03 FILLER              PIC S9V9(6) VALUE 0.544639.
027500   03 FILLER              PIC S9V9(6) VALUE 0.529919.
027600   03 FILLER              PIC S9V9(6) VALUE 0.515038.
027700   03 FILLER              PIC S9V9(6) VALUE 0.500000.
027800   03 FILLER              PIC S9V9(6) VALUE 0.484810.
027900   03 FILLER              PIC S9V9(6) VALUE 0.469472.
028000   03 FILLER              PIC S9V9(6) VALUE 0.453990.
028100   03 FILLER              PIC S9V9(6) VALUE 0.438371.
028200   03 FILLER              PIC S9V9(6) VALUE 0.422618.
028300   03 FILLER              PIC S9V9(6) VALUE 0.406737.
028400   03 FILLER              PIC S9V9(6) VALUE 0.390731.
028500   03 FILLER              PIC S9V9(6) VALUE 0.374607.
028600   03 FILLER              PIC S9V9(6) VALUE 0.358368.
028700   03 FILLER              PIC S9V9(6) VALUE 0.342020.
028800   03 FILLER              PIC S9V9(6) VALUE 0.325568.
028900   03 FILLER              PIC S9V9(6) VALUE 0.309017.
029000   03 FILLER              PIC S9V9(6) VALUE 0.292372.
029100   03 FILLER              PIC S9V9(6) VALUE 0.275637.
029200   03 FILLER              PIC S9V9(6) VALUE 0.258819.
029300   03 FILLER              PIC S9V9(6) VALUE 0.241922.
029400   03 FILLER              PIC S9V9(6) VALUE 0.224951.
029500   03 FILLER              PIC S9V9(6) VALUE 0.207912.
029600   03 FILLER              PIC S9V9(6) VALUE 0.190809.
029700   03 FILLER              PIC S9V9(6) VALUE 0.173648.
029800   03 FILLER              PIC S9V9(6) VALUE 0.156434.
029900   03 FILLER              PIC S9V9(6) VALUE 0.139173.
030000   03 FILLER              PIC S9V9(6) VALUE 0.121869.
030100   03 FILLER              PIC S9V9(6) VALUE 0.104528.
030200   03 FILLER              PIC S9V9(6) VALUE 0.087156.
030300   03 FILLER              PIC S9V9(6) VALUE 0.069756.
030400   03 FILLER              PIC S9V9(6) VALUE 0.052336.
030500   03 FILLER              PIC S9V9(6) VALUE 0.034899.
030600   03 FILLER              PIC S9V9(6) VALUE 0.017452.
030700   03 FILLER              PIC S9V9(6) VALUE 0.000000.
030800 01 WK-COS-TABLE REDEFINES WK-COS-TABLE-VALUES.
030900   03 WK-COS-ENTRY             PIC S9V9(6) OCCURS 91 TIMES
031000                                INDEXED BY WK-COS-TABLE-NDX.
031100*
031200* **++ per-layer running totals, built up as segments are
031300* written and printed as the closing summary.  Alternate view
031400* kept for the occasional DISPLAY trace of the whole table area
031500* during a bad-run investigation.
031600 01 WK-LAYER-TABLE-AREA.
031700   03 WK-LAYER-TAB OCCURS 200 TIMES
031800                    INDEXED BY WK-LAYER-SRCH-NDX.
031900     05 WK-LAYER-TAB-NAME         PIC X(24).
032000     05 WK-LAYER-TAB-COUNT        PIC 9(7) COMP.
032100     05 WK-LAYER-TAB-LENGTH       PIC S9(9)V9(4).
032200 01 WK-LAYER-TABLE-TRACE REDEFINES WK-LAYER-TABLE-AREA.
032300   03 FILLER                      PIC X(8200).
032400*
032500 01 WK-EDIT-LINES.
032600   03 WK-EDIT-COUNT                PIC ZZZ,ZZ9.
032700   03 WK-EDIT-LENGTH-MM            PIC ZZZ,ZZZ,ZZ9.9999.
032800   03 WK-EDIT-LENGTH-M             PIC ZZZ,ZZZ,ZZ9.99.
032900*
033000 COPY Q72WSEG.
033100 COPY Q72MCP.
033200 COPY Q72MCG.
033300 COPY Q72MCR.
033400 COPY Q72MCU.
033500*
033600**
033700 PROCEDURE DIVISION.
033800*
033900 MAIN-LINE.
034000     DISPLAY ' ********** Q72E001 ENTITY EXTRACTION START *****'.
034100*
034200     PERFORM INITIALISE-RUN.
034300     PERFORM OPEN-FILES.
034400     PERFORM READ-ENTITY-FILE THRU READ-ENTITY-FILE-EXIT.
034500*
034600     PERFORM EXTRACT-ONE-ENTITY THRU EXTRACT-ONE-ENTITY-EXIT
034700        UNTIL ENTIN-EOF.
034800*
034900     PERFORM CLOSE-FILES.
035000     PERFORM PRINT-LAYER-SUMMARY.
035100*
035200     DISPLAY ' ********** Q72E001 ENTITY EXTRACTION END   *****'.
035300     GOBACK.
035400*
035500 INITIALISE-RUN.
035600     MOVE ZERO                      TO WK-ENTITY-CTR
035700                                       WK-SEGMENT-CTR
035800                                       WK-SKIPPED-CTR
035900                                       WK-LAYER-TAB-TOT.
036000     MOVE WK-RESTART-SEG-NBR        TO WK-NEXT-SEG-NBR.
036100     MOVE ZEROS                     TO WK-LAYER-TABLE-TRACE.
036200     PERFORM COMPUTE-PREFIX-LENGTH.
036300*
036400 COMPUTE-PREFIX-LENGTH.
036500     MOVE ZERO                      TO WK-PREFIX-LEN.
036600     INSPECT WK-WALL-LAYER-PREFIX TALLYING WK-PREFIX-LEN
036700             FOR CHARACTERS BEFORE INITIAL SPACE.
036800*
036900 OPEN-FILES.
037000     OPEN INPUT  ENTITY-FILE.
037100     IF NOT ENTIN-OK
037200        DISPLAY 'ENTITY-FILE OPEN ERROR - FS: ' ENTIN-FS
037300        PERFORM RAISE-FILE-ERROR
037400     END-IF.
037500     OPEN OUTPUT SEGMENT-FILE.
037600     IF NOT SEGOUT-OK
037700        DISPLAY 'SEGMENT-FILE OPEN ERROR - FS: ' SEGOUT-FS
037800        PERFORM RAISE-FILE-ERROR
037900     END-IF.
038000     PERFORM GET-DRAWING-UNIT-FACTOR.
038100*
038200* **++ GET-DRAWING-UNIT-FACTOR - one CALL to Q72U001 per file,
038300* not per entity, since the sheet's drawing unit is fixed for
038400* the whole run (W72-0165).  WK-UNIT-TO-MM-FACTOR is then
038500* applied to every coordinate field off ENTITY-FILE as it is
038600* read, ahead of all the geometry/extraction logic below.
038700 GET-DRAWING-UNIT-FACTOR.
038800     SET UNIT-FN-TO-MM                TO TRUE.
038900     MOVE WK-DRAWING-UNIT-CODE        TO UNIT-FROM-CODE.
039000     MOVE ZERO                        TO UNIT-TO-CODE.
039100     CALL 'Q72U001' USING UNIT-PARM UNIT-RESULT MR
039200              ON EXCEPTION PERFORM RAISE-CALL-ERROR
039300          NOT ON EXCEPTION CONTINUE
039400     END-CALL.
039500     MOVE UNIT-OUT-FACTOR             TO WK-UNIT-TO-MM-FACTOR.
039600*
039700 CLOSE-FILES.
039800     CLOSE ENTITY-FILE SEGMENT-FILE.
039900*
040000 READ-ENTITY-FILE.
040100     READ ENTITY-FILE.
040200     IF NOT ENTIN-OK AND NOT ENTIN-EOF
040300        DISPLAY 'ENTITY-FILE READ ERROR - FS: ' ENTIN-FS
040400        PERFORM RAISE-FILE-ERROR
040500     END-IF.
040600     IF ENTIN-OK
040700        ADD 1                       TO WK-ENTITY-CTR
040800        PERFORM APPLY-DRAWING-UNIT-FACTOR
040900     END-IF.
041000*
041100 READ-ENTITY-FILE-EXIT.
041200     EXIT.
041300*
041400* **++ APPLY-DRAWING-UNIT-FACTOR - scale the raw ENT- coordinate
041500* fields to the working millimetre basis before any extraction
041600* paragraph below ever looks at them; a factor of 1.000000
041700* (sheet already drawn in mm) leaves every field unchanged.
041800 APPLY-DRAWING-UNIT-FACTOR.
041900     COMPUTE ENT-X1 ROUNDED =
042000             ENT-X1 * WK-UNIT-TO-MM-FACTOR.
042100     COMPUTE ENT-Y1 ROUNDED =
042200             ENT-Y1 * WK-UNIT-TO-MM-FACTOR.
042300     COMPUTE ENT-X2 ROUNDED =
042400             ENT-X2 * WK-UNIT-TO-MM-FACTOR.
042500     COMPUTE ENT-Y2 ROUNDED =
042600             ENT-Y2 * WK-UNIT-TO-MM-FACTOR.
042700     COMPUTE ENT-RADIUS ROUNDED =
042800             ENT-RADIUS * WK-UNIT-TO-MM-FACTOR.
042900     COMPUTE ENT-INSERT-X ROUNDED =
043000             ENT-INSERT-X * WK-UNIT-TO-MM-FACTOR.
043100     COMPUTE ENT-INSERT-Y ROUNDED =
043200             ENT-INSERT-Y * WK-UNIT-TO-MM-FACTOR.
043300     IF ENT-VERTEX-COUNT > ZERO
043400        PERFORM APPLY-UNIT-FACTOR-ONE-VERTEX
043500           VARYING ENT-VTX-NDX FROM 1 BY 1
043600           UNTIL ENT-VTX-NDX > ENT-VERTEX-COUNT
043700     END-IF.
043800*
043900 APPLY-UNIT-FACTOR-ONE-VERTEX.
044000     COMPUTE ENT-VERTEX-X (ENT-VTX-NDX) ROUNDED =
044100             ENT-VERTEX-X (ENT-VTX-NDX) * WK-UNIT-TO-MM-FACTOR.
044200     COMPUTE ENT-VERTEX-Y (ENT-VTX-NDX) ROUNDED =
044300             ENT-VERTEX-Y (ENT-VTX-NDX) * WK-UNIT-TO-MM-FACTOR.
044400*
044500* **++ EXTRACT-ONE-ENTITY - filters on the wall-layer prefix (an
044600* empty prefix accepts everything) and dispatches by entity
044700* type.  An INSERT is expanded here into its one contained
044800* primitive, already scale/rotate/translate adjusted, before
044900* the same per-type extraction paragraphs run against it.
045000 EXTRACT-ONE-ENTITY.
045100     IF ENT-TYPE-INSERT
045200        PERFORM TRANSFORM-INSERT-ENTITY
045300     ELSE
045400        PERFORM LOAD-GEOM-AREA-DIRECT
045500        MOVE ENT-TYPE                TO WK-ENTITY-TYPE-OUT
045600     END-IF.
045700*
045800     IF WK-PREFIX-LEN > ZERO
045900        IF WK-G-LAYER (1:WK-PREFIX-LEN) NOT EQUAL
046000           WK-WALL-LAYER-PREFIX (1:WK-PREFIX-LEN)
046100           ADD 1                    TO WK-SKIPPED-CTR
046200           GO TO EXTRACT-ONE-ENTITY-EXIT
046300        END-IF
046400     END-IF.
046500*
046600     EVALUATE TRUE
046700        WHEN ENT-TYPE-INSERT
046800           PERFORM DISPATCH-CONTAINED-TYPE
046900        WHEN ENT-TYPE-LINE
047000           PERFORM EXTRACT-LINE
047100        WHEN ENT-TYPE-LWPOLYLINE
047200           PERFORM EXTRACT-POLYLINE
047300        WHEN ENT-TYPE-POLYLINE
047400           PERFORM EXTRACT-POLYLINE
047500        WHEN ENT-TYPE-SPLINE
047600           PERFORM EXTRACT-POLYLINE
047700        WHEN ENT-TYPE-ARC
047800           PERFORM EXTRACT-ARC
047900        WHEN ENT-TYPE-CIRCLE
048000           PERFORM EXTRACT-CIRCLE
048100        WHEN OTHER
048200           ADD 1                    TO WK-SKIPPED-CTR
048300     END-EVALUATE.
048400*
048500     PERFORM READ-ENTITY-FILE THRU READ-ENTITY-FILE-EXIT.
048600*
048700 EXTRACT-ONE-ENTITY-EXIT.
048800     EXIT.
048900*
049000* **++ DISPATCH-CONTAINED-TYPE - the contained primitive's own
049100* geometry has already been transformed into WK-GEOM-AREA; this
049200* just routes to the ordinary per-type extraction paragraph.
049300 DISPATCH-CONTAINED-TYPE.
049400     MOVE ENT-CONTAINED-TYPE         TO WK-ENTITY-TYPE-OUT.
049500     EVALUATE TRUE
049600        WHEN ENT-CONTAINED-IS-LINE
049700           PERFORM EXTRACT-LINE
049800        WHEN ENT-CONTAINED-IS-POLYLINE
049900           PERFORM EXTRACT-POLYLINE
050000        WHEN ENT-CONTAINED-IS-ARC
050100           PERFORM EXTRACT-ARC
050200        WHEN ENT-CONTAINED-IS-CIRCLE
050300           PERFORM EXTRACT-CIRCLE
050400        WHEN OTHER
050500           ADD 1                    TO WK-SKIPPED-CTR
050600     END-EVALUATE.
050700*
050800* **++ LOAD-GEOM-AREA-DIRECT - a non-INSERT entity is copied
050900* as is into the common geometry work area so EXTRACT-LINE and
051000* the rest do not need two code paths.
051100 LOAD-GEOM-AREA-DIRECT.
051200     MOVE ENT-X1                    TO WK-G-X1.
051300     MOVE ENT-Y1                    TO WK-G-Y1.
051400     MOVE ENT-X2                    TO WK-G-X2.
051500     MOVE ENT-Y2                    TO WK-G-Y2.
051600     MOVE ENT-RADIUS                TO WK-G-RADIUS.
051700     MOVE ENT-START-ANGLE           TO WK-G-START-ANGLE.
051800     MOVE ENT-END-ANGLE             TO WK-G-END-ANGLE.
051900     MOVE ENT-VERTEX-COUNT          TO WK-G-VERTEX-COUNT.
052000     MOVE ENT-LAYER                 TO WK-G-LAYER.
052100     PERFORM COPY-ONE-VERTEX-DIRECT
052200        VARYING ENT-VTX-NDX FROM 1 BY 1
052300        UNTIL ENT-VTX-NDX > ENT-VERTEX-COUNT.
052400*
052500 COPY-ONE-VERTEX-DIRECT.
052600     SET WK-G-VTX-NDX               TO ENT-VTX-NDX.
052700     MOVE ENT-VERTEX-X (ENT-VTX-NDX)
052800                          TO WK-G-VERTEX-X (WK-G-VTX-NDX).
052900     MOVE ENT-VERTEX-Y (ENT-VTX-NDX)
053000                          TO WK-G-VERTEX-Y (WK-G-VTX-NDX).
053100*
053200* **++ TRANSFORM-INSERT-ENTITY - scale, then rotate, then
053300* translate every coordinate of the contained primitive; per
053400* W72-RB-02 the point formula is x' = x.cos(r) - y.sin(r),
053500* y' = x.sin(r) + y.cos(r), applied after scaling and before
053600* the insert-point translation.  Radius scales by the larger of
053700* the two scale factors; arc angles simply shift by the
053800* rotation.
053900 TRANSFORM-INSERT-ENTITY.
054000     IF ENT-LAYER EQUAL '0' OR ENT-LAYER EQUAL SPACES
054100        MOVE ENT-INSERT-LAYER        TO WK-G-LAYER
054200     ELSE
054300        MOVE ENT-LAYER               TO WK-G-LAYER
054400     END-IF.
054500*
054600     MOVE ENT-VERTEX-COUNT           TO WK-G-VERTEX-COUNT.
054700     PERFORM TRANSFORM-ONE-VERTEX
054800        VARYING ENT-VTX-NDX FROM 1 BY 1
054900        UNTIL ENT-VTX-NDX > ENT-VERTEX-COUNT.
055000*
055100     MOVE ENT-X1                     TO WK-PT-IN-X.
055200     MOVE ENT-Y1                     TO WK-PT-IN-Y.
055300     PERFORM TRANSFORM-ONE-POINT.
055400     MOVE WK-PT-OUT-X                TO WK-G-X1.
055500     MOVE WK-PT-OUT-Y                TO WK-G-Y1.
055600*
055700     MOVE ENT-X2                     TO WK-PT-IN-X.
055800     MOVE ENT-Y2                     TO WK-PT-IN-Y.
055900     PERFORM TRANSFORM-ONE-POINT.
056000     MOVE WK-PT-OUT-X                TO WK-G-X2.
056100     MOVE WK-PT-OUT-Y                TO WK-G-Y2.
056200*
056300     IF ENT-INSERT-XSCALE > ENT-INSERT-YSCALE
056400        COMPUTE WK-G-RADIUS = ENT-RADIUS * ENT-INSERT-XSCALE
056500     ELSE
056600        COMPUTE WK-G-RADIUS = ENT-RADIUS * ENT-INSERT-YSCALE
056700     END-IF.
056800     COMPUTE WK-G-START-ANGLE =
056900             ENT-START-ANGLE + ENT-INSERT-ROTATION.
057000     COMPUTE WK-G-END-ANGLE =
057100             ENT-END-ANGLE + ENT-INSERT-ROTATION.
057200*
057300 TRANSFORM-ONE-VERTEX.
057400     SET WK-G-VTX-NDX                TO ENT-VTX-NDX.
057500     PERFORM TRANSFORM-ONE-POINT-VTX.
057600*
057700 TRANSFORM-ONE-POINT-VTX.
057800     MOVE ENT-VERTEX-X (ENT-VTX-NDX) TO WK-PT-IN-X.
057900     MOVE ENT-VERTEX-Y (ENT-VTX-NDX) TO WK-PT-IN-Y.
058000     PERFORM TRANSFORM-ONE-POINT.
058100     MOVE WK-PT-OUT-X         TO WK-G-VERTEX-X (WK-G-VTX-NDX).
058200     MOVE WK-PT-OUT-Y         TO WK-G-VERTEX-Y (WK-G-VTX-NDX).
058300*
058400 TRANSFORM-ONE-POINT.
058500     COMPUTE WK-PT-SCALED-X = WK-PT-IN-X * ENT-INSERT-XSCALE.
058600     COMPUTE WK-PT-SCALED-Y = WK-PT-IN-Y * ENT-INSERT-YSCALE.
058700*
058800     MOVE ENT-INSERT-ROTATION        TO WK-ANGLE-DEG.
058900     PERFORM RESOLVE-COS-SIN-OF-ANGLE.
059000*
059100     COMPUTE WK-PT-OUT-X =
059200             (WK-PT-SCALED-X * WK-PT-COS)
059300           - (WK-PT-SCALED-Y * WK-PT-SIN)
059400           + ENT-INSERT-X.
059500     COMPUTE WK-PT-OUT-Y =
059600             (WK-PT-SCALED-X * WK-PT-SIN)
059700           + (WK-PT-SCALED-Y * WK-PT-COS)
059800           + ENT-INSERT-Y.
059900*
060000* **++ EXTRACT-LINE - straight-line length via the geometry
060100* engine's VECTOR-LENGTH function.
060200 EXTRACT-LINE.
060300     MOVE WK-G-X1                    TO GEOM-L1-START-X.
060400     MOVE WK-G-Y1                    TO GEOM-L1-START-Y.
060500     MOVE WK-G-X2                    TO GEOM-L1-END-X.
060600     MOVE WK-G-Y2                    TO GEOM-L1-END-Y.
060700     SET GEOM-FN-LENGTH              TO TRUE.
060800     CALL 'Q72G001' USING GEOM-PARM GEOM-RESULT MR
060900              ON EXCEPTION PERFORM RAISE-CALL-ERROR
061000          NOT ON EXCEPTION CONTINUE
061100     END-CALL.
061200     MOVE GEOM-OUT-LENGTH             TO WK-TOTAL-LENGTH.
061300     PERFORM BUILD-AND-WRITE-SEGMENT.
061400*
061500* **++ EXTRACT-POLYLINE - sum of point-to-point distances along
061600* the vertex chain; a chain under two vertices is skipped, it
061700* cannot describe a wall face.
061800 EXTRACT-POLYLINE.
061900     IF WK-G-VERTEX-COUNT < 2
062000        ADD 1                        TO WK-SKIPPED-CTR
062100        GO TO EXTRACT-POLYLINE-EXIT
062200     END-IF.
062300*
062400     MOVE ZERO                       TO WK-TOTAL-LENGTH.
062500     MOVE WK-G-VERTEX-X (1)          TO WK-G-X1.
062600     MOVE WK-G-VERTEX-Y (1)          TO WK-G-Y1.
062700*
062800     PERFORM ADD-ONE-POLY-STEP
062900        VARYING WK-G-VTX-NDX FROM 2 BY 1
063000        UNTIL WK-G-VTX-NDX > WK-G-VERTEX-COUNT.
063100*
063200     MOVE WK-G-VERTEX-X (1)          TO WK-G-X1.
063300     MOVE WK-G-VERTEX-Y (1)          TO WK-G-Y1.
063400     MOVE WK-G-VERTEX-X (WK-G-VERTEX-COUNT) TO WK-G-X2.
063500     MOVE WK-G-VERTEX-Y (WK-G-VERTEX-COUNT) TO WK-G-Y2.
063600     PERFORM BUILD-AND-WRITE-SEGMENT.
063700*
063800 EXTRACT-POLYLINE-EXIT.
063900     EXIT.
064000*
064100 ADD-ONE-POLY-STEP.
064200     MOVE WK-G-X2                    TO WK-G-X1.
064300     MOVE WK-G-Y2                    TO WK-G-Y1.
064400     MOVE WK-G-VERTEX-X (WK-G-VTX-NDX) TO WK-G-X2.
064500     MOVE WK-G-VERTEX-Y (WK-G-VTX-NDX) TO WK-G-Y2.
064600     MOVE WK-G-X1                     TO GEOM-L1-START-X.
064700     MOVE WK-G-Y1                     TO GEOM-L1-START-Y.
064800     MOVE WK-G-X2                     TO GEOM-L1-END-X.
064900     MOVE WK-G-Y2                     TO GEOM-L1-END-Y.
065000     SET GEOM-FN-LENGTH               TO TRUE.
065100     CALL 'Q72G001' USING GEOM-PARM GEOM-RESULT MR
065200              ON EXCEPTION PERFORM RAISE-CALL-ERROR
065300          NOT ON EXCEPTION CONTINUE
065400     END-CALL.
065500     ADD GEOM-OUT-LENGTH              TO WK-TOTAL-LENGTH.
065600*
065700* **++ EXTRACT-ARC - sweep converted to radians (add a full
065800* circle if the raw sweep comes out negative), length = radius
065900* times sweep; the recorded start/end points are the points on
066000* the circle at the two angles.
066100 EXTRACT-ARC.
066200     COMPUTE WK-SWEEP =
066300             (WK-G-END-ANGLE - WK-G-START-ANGLE) * WK-DEG-TO-RAD.
066400     IF WK-SWEEP < ZERO
066500        ADD WK-TWO-PI                TO WK-SWEEP
066600     END-IF.
066700     COMPUTE WK-TOTAL-LENGTH ROUNDED = WK-G-RADIUS * WK-SWEEP.
066800*
066900     MOVE WK-G-X1                    TO WK-CENTRE-X.
067000     MOVE WK-G-Y1                    TO WK-CENTRE-Y.
067100     MOVE WK-G-START-ANGLE           TO WK-ANGLE-DEG.
067200     PERFORM RESOLVE-COS-SIN-OF-ANGLE.
067300     COMPUTE WK-G-X1 = WK-CENTRE-X + (WK-G-RADIUS * WK-PT-COS).
067400     COMPUTE WK-G-Y1 = WK-CENTRE-Y + (WK-G-RADIUS * WK-PT-SIN).
067500*
067600     MOVE WK-G-END-ANGLE             TO WK-ANGLE-DEG.
067700     PERFORM RESOLVE-COS-SIN-OF-ANGLE.
067800     COMPUTE WK-G-X2 = WK-CENTRE-X + (WK-G-RADIUS * WK-PT-COS).
067900     COMPUTE WK-G-Y2 = WK-CENTRE-Y + (WK-G-RADIUS * WK-PT-SIN).
068000*
068100     PERFORM BUILD-AND-WRITE-SEGMENT.
068200*
068300* **++ RESOLVE-COS-SIN-OF-ANGLE - cosine straight from the
068400* table after folding the angle into the first quadrant; sine
068500* derived as cos(90 - angle), the table having no entries past
068600* 90 degrees.  Signs restored by quadrant on the way out.
068700 RESOLVE-COS-SIN-OF-ANGLE.
068800     IF WK-ANGLE-WHOLE-DEG < ZERO
068900        COMPUTE WK-ANGLE-WHOLE-DEG = WK-ANGLE-WHOLE-DEG * -1
069000     END-IF.
069100     IF WK-ANGLE-WHOLE-DEG > 360
069200        COMPUTE WK-ANGLE-WHOLE-DEG =
069300                WK-ANGLE-WHOLE-DEG
069400              - (360 * (WK-ANGLE-WHOLE-DEG / 360))
069500     END-IF.
069600     MOVE WK-ANGLE-WHOLE-DEG           TO WK-SAVE-WHOLE-DEG.
069700*
069800     IF WK-ANGLE-WHOLE-DEG > 90
069900        IF WK-ANGLE-WHOLE-DEG > 270
070000           COMPUTE WK-ANGLE-WHOLE-DEG = 360 - WK-ANGLE-WHOLE-DEG
070100        ELSE
070200           IF WK-ANGLE-WHOLE-DEG > 180
070300              COMPUTE WK-ANGLE-WHOLE-DEG =
070400                      WK-ANGLE-WHOLE-DEG - 180
070500           ELSE
070600              COMPUTE WK-ANGLE-WHOLE-DEG =
070700                      180 - WK-ANGLE-WHOLE-DEG
070800           END-IF
070900        END-IF
071000     END-IF.
071100     SET WK-COS-NDX TO WK-ANGLE-WHOLE-DEG.
071200     SET WK-COS-NDX UP BY 1.
071300     MOVE WK-COS-ENTRY (WK-COS-NDX)    TO WK-PT-COS.
071400*
071500     COMPUTE WK-PT-SIN-ANGLE = 90 - WK-ANGLE-WHOLE-DEG.
071600     IF WK-PT-SIN-ANGLE < ZERO
071700        COMPUTE WK-PT-SIN-ANGLE = WK-PT-SIN-ANGLE * -1
071800     END-IF.
071900     SET WK-COS-NDX TO WK-PT-SIN-ANGLE.
072000     SET WK-COS-NDX UP BY 1.
072100     MOVE WK-COS-ENTRY (WK-COS-NDX)    TO WK-PT-SIN.
072200*
072300     IF WK-SAVE-WHOLE-DEG > 90 AND WK-SAVE-WHOLE-DEG < 270
072400        COMPUTE WK-PT-COS = WK-PT-COS * -1
072500     END-IF.
072600     IF WK-SAVE-WHOLE-DEG > 180
072700        COMPUTE WK-PT-SIN = WK-PT-SIN * -1
072800     END-IF.
072900*
073000* **++ EXTRACT-CIRCLE - length reported as 2.pi.r directly;
073100* start and end point are both taken as the 3-o'clock point on
073200* the circle, matching how the review section has always shown
073300* a full circle on the takeoff sheet (a zero-length chord).
073400 EXTRACT-CIRCLE.
073500     COMPUTE WK-TOTAL-LENGTH ROUNDED = WK-TWO-PI * WK-G-RADIUS.
073600     MOVE WK-G-X1                    TO WK-CENTRE-X.
073700     MOVE WK-G-Y1                    TO WK-CENTRE-Y.
073800     COMPUTE WK-G-X1 = WK-CENTRE-X + WK-G-RADIUS.
073900     MOVE WK-CENTRE-Y                TO WK-G-Y1.
074000     MOVE WK-G-X1                    TO WK-G-X2.
074100     MOVE WK-G-Y1                    TO WK-G-Y2.
074200     PERFORM BUILD-AND-WRITE-SEGMENT.
074300*
074400* **++ BUILD-AND-WRITE-SEGMENT - assigns the next sequential
074500* uid, writes the wall segment record, and rolls the per-layer
074600* running totals used by the closing summary.
074700 BUILD-AND-WRITE-SEGMENT.
074800     ADD 1                           TO WK-NEXT-SEG-NBR.
074900     ADD 1                           TO WK-SEGMENT-CTR.
075000*
075100     INITIALIZE WS-SEGMENT.
075200     STRING 'seg_' DELIMITED BY SIZE
075300            WK-NEXT-SEG-NBR DELIMITED BY SIZE
075400            INTO SEG-UID.
075500     MOVE WK-G-LAYER                 TO SEG-LAYER.
075600     MOVE WK-ENTITY-TYPE-OUT          TO SEG-ENTITY-TYPE.
075700     MOVE WK-G-X1                    TO SEG-START-X.
075800     MOVE WK-G-Y1                    TO SEG-START-Y.
075900     MOVE WK-G-X2                    TO SEG-END-X.
076000     MOVE WK-G-Y2                    TO SEG-END-Y.
076100     MOVE WK-TOTAL-LENGTH            TO SEG-LENGTH.
076200     MOVE ZERO                       TO SEG-CATEGORY-ID
076300                                        SEG-FLOOR-ID.
076400     MOVE 'N'                        TO SEG-MERGED-FLAG
076500                                        SEG-EXCLUDED-FLAG.
076600*
076700     MOVE WS-SEGMENT                 TO SEGMENT-FILE-REC.
076800     WRITE SEGMENT-FILE-REC.
076900     IF NOT SEGOUT-OK
077000        DISPLAY 'SEGMENT-FILE WRITE ERROR - FS: ' SEGOUT-FS
077100        PERFORM RAISE-FILE-ERROR
077200     END-IF.
077300*
077400     PERFORM ACCUM-LAYER-TOTALS.
077500*
077600* **++ ACCUM-LAYER-TOTALS - sequential search of the per-layer
077700* table; a layer not seen before takes the next open slot.
077800 ACCUM-LAYER-TOTALS.
077900     SET WK-LAYER-SRCH-NDX TO 1.
078000     SEARCH WK-LAYER-TAB VARYING WK-LAYER-SRCH-NDX
078100        AT END PERFORM ADD-NEW-LAYER-SLOT
078200        WHEN WK-LAYER-TAB-NAME (WK-LAYER-SRCH-NDX)
078300             EQUAL WK-G-LAYER
078400           CONTINUE
078500     END-SEARCH.
078600*
078700     ADD 1 TO WK-LAYER-TAB-COUNT (WK-LAYER-SRCH-NDX).
078800     ADD WK-TOTAL-LENGTH
078900        TO WK-LAYER-TAB-LENGTH (WK-LAYER-SRCH-NDX).
079000*
079100 ADD-NEW-LAYER-SLOT.
079200     ADD 1                           TO WK-LAYER-TAB-TOT.
079300     SET WK-LAYER-SRCH-NDX           TO WK-LAYER-TAB-TOT.
079400     MOVE WK-G-LAYER  TO WK-LAYER-TAB-NAME (WK-LAYER-SRCH-NDX).
079500     MOVE ZERO TO WK-LAYER-TAB-COUNT (WK-LAYER-SRCH-NDX)
079600                  WK-LAYER-TAB-LENGTH (WK-LAYER-SRCH-NDX).
079700*
079800* **++ PRINT-LAYER-SUMMARY - one line per layer seen, length
079900* shown in both mm and metres, plus the run grand total.
080000 PRINT-LAYER-SUMMARY.
080100     DISPLAY ' '.
080200     DISPLAY '************* ENTITY EXTRACTION RECAP **********'.
080300     PERFORM PRINT-ONE-LAYER-LINE
080400        VARYING WK-LAYER-NDX FROM 1 BY 1
080500        UNTIL WK-LAYER-NDX > WK-LAYER-TAB-TOT.
080600     DISPLAY '* ENTITIES READ:    ' WK-ENTITY-CTR.
080700     DISPLAY '* SEGMENTS WRITTEN: ' WK-SEGMENT-CTR.
080800     DISPLAY '* ENTITIES SKIPPED: ' WK-SKIPPED-CTR.
080900     DISPLAY '**************************************************'.
081000*
081100 PRINT-ONE-LAYER-LINE.
081200     MOVE WK-LAYER-TAB-COUNT (WK-LAYER-NDX)  TO WK-EDIT-COUNT.
081300     MOVE WK-LAYER-TAB-LENGTH (WK-LAYER-NDX) TO WK-EDIT-LENGTH-MM.
081400     COMPUTE WK-STEP-LENGTH-M  ROUNDED =
081500             WK-LAYER-TAB-LENGTH (WK-LAYER-NDX) / 1000.
081600     MOVE WK-STEP-LENGTH-M         TO WK-EDIT-LENGTH-M.
081700     DISPLAY WK-LAYER-TAB-NAME (WK-LAYER-NDX)
081800             ' COUNT ' WK-EDIT-COUNT
081900             ' MM '    WK-EDIT-LENGTH-MM
082000             ' M '     WK-EDIT-LENGTH-M.
082100*
082200 RAISE-CALL-ERROR.
082300     DISPLAY 'CALL EXCEPTION ON SUBPROGRAM CALL'.
082400     MOVE 16                         TO RETURN-CODE.
082500     GOBACK.
082600*
082700 RAISE-FILE-ERROR.
082800     MOVE 8                          TO RETURN-CODE.
082900     GOBACK.
