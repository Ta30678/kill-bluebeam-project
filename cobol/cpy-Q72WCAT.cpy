000100* **++ WALL CATEGORY MASTER RECORD
000200* One row per wall category (EXT, INT, RC, PART, BALC, WATER,
000300* PARAPET ...). Read into a table in display-order sequence by
000400* every program that groups segments by category.
000500*
000600 01 WS-CATEGORY.
000700   03 CAT-ID                      PIC 9(4).
000800   03 CAT-CODE                    PIC X(8).
000900   03 CAT-NAME                    PIC X(20).
001000   03 CAT-HEIGHT-TYPE             PIC X(20).
001100   03 CAT-HEIGHT-FORMULA          PIC X(30).
001200   03 CAT-THICKNESS               PIC S9(4)V9(2).
001300     88 CAT-THICKNESS-NOT-SET         VALUE ZERO.
001400   03 CAT-THICK-TOL               PIC S9(2)V9(2).
001500   03 CAT-DISPLAY-ORDER           PIC 9(3).
001600   03 FILLER                      PIC X(10).
