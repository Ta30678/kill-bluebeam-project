000100* **++ GEOMETRY ENGINE - CALL RESULT BLOCK (response)
000200* Returned USING from Q72G001 alongside MR (cpy-Q72MCR). Only the
000300* fields relevant to the function requested are meaningful; the
000400* caller tests 88-levels, not raw bytes.
000500*
000600 01 GEOM-RESULT.
000700   03 GEOM-OUT-LENGTH               PIC S9(8)V9(4).
000800   03 GEOM-OUT-DISTANCE             PIC S9(5)V9(4).
000900   03 GEOM-OUT-OVERLAP-LEN          PIC S9(8)V9(4).
001000   03 GEOM-OUT-OVERLAP-START.
001010     05 GEOM-OUT-OVERLAP-START-X    PIC S9(7)V9(4).
001020     05 GEOM-OUT-OVERLAP-START-Y    PIC S9(7)V9(4).
001030   03 GEOM-OUT-OVERLAP-END.
001040     05 GEOM-OUT-OVERLAP-END-X      PIC S9(7)V9(4).
001050     05 GEOM-OUT-OVERLAP-END-Y      PIC S9(7)V9(4).
001150   03 GEOM-OUT-UNIT-X               PIC S9(1)V9(8).
001170   03 GEOM-OUT-UNIT-Y               PIC S9(1)V9(8).
001200   03 GEOM-OUT-PARALLEL-FLAG        PIC X.
001300     88 GEOM-OUT-IS-PARALLEL            VALUE 'Y'.
001400     88 GEOM-OUT-NOT-PARALLEL            VALUE 'N'.
001500   03 GEOM-OUT-PAIR-FLAG            PIC X.
001600     88 GEOM-OUT-IS-PAIR                VALUE 'Y'.
001700     88 GEOM-OUT-NOT-PAIR               VALUE 'N'.
001800   03 GEOM-OUT-PRIMARY-IS-LINE1     PIC X.
001900     88 GEOM-OUT-LINE1-IS-PRIMARY       VALUE 'Y'.
002000   03 FILLER                        PIC X(07).
