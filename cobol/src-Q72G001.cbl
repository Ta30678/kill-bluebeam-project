000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. Q72G001.
000400 AUTHOR.     R HALVORSEN.
000500 INSTALLATION. PLAN REVIEW DATA PROCESSING.
000600 DATE-WRITTEN. 04/11/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - COUNTY INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* Q72G001
001100* **++ geometry engine - vector length, unit vector, parallel
001200*      face test, perpendicular distance and overlap, wall face
001300*      pair rule.  CALLed by Q72E001 (entity-to-segment length
001400*      and block-transform work) and Q72M001 (the pairwise wall
001500*      face scan).
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*  04/11/86 RH  W72-0001  ORIGINAL PROGRAM FOR PILOT RUN ON THE
001900*                         MAPLE ST ANNEX DRAWING SET.
002000*  05/02/86 RH  W72-0006  SHOP HAS NO SQRT OR TRIG INTRINSICS ON
002100*                         THIS RELEASE OF THE COMPILER.  SQUARE
002200*                         ROOT DONE BY ITERATION, COSINE BY A
002300*                         WHOLE-DEGREE TABLE LOOKUP.
002400*  09/02/86 RH  W72-0014  ADDED PERP-DISTANCE-AVERAGED, NEEDED BY
002500*                         THE WALL FACE PAIR RULE.
002600*  02/19/87 RH  W72-0030  OVERLAP-REGION CODED, SWAP OF T2S/T2E
002700*                         WHEN LINE2 RUNS BACKWARD AGAINST LINE1.
002800*  07/06/87 DM  W72-0047  PAIR RULE NOW PICKS PRIMARY = LONGER
002900*                         SEGMENT, TIE GOES TO LINE1 PER REVIEW
003000*                         SECTION REQUEST.
003100*  11/30/88 DM  W72-0063  DEGENERATE (NEAR ZERO LENGTH) LINES
003200*                         NO LONGER REPORTED AS PARALLEL.
003300*  05/14/90 KO  W72-0081  ANGLE TOLERANCE MADE A CALLER PARAMETER
003400*                         INSTEAD OF A LITERAL.  COS-TABLE NOW
003500*                         INDEXED BY THE WHOLE DEGREE OF THE
003600*                         TOLERANCE, NOT HARD CODED TO 5 DEGREES.
003700*  03/02/92 KO  W72-0098  PERP-DISTANCE-SINGLE RETURNS MR-RESULT
003800*                         08 INSTEAD OF ABENDING ON A ZERO-LENGTH
003900*                         LINE1 (TRACING DIGITISING ERROR).
004000*  10/18/93 DM  W72-0110  MIN-OVERLAP NOW A CALLER PARAMETER.
004100*  01/22/95 DM  W72-0122  GEOM-FN-NORMALISE WIRED UP FOR Q72E001,
004200*                         WAS PLANNED BUT NEVER CALLED UNTIL NOW.
004300*  12/09/98 KO  W72-0139  YEAR 2000 REVIEW - NO DATE FIELDS IN
004400*                         THIS PROGRAM, NO CHANGE REQUIRED.
004500*  06/03/02 PC  W72-0151  SQRT-ITERATE CONVERGENCE TEST TIGHTENED
004600*                         PER AUDIT FINDING 02-118.
004700*  12/02/05 RH  W72-0163  GEOM-OUT-OVERLAP-START/-END SPLIT INTO
004800*                         X/Y PAIRS AND OVERLAP-REGION NOW FILLS
004900*                         BOTH AXES - THE ORIGINAL CODE ONLY EVER
005000*                         PROJECTED THE X TERM, SO THE OVERLAP
005100*                         ENDPOINTS WERE WRONG FOR ANY WALL THAT
005200*                         WASN'T RUNNING DUE EAST-WEST.  NO CALLER
005300*                         READS THESE TWO FIELDS TODAY (THE PAIR
005400*                         RULE USES GEOM-OUT-OVERLAP-LEN ONLY) BUT
005500*                         THE REVIEW SECTION WANTS THE FULL
005600*                         OVERLAP REGION AVAILABLE FOR A FUTURE
005700*                         DRAWING OVERLAY.
005800*----------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.    IBM-370.
006300 OBJECT-COMPUTER.    IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900**
007000 DATA DIVISION.
007100*
007200 FILE SECTION.
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 01 WK-LITERALS.
007700   03 WK-DEG-TO-RAD               PIC S9V9(8) VALUE 0.01745329.
007800   03 WK-ZERO-TOL                 PIC S9V9(8) VALUE 0.00000010.
007900   03 WK-SQRT-TOLERANCE           PIC S9V9(8) VALUE 0.00000050.
008000*
008100 01 WK-WORK-AREA.
008200   03 WK-DX                       PIC S9(8)V9(6).
008300   03 WK-DY                       PIC S9(8)V9(6).
008400   03 WK-LEN1                     PIC S9(8)V9(6).
008500   03 WK-LEN2                     PIC S9(8)V9(6).
008600   03 WK-V1X                      PIC S9(3)V9(8).
008700   03 WK-V1Y                      PIC S9(3)V9(8).
008800   03 WK-V2X                      PIC S9(3)V9(8).
008900   03 WK-V2Y                      PIC S9(3)V9(8).
009000   03 WK-DOT-PRODUCT              PIC S9(3)V9(8).
009100   03 WK-COS-TOL                  PIC S9(3)V9(8).
009200   03 WK-DIST-1                   PIC S9(8)V9(6).
009300   03 WK-DIST-2                   PIC S9(8)V9(6).
009400   03 WK-T2S                      PIC S9(8)V9(6).
009500   03 WK-T2E                      PIC S9(8)V9(6).
009600   03 WK-SWAP                     PIC S9(8)V9(6).
009700   03 WK-OVERLAP-LO               PIC S9(8)V9(6).
009800   03 WK-OVERLAP-HI               PIC S9(8)V9(6).
009900* **++ alternate view used by Q72G001-BEGIN to bulk-clear every
010000* accumulator in one MOVE instead of seventeen, the way the
010100* section was cleared back when this ran as three separate COBOL
010200* II subroutines before the 1986 consolidation.
010300 01 WK-WORK-AREA-CLEAR REDEFINES WK-WORK-AREA.
010400   03 FILLER                      PIC X(220).
010500*
010600 01 WK-SQRT-WORK.
010700   03 WK-SQRT-INPUT                PIC S9(8)V9(8).
010800   03 WK-SQRT-X                    PIC S9(8)V9(8).
010900   03 WK-SQRT-X-NEW                PIC S9(8)V9(8).
011000   03 WK-SQRT-DIFF                 PIC S9(8)V9(8).
011100   03 WK-SQRT-OUTPUT                PIC S9(8)V9(8).
011200   03 WK-SQRT-ITER-CTR             PIC 9(3) COMP.
011300*
011400* **++ alternate (whole-degree) view of the working angle,
011500* carried here so the tolerance-in-degrees caller parameter does
011600* not have to be re-keyed every time the COS-TABLE is indexed.
011700 01 WK-ANGLE-VIEW.
011800   03 WK-ANGLE-DEG                PIC S9(3)V9(4).
011900 01 WK-ANGLE-WHOLE REDEFINES WK-ANGLE-VIEW.
012000   03 FILLER                      PIC X(4).
012100   03 WK-ANGLE-WHOLE-DEG          PIC 9(3).
012200*
012300* **++ cosine of 0 through 90 degrees by whole degree, built
012400* once at assembly time from the county surveyor's trig tables
012500* (W72-RB-03) so GEOM-PARALLEL-TOL-DEG never needs a runtime
012600* trig call.  WK-COS-ENTRY(D + 1) is the cosine of D degrees.
012700 01 WK-COS-TABLE-VALUES.
012800   03 FILLER              PIC S9V9(6) VALUE 1.000000.
012900   03 FILLER              PIC S9V9(6) VALUE 0.999848.
013000   03 FILLER              PIC S9V9(6) VALUE 0.999391.
013100   03 FILLER              PIC S9V9(6) VALUE 0.998630.
013200   03 FILLER              PIC S9V9(6) VALUE 0.997564.
013300   03 FILLER              PIC S9V9(6) VALUE 0.996195.
013400   03 FILLER              PIC S9V9(6) VALUE 0.994522.
013500   03 FILLER              PIC S9V9(6) VALUE 0.992546.
013600   03 FILLER              PIC S9V9(6) VALUE 0.990268.
013700   03 FILLER              PIC S9V9(6) VALUE 0.987688.
013800   03 FILLER              PIC S9V9(6) VALUE 0.984808.
013900   03 FILLER              PIC S9V9(6) VALUE 0.981627.
014000   03 FILLER              PIC S9V9(6) VALUE 0.978148.
014100   03 FILLER              PIC S9V9(6) VALUE 0.974370.
014200   03 FILLER              PIC S9V9(6) VALUE 0.970296.
014300   03 FILLER              PIC S9V9(6) VALUE 0.965926.
014400   03 FILLER              PIC S9V9(6) VALUE 0.961262.
014500   03 FILLER              PIC S9V9(6) VALUE 0.956305.
014600   03 FILLER              PIC S9V9(6) VALUE 0.951057.
014700   03 FILLER              PIC S9V9(6) VALUE 0.945519.
014800   03 FILLER              PIC S9V9(6) VALUE 0.939693.
014900   03 FILLER              PIC S9V9(6) VALUE 0.933580.
015000   03 FILLER              PIC S9V9(6) VALUE 0.927184.
015100   03 FILLER              PIC S9V9(6) VALUE 0.920505.
015200   03 FILLER              PIC S9V9(6) VALUE 0.913545.
015300   03 FILLER              PIC S9V9(6) VALUE 0.906308.
015400   03 FILLER              PIC S9V9(6) VALUE 0.898794.
015500   03 FILLER              PIC S9V9(6) VALUE 0.891007.
015600   03 FILLER              PIC S9V9(6) VALUE 0.882948.
015700   03 FILLER              PIC S9V9(6) VALUE 0.874620.
015800   03 FILLER              PIC S9V9(6) VALUE 0.866025.
015900   03 FILLER              PIC S9V9(6) VALUE 0.857167.
016000   03 FILLER              PIC S9V9(6) VALUE 0.848048.
016100   03 FILLER              PIC S9V9(6) VALUE 0.838671.
016200   03 FILLER              PIC S9V9(6) VALUE 0.829038.
016300   03 FILLER              PIC S9V9(6) VALUE 0.819152.
016400   03 FILLER              PIC S9V9(6) VALUE 0.809017.
016500   03 FILLER              PIC S9V9(6) VALUE 0.798636.
016600   03 FILLER              PIC S9V9(6) VALUE 0.788011.
016700   03 FILLER              PIC S9V9(6) VALUE 0.777146.
016800   03 FILLER              PIC S9V9(6) VALUE 0.766044.
016900   03 FILLER              PIC S9V9(6) VALUE 0.754710.
017000   03 FILLER              PIC S9V9(6) VALUE 0.743145.
017100   03 FILLER              PIC S9V9(6) VALUE 0.731354.
017200   03 FILLER              PIC S9V9(6) VALUE 0.719340.
017300   03 FILLER              PIC S9V9(6) VALUE 0.707107.
017400   03 FILLER              PIC S9V9(6) VALUE 0.694658.
017500   03 FILLER              PIC S9V9(6) VALUE 0.681998.
017600   03 FILLER              PIC S9V9(6) VALUE 0.669131.
017700   03 FILLER              PIC S9V9(6) VALUE 0.656059.
017800   03 FILLER              PIC S9V9(6) VALUE 0.642788.
017900   03 FILLER              PIC S9V9(6) VALUE 0.629320.
018000   03 FILLER              PIC S9V9(6) VALUE 0.615661.
018100   03 FILLER              PIC S9V9(6) VALUE 0.601815.
018200   03 FILLER              PIC S9V9(6) VALUE 0.587785.
018300   03 FILLER              PIC S9V9(6) VALUE 0.573576.
018400   03 FILLER              PIC S9V9(6) VALUE 0.559193.
018500   03 FILLER              PIC S9V9(6) VALUE 0.544639.
018600   03 FILLER              PIC S9V9(6) VALUE 0.529919.
018700   03 FILLER              PIC S9V9(6) VALUE 0.515038.
018800   03 FILLER              PIC S9V9(6) VALUE 0.500000.
018900   03 FILLER              PIC S9V9(6) VALUE 0.484810.
019000   03 FILLER              PIC S9V9(6) VALUE 0.469472.
019100   03 FILLER              PIC S9V9(6) VALUE 0.453990.
019200   03 FILLER              PIC S9V9(6) VALUE 0.438371.
019300   03 FILLER              PIC S9V9(6) VALUE 0.422618.
019400   03 FILLER              PIC S9V9(6) VALUE 0.406737.
019500   03 FILLER              PIC S9V9(6) VALUE 0.390731.
019600   03 FILLER              PIC S9V9(6) VALUE 0.374607.
019700   03 FILLER              PIC S9V9(6) VALUE 0.358368.
019800   03 FILLER              PIC S9V9(6) VALUE 0.342020.
019900   03 FILLER              PIC S9V9(6) VALUE 0.325568.
020000   03 FILLER              PIC S9V9(6) VALUE 0.309017.
020100   03 FILLER              PIC S9V9(6) VALUE 0.292372.
020200   03 FILLER              PIC S9V9(6) VALUE 0.275637.
020300   03 FILLER              PIC S9V9(6) VALUE 0.258819.
020400   03 FILLER              PIC S9V9(6) VALUE 0.241922.
020500   03 FILLER              PIC S9V9(6) VALUE 0.224951.
020600   03 FILLER              PIC S9V9(6) VALUE 0.207912.
020700   03 FILLER              PIC S9V9(6) VALUE 0.190809.
020800   03 FILLER              PIC S9V9(6) VALUE 0.173648.
020900   03 FILLER              PIC S9V9(6) VALUE 0.156434.
021000   03 FILLER              PIC S9V9(6) VALUE 0.139173.
021100   03 FILLER              PIC S9V9(6) VALUE 0.121869.
021200   03 FILLER              PIC S9V9(6) VALUE 0.104528.
021300   03 FILLER              PIC S9V9(6) VALUE 0.087156.
021400   03 FILLER              PIC S9V9(6) VALUE 0.069756.
021500   03 FILLER              PIC S9V9(6) VALUE 0.052336.
021600   03 FILLER              PIC S9V9(6) VALUE 0.034899.
021700   03 FILLER              PIC S9V9(6) VALUE 0.017452.
021800   03 FILLER              PIC S9V9(6) VALUE 0.000000.
021900 01 WK-COS-TABLE REDEFINES WK-COS-TABLE-VALUES.
022000   03 WK-COS-ENTRY         PIC S9V9(6) OCCURS 91 TIMES
022100                            INDEXED BY WK-COS-NDX.
022200*
022300 01 WK-COUNTERS.
022400   03 WK-CALL-CTR                 PIC 9(9) COMP VALUE ZERO.
022500*
022600 LOCAL-STORAGE SECTION.
022700 01 LS-SWITCHES.
022800   03 LS-PRIMARY-IS-LINE1         PIC X VALUE 'Y'.
022900*
023000**
023100 LINKAGE SECTION.
023200 COPY Q72MCP.
023300 COPY Q72MCG.
023400 COPY Q72MCR.
023500*
023600 PROCEDURE DIVISION USING GEOM-PARM
023700                          GEOM-RESULT
023800                          MR.
023900*
024000 Q72G001-BEGIN.
024100     ADD 1                           TO WK-CALL-CTR.
024200     MOVE ZERO                       TO MR-RESULT.
024300     MOVE ZEROS                      TO WK-WORK-AREA-CLEAR.
024400     INITIALIZE GEOM-RESULT.
024500*
024600     EVALUATE TRUE
024700        WHEN GEOM-FN-LENGTH
024800           PERFORM VECTOR-LENGTH
024900        WHEN GEOM-FN-NORMALISE
025000           PERFORM NORMALISE-LINE-1
025100           MOVE WK-V1X              TO GEOM-OUT-UNIT-X
025200           MOVE WK-V1Y              TO GEOM-OUT-UNIT-Y
025300        WHEN GEOM-FN-PARALLEL-TEST
025400           PERFORM PARALLEL-TEST
025500        WHEN GEOM-FN-PERP-SINGLE
025600           PERFORM PERP-DISTANCE-SINGLE
025700        WHEN GEOM-FN-PERP-AVERAGE
025800           PERFORM PERP-DISTANCE-AVERAGED
025900        WHEN GEOM-FN-OVERLAP
026000           PERFORM OVERLAP-REGION
026100        WHEN GEOM-FN-PAIR-RULE
026200           PERFORM PARALLEL-PAIR-RULE
026300        WHEN OTHER
026400           PERFORM RAISE-INVALID-FUNCTION
026500     END-EVALUATE.
026600*
026700     GOBACK.
026800*
026900* **++ VECTOR-LENGTH - length of GEOM-LINE-1 by the iterative
027000* square root in COMPUTE-SQUARE-ROOT below.
027100 VECTOR-LENGTH.
027200     COMPUTE WK-DX = GEOM-L1-END-X - GEOM-L1-START-X.
027300     COMPUTE WK-DY = GEOM-L1-END-Y - GEOM-L1-START-Y.
027400     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
027500     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
027600     MOVE WK-SQRT-OUTPUT             TO GEOM-OUT-LENGTH.
027700*
027800* **++ NORMALISE-LINE-1 - unit vector of GEOM-LINE-1; a line
027900* under WK-ZERO-TOL in length normalises to (0,0), the
028000* degenerate case the parallel test relies on to reject
028100* hairline digitising noise.
028200 NORMALISE-LINE-1.
028300     COMPUTE WK-DX = GEOM-L1-END-X - GEOM-L1-START-X.
028400     COMPUTE WK-DY = GEOM-L1-END-Y - GEOM-L1-START-Y.
028500     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
028600     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
028700     MOVE WK-SQRT-OUTPUT             TO WK-LEN1.
028800     IF WK-LEN1 < WK-ZERO-TOL
028900        MOVE ZERO                    TO WK-V1X WK-V1Y
029000     ELSE
029100        COMPUTE WK-V1X = WK-DX / WK-LEN1
029200        COMPUTE WK-V1Y = WK-DY / WK-LEN1
029300     END-IF.
029400*
029500 NORMALISE-LINE-2.
029600     COMPUTE WK-DX = GEOM-L2-END-X - GEOM-L2-START-X.
029700     COMPUTE WK-DY = GEOM-L2-END-Y - GEOM-L2-START-Y.
029800     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
029900     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
030000     MOVE WK-SQRT-OUTPUT             TO WK-LEN2.
030100     IF WK-LEN2 < WK-ZERO-TOL
030200        MOVE ZERO                    TO WK-V2X WK-V2Y
030300     ELSE
030400        COMPUTE WK-V2X = WK-DX / WK-LEN2
030500        COMPUTE WK-V2Y = WK-DY / WK-LEN2
030600     END-IF.
030700*
030800* **++ PARALLEL-TEST - |v1.v2| >= cos(tolerance); degenerate
030900* lines (zero vector either side) are never parallel.
031000 PARALLEL-TEST.
031100     PERFORM NORMALISE-LINE-1.
031200     PERFORM NORMALISE-LINE-2.
031300*
031400     SET GEOM-OUT-NOT-PARALLEL       TO TRUE.
031500*
031600     IF WK-V1X EQUAL ZERO AND WK-V1Y EQUAL ZERO
031700        GO TO PARALLEL-TEST-EXIT
031800     END-IF.
031900     IF WK-V2X EQUAL ZERO AND WK-V2Y EQUAL ZERO
032000        GO TO PARALLEL-TEST-EXIT
032100     END-IF.
032200*
032300     COMPUTE WK-DOT-PRODUCT = (WK-V1X * WK-V2X)
032400                             + (WK-V1Y * WK-V2Y).
032500     IF WK-DOT-PRODUCT < ZERO
032600        COMPUTE WK-DOT-PRODUCT = WK-DOT-PRODUCT * -1
032700     END-IF.
032800*
032900     MOVE GEOM-PARALLEL-TOL-DEG      TO WK-ANGLE-DEG.
033000     SET WK-COS-NDX TO WK-ANGLE-WHOLE-DEG.
033100     SET WK-COS-NDX UP BY 1.
033200     MOVE WK-COS-ENTRY (WK-COS-NDX)  TO WK-COS-TOL.
033300*
033400     IF WK-DOT-PRODUCT >= WK-COS-TOL
033500        SET GEOM-OUT-IS-PARALLEL     TO TRUE
033600     END-IF.
033700*
033800 PARALLEL-TEST-EXIT.
033900     EXIT.
034000*
034100* **++ PERP-DISTANCE-SINGLE - |cross(B-A, A-P)| / |AB| where
034200* line1 = A-B and P = line2's start point. MR-RESULT 08 when
034300* line1 is degenerate (no distance can be reported).
034400 PERP-DISTANCE-SINGLE.
034500     COMPUTE WK-DX = GEOM-L1-END-X - GEOM-L1-START-X.
034600     COMPUTE WK-DY = GEOM-L1-END-Y - GEOM-L1-START-Y.
034700     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
034800     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
034900     MOVE WK-SQRT-OUTPUT             TO WK-LEN1.
035000     IF WK-LEN1 < WK-ZERO-TOL
035100        MOVE 08                      TO MR-RESULT
035200        MOVE 'LINE1 TOO SHORT FOR PERPENDICULAR DISTANCE'
035300                                      TO MR-DESCRIPTION
035400        GO TO PERP-DISTANCE-SINGLE-EXIT
035500     END-IF.
035600*
035700     COMPUTE WK-DIST-1 =
035800                (WK-DX * (GEOM-L1-START-Y - GEOM-L2-START-Y))
035900              - (WK-DY * (GEOM-L1-START-X - GEOM-L2-START-X)).
036000     IF WK-DIST-1 < ZERO
036100        COMPUTE WK-DIST-1 = WK-DIST-1 * -1
036200     END-IF.
036300     COMPUTE GEOM-OUT-DISTANCE ROUNDED = WK-DIST-1 / WK-LEN1.
036400*
036500 PERP-DISTANCE-SINGLE-EXIT.
036600     EXIT.
036700*
036800* **++ PERP-DISTANCE-AVERAGED - mean of the distance from line1
036900* to line2's start and to line2's end; this is the distance the
037000* wall face pair rule actually tests against wall thickness.
037100 PERP-DISTANCE-AVERAGED.
037200     COMPUTE WK-DX = GEOM-L1-END-X - GEOM-L1-START-X.
037300     COMPUTE WK-DY = GEOM-L1-END-Y - GEOM-L1-START-Y.
037400     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
037500     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
037600     MOVE WK-SQRT-OUTPUT             TO WK-LEN1.
037700     IF WK-LEN1 < WK-ZERO-TOL
037800        MOVE 08                      TO MR-RESULT
037900        MOVE 'LINE1 TOO SHORT FOR PERPENDICULAR DISTANCE'
038000                                      TO MR-DESCRIPTION
038100        GO TO PERP-DISTANCE-AVERAGED-EXIT
038200     END-IF.
038300*
038400     COMPUTE WK-DIST-1 =
038500                (WK-DX * (GEOM-L1-START-Y - GEOM-L2-START-Y))
038600              - (WK-DY * (GEOM-L1-START-X - GEOM-L2-START-X)).
038700     IF WK-DIST-1 < ZERO
038800        COMPUTE WK-DIST-1 = WK-DIST-1 * -1
038900     END-IF.
039000     COMPUTE WK-DIST-2 =
039100                (WK-DX * (GEOM-L1-START-Y - GEOM-L2-END-Y))
039200              - (WK-DY * (GEOM-L1-START-X - GEOM-L2-END-X)).
039300     IF WK-DIST-2 < ZERO
039400        COMPUTE WK-DIST-2 = WK-DIST-2 * -1
039500     END-IF.
039600*
039700     COMPUTE GEOM-OUT-DISTANCE ROUNDED =
039800             ((WK-DIST-1 / WK-LEN1) + (WK-DIST-2 / WK-LEN1)) / 2.
039900*
040000 PERP-DISTANCE-AVERAGED-EXIT.
040100     EXIT.
040200*
040300* **++ OVERLAP-REGION - project line2's endpoints onto line1's
040400* unit direction, measured from line1's start; line1 occupies
040500* [0,|line1|]; swap t2s/t2e when line2 runs backward.
040600 OVERLAP-REGION.
040700     PERFORM NORMALISE-LINE-1.
040800*
040900     COMPUTE WK-T2S = ((GEOM-L2-START-X - GEOM-L1-START-X)
041000                       * WK-V1X)
041100                    + ((GEOM-L2-START-Y - GEOM-L1-START-Y)
041200                       * WK-V1Y).
041300     COMPUTE WK-T2E = ((GEOM-L2-END-X - GEOM-L1-START-X)
041400                       * WK-V1X)
041500                    + ((GEOM-L2-END-Y - GEOM-L1-START-Y)
041600                       * WK-V1Y).
041700*
041800     IF WK-T2S > WK-T2E
041900        MOVE WK-T2S                  TO WK-SWAP
042000        MOVE WK-T2E                  TO WK-T2S
042100        MOVE WK-SWAP                 TO WK-T2E
042200     END-IF.
042300*
042400     COMPUTE WK-DX = GEOM-L1-END-X - GEOM-L1-START-X.
042500     COMPUTE WK-DY = GEOM-L1-END-Y - GEOM-L1-START-Y.
042600     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
042700     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
042800     MOVE WK-SQRT-OUTPUT             TO WK-LEN1.
042900*
043000     IF WK-T2S > ZERO
043100        MOVE WK-T2S                  TO WK-OVERLAP-LO
043200     ELSE
043300        MOVE ZERO                    TO WK-OVERLAP-LO
043400     END-IF.
043500     IF WK-T2E < WK-LEN1
043600        MOVE WK-T2E                  TO WK-OVERLAP-HI
043700     ELSE
043800        MOVE WK-LEN1                 TO WK-OVERLAP-HI
043900     END-IF.
044000*
044100     IF WK-OVERLAP-LO >= WK-OVERLAP-HI
044200        SET GEOM-OUT-NOT-PAIR        TO TRUE
044300     ELSE
044400        SET GEOM-OUT-IS-PAIR         TO TRUE
044500        COMPUTE GEOM-OUT-OVERLAP-LEN ROUNDED =
044600                WK-OVERLAP-HI - WK-OVERLAP-LO
044700        COMPUTE GEOM-OUT-OVERLAP-START-X ROUNDED =
044800                GEOM-L1-START-X + (WK-V1X * WK-OVERLAP-LO)
044900        COMPUTE GEOM-OUT-OVERLAP-START-Y ROUNDED =
045000                GEOM-L1-START-Y + (WK-V1Y * WK-OVERLAP-LO)
045100        COMPUTE GEOM-OUT-OVERLAP-END-X ROUNDED =
045200                GEOM-L1-START-X + (WK-V1X * WK-OVERLAP-HI)
045300        COMPUTE GEOM-OUT-OVERLAP-END-Y ROUNDED =
045400                GEOM-L1-START-Y + (WK-V1Y * WK-OVERLAP-HI)
045500     END-IF.
045600*
045700* **++ PARALLEL-PAIR-RULE - combines the three tests above plus
045800* the primary/secondary decision; this is the only function
045900* Q72M001's pairwise scan actually calls.
046000 PARALLEL-PAIR-RULE.
046100     SET GEOM-OUT-NOT-PAIR           TO TRUE.
046200*
046300     PERFORM PARALLEL-TEST.
046400     IF GEOM-OUT-NOT-PARALLEL
046500        GO TO PARALLEL-PAIR-RULE-EXIT
046600     END-IF.
046700*
046800     PERFORM PERP-DISTANCE-AVERAGED.
046900     IF MR-RESULT NOT EQUAL ZERO
047000        GO TO PARALLEL-PAIR-RULE-EXIT
047100     END-IF.
047200*
047300     IF GEOM-OUT-DISTANCE < GEOM-THICKNESS - GEOM-THICK-TOL
047400        GO TO PARALLEL-PAIR-RULE-EXIT
047500     END-IF.
047600     IF GEOM-OUT-DISTANCE > GEOM-THICKNESS + GEOM-THICK-TOL
047700        GO TO PARALLEL-PAIR-RULE-EXIT
047800     END-IF.
047900*
048000     PERFORM OVERLAP-REGION.
048100     IF GEOM-OUT-NOT-PAIR
048200        GO TO PARALLEL-PAIR-RULE-EXIT
048300     END-IF.
048400     IF GEOM-OUT-OVERLAP-LEN < GEOM-MIN-OVERLAP
048500        SET GEOM-OUT-NOT-PAIR        TO TRUE
048600        GO TO PARALLEL-PAIR-RULE-EXIT
048700     END-IF.
048800*
048900     PERFORM VECTOR-LENGTH.
049000     MOVE GEOM-OUT-LENGTH             TO WK-LEN1.
049100     COMPUTE WK-DX = GEOM-L2-END-X - GEOM-L2-START-X.
049200     COMPUTE WK-DY = GEOM-L2-END-Y - GEOM-L2-START-Y.
049300     COMPUTE WK-SQRT-INPUT = (WK-DX * WK-DX) + (WK-DY * WK-DY).
049400     PERFORM COMPUTE-SQUARE-ROOT THRU COMPUTE-SQUARE-ROOT-EXIT.
049500     MOVE WK-SQRT-OUTPUT              TO WK-LEN2.
049600*
049700     SET GEOM-OUT-IS-PAIR             TO TRUE.
049800     IF WK-LEN1 >= WK-LEN2
049900        SET GEOM-OUT-LINE1-IS-PRIMARY   TO TRUE
050000     ELSE
050100        MOVE 'N'                        TO GEOM-OUT-PRIMARY-IS-LINE1
050200     END-IF.
050300*
050400 PARALLEL-PAIR-RULE-EXIT.
050500     EXIT.
050600*
050700* **++ COMPUTE-SQUARE-ROOT - Newton's method, WK-SQRT-INPUT in,
050800* WK-SQRT-OUTPUT out.  Zero or negative input returns zero (a
050900* negative radicand only ever comes from a coordinate keying
051000* error, never from sound geometry).
051100 COMPUTE-SQUARE-ROOT.
051200     IF WK-SQRT-INPUT NOT GREATER THAN ZERO
051300        MOVE ZERO                    TO WK-SQRT-OUTPUT
051400        GO TO COMPUTE-SQUARE-ROOT-EXIT
051500     END-IF.
051600*
051700     MOVE WK-SQRT-INPUT              TO WK-SQRT-X.
051800     MOVE ZERO                       TO WK-SQRT-ITER-CTR.
051900     PERFORM SQRT-ITERATE THRU SQRT-ITERATE-EXIT
052000        UNTIL WK-SQRT-DIFF < WK-SQRT-TOLERANCE
052100           AND WK-SQRT-ITER-CTR > 1.
052200     MOVE WK-SQRT-X                  TO WK-SQRT-OUTPUT.
052300*
052400 COMPUTE-SQUARE-ROOT-EXIT.
052500     EXIT.
052600*
052700 SQRT-ITERATE.
052800     ADD 1                           TO WK-SQRT-ITER-CTR.
052900     COMPUTE WK-SQRT-X-NEW =
053000             (WK-SQRT-X + (WK-SQRT-INPUT / WK-SQRT-X)) / 2.
053100     COMPUTE WK-SQRT-DIFF = WK-SQRT-X-NEW - WK-SQRT-X.
053200     IF WK-SQRT-DIFF < ZERO
053300        COMPUTE WK-SQRT-DIFF = WK-SQRT-DIFF * -1
053400     END-IF.
053500     MOVE WK-SQRT-X-NEW              TO WK-SQRT-X.
053600     IF WK-SQRT-ITER-CTR > 40
053700        MOVE ZERO                    TO WK-SQRT-DIFF
053800     END-IF.
053900*
054000 SQRT-ITERATE-EXIT.
054100     EXIT.
054200*
054300* --- INPUT ERRORS ---
054400 RAISE-INVALID-FUNCTION.
054500     MOVE 04                         TO MR-RESULT.
054600     STRING 'INVALID GEOM-FN REQUESTED: ' DELIMITED BY SIZE
054700            GEOM-FN                       DELIMITED BY SIZE
054800       INTO MR-DESCRIPTION.
