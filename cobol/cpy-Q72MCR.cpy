000100* **++ GENERIC CALL-RESULT BLOCK (MR)
000200* Returned USING by every Q72 subprogram so a caller never has to
000300* guess why a CALL came back empty-handed. MR-RESULT ZERO means
000400* clean. W72-RB-07 lists the result codes by subprogram.
000500*
000600 01 MR.
000700   03 MR-RESULT                   PIC S9(4) COMP.
000800     88 MR-OK                         VALUE ZERO.
000900   03 MR-DESCRIPTION              PIC X(60).
001000   03 MR-POSITION                 PIC X(50).
001100   03 FILLER                      PIC X(10).
